000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. AGENDA-COB.
000120 AUTHOR. M SILVA.
000130 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000140 DATE-WRITTEN. 27/06/94.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000170*****************************************************************
000180*    SISTEMA - HORARIO                                         *
000190*    PROGRAMA       : AGENDA-COB                                *
000200*    FINALIDADE     : MOTOR DE MONTAGEM DO HORARIO. LE OS       *
000210*                     BLOCOS JA PRIORIZADOS (BLOCO.DAT), AS     *
000220*                     SALAS (SALA.DAT) E OS DOCENTES/MONITORES  *
000230*                     (DOCE.DAT) E TENTA ALOCAR CADA BLOCO EM   *
000240*                     UM PAR (SALA,HORARIO) RESPEITANDO AS      *
000250*                     RESTRICOES OBRIGATORIAS, REPETINDO ATE    *
000260*                     WS-MAX-TENTATIVAS VEZES E GUARDANDO A     *
000270*                     MELHOR MONTAGEM ENCONTRADA (MAIS BLOCOS   *
000280*                     ALOCADOS, DEPOIS MAIOR PONTUACAO).        *
000290*    3O PASSO DA CADEIA DO LOTE DE MONTAGEM DE HORARIO:         *
000300*          BLOCGER -> PRIORID -> AGENDA -> RELHOR -> VALIDA     *
000310*-----------------------------------------------------------------
000320*    VRS      DATA        PROGR.    DESCRICAO
000330*    1.0      27/06/94    M.SILVA   IMPLANTACAO ORIGINAL
000340*    1.1      03/11/95    M.SILVA   INCLUIDA REGRA DE GRUPO
000350*                                   UNICO E CALCULO DE GAP
000360*    1.2      22/01/99    F.ABREU   AJUSTE Y2K
000370*    1.3      19/02/99    F.ABREU   PREFERENCIA DE SALA DE LAB
000380*    1.4      08/05/99    F.ABREU   CORRIGIDA ORDEM DE SLOTS DE
000390*                                   MONITOR (PREFERIDOS PRIMEIRO)
000400*    1.5      11/07/00    E.SOUZA   SE NENHUM BLOCO FOR ALOCADO,
000410*                                   GRAVA ERRO E ENCERRA PARA
000420*                                   VALIDA.EXE SEM PASSAR POR
000430*                                   RELHOR.EXE - REQ. 0489/00
000440*    1.6      02/10/00    E.SOUZA   CARGA DE SALA.DAT PASSA A
000450*                                   GERAR A GRADE PADRAO DE
000460*                                   DISPONIBILIDADE (9/11/13/15/
000470*                                   17H, SEGUNDA 9/11/14/16H)
000480*                                   QUANDO O CADASTRO NAO TROUXE
000490*                                   NENHUMA LINHA - REQ. 0533/00
000500*    1.7      09/11/00    E.SOUZA   0900-FALHA-TOTAL ABRIA
000510*                                   VALIDA.DAT EM OUTPUT E
000520*                                   APAGAVA OS ERROS JA GRAVADOS
000530*                                   PELO BLOCGER/PRIORID - PASSA
000540*                                   A ABRIR EM EXTEND, IGUAL AO
000550*                                   PRIORID - REQ. 0541/00
000560*****************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640
000650     SELECT SALA    ASSIGN TO DISK
000660                    ORGANIZATION LINE SEQUENTIAL
000670                    FILE STATUS STAT-SALA.
000680
000690     SELECT DOCE    ASSIGN TO DISK
000700                    ORGANIZATION LINE SEQUENTIAL
000710                    FILE STATUS STAT-DOCE.
000720
000730     SELECT BLOCO   ASSIGN TO DISK
000740                    ORGANIZATION LINE SEQUENTIAL
000750                    FILE STATUS STAT-BLOCO.
000760
000770     SELECT ALOC    ASSIGN TO DISK
000780                    ORGANIZATION LINE SEQUENTIAL
000790                    FILE STATUS STAT-ALOC.
000800
000810     SELECT VALIDA  ASSIGN TO DISK
000820                    ORGANIZATION LINE SEQUENTIAL
000830                    FILE STATUS STAT-VALI.
000840
000850 DATA DIVISION.
000860 FILE SECTION.
000870
000880 FD  SALA
000890     LABEL RECORD STANDARD
000900     VALUE OF FILE-ID 'sala.dat'
000910     RECORD CONTAINS 90 CHARACTERS.
000920     COPY SALAREC.
000930
000940 FD  DOCE
000950     LABEL RECORD STANDARD
000960     VALUE OF FILE-ID 'doce.dat'
000970     RECORD CONTAINS 120 CHARACTERS.
000980     COPY DOCEREC.
000990
001000 FD  BLOCO
001010     LABEL RECORD STANDARD
001020     VALUE OF FILE-ID 'bloco.dat'
001030     RECORD CONTAINS 110 CHARACTERS.
001040     COPY BLOCREC.
001050
001060 FD  ALOC
001070     LABEL RECORD STANDARD
001080     VALUE OF FILE-ID 'aloc.dat'
001090     RECORD CONTAINS 120 CHARACTERS.
001100     COPY ALOCREC.
001110
001120 FD  VALIDA
001130     LABEL RECORD STANDARD
001140     VALUE OF FILE-ID 'valida.dat'
001150     RECORD CONTAINS 120 CHARACTERS.
001160     COPY VALIREC.
001170
001180 WORKING-STORAGE SECTION.
001190*    STATUS DE ARQUIVO DE SALA/DOCENTE - NIVEL 77, ITENS
001200*    ISOLADOS SEM GRUPO NEM REDEFINICAO.
001210 77  STAT-SALA               PIC X(02) VALUE SPACES.
001220 77  STAT-DOCE               PIC X(02) VALUE SPACES.
001230 01  STAT-BLOCO              PIC X(02) VALUE SPACES.
001240 01  STAT-ALOC               PIC X(02) VALUE SPACES.
001250 01  STAT-VALI               PIC X(02) VALUE SPACES.
001260
001270 01  WS-LIMITES.
001280     05  WS-MAX-SALAS        PIC 9(03) COMP VALUE 100.
001290     05  WS-MAX-DOCENTES     PIC 9(03) COMP VALUE 200.
001300     05  WS-MAX-BLOCOS       PIC 9(03) COMP VALUE 200.
001310     05  WS-MAX-TENTATIVAS   PIC 9(03) COMP VALUE 100.
001320     05  FILLER              PIC X(04) VALUE SPACES.
001330
001340*    TABELA DE SALAS EM MEMORIA.
001350 01  TAB-SALAS.
001360     05  WS-QTD-SALAS        PIC 9(03) COMP VALUE ZERO.
001370     05  TAB-SALA OCCURS 100 TIMES INDEXED BY IX-TS.
001380         10  TBS-TIPO            PIC X(04).
001390         10  TBS-CODIGO          PIC 9(04).
001400         10  TBS-NOME            PIC X(10).
001410         10  TBS-CAPACIDADE      PIC 9(04).
001420         10  TBS-LAB-USO-GERAL   PIC X(01).
001430         10  TBS-QTD-DISPON      PIC 9(02) COMP.
001440         10  TBS-DISPON OCCURS 25 TIMES INDEXED BY IX-TSD.
001450             15  TBS-DISP-DIA    PIC 9(01).
001460             15  TBS-DISP-HINI   PIC 9(02).
001470     05  FILLER              PIC X(04) VALUE SPACES.
001480
001490*    GRADE PADRAO DE DISPONIBILIDADE DE SALA - USADA NA CARGA
001500*    QUANDO O CADASTRO DA SALA NAO TROUXE NENHUMA LINHA DE
001510*    DISPONIBILIDADE (SALA-QTD-DISPON = ZERO). DOMINGO A QUINTA
001520*    DAS 9 AS 17H EM BLOCOS DE 2H, EXCETO SEGUNDA QUE SO ABRE AS
001530*    9, 15 E 17H (HORARIO DE ORACAO DO MEIO-DIA) - REQ. 0533/00.
001540 01  WS-GRADE-PADRAO.
001550     05  WS-DIA-GRADE        PIC 9(01) COMP VALUE ZERO.
001560     05  WS-HORA-GRADE       PIC 9(02) COMP VALUE ZERO.
001570     05  WS-IX-GRADE         PIC 9(02) COMP VALUE ZERO.
001580     05  FILLER              PIC X(04) VALUE SPACES.
001590
001600*    TABELA DE DOCENTES/MONITORES EM MEMORIA.
001610 01  TAB-DOCENTES.
001620     05  WS-QTD-DOCENTES     PIC 9(03) COMP VALUE ZERO.
001630     05  TAB-DOCENTE OCCURS 200 TIMES INDEXED BY IX-TD.
001640         10  TBD-CODIGO          PIC 9(04).
001650         10  TBD-NOME            PIC X(20).
001660         10  TBD-FUNCAO          PIC X(01).
001670         10  TBD-QTD-PREF        PIC 9(02) COMP.
001680         10  TBD-PREF OCCURS 20 TIMES INDEXED BY IX-TDP.
001690             15  TBD-PREF-DIA    PIC 9(01).
001700             15  TBD-PREF-HINI   PIC 9(02).
001710     05  FILLER              PIC X(04) VALUE SPACES.
001720
001730*    TABELA DE BLOCOS (JA PRIORIZADOS PELO PRIORID) COM O ESTADO
001740*    DE ALOCACAO DA TENTATIVA CORRENTE.
001750 01  TAB-BLOCOS.
001760     05  WS-QTD-BLOCOS       PIC 9(03) COMP VALUE ZERO.
001770     05  TAB-BLOCO OCCURS 200 TIMES INDEXED BY IX-TB.
001780         10  TBB-ID              PIC X(24).
001790         10  TBB-COD-DISC        PIC X(08).
001800         10  TBB-TIPO            PIC X(01).
001810         10  TBB-COD-DOCENTE     PIC 9(04).
001820         10  TBB-QTD-ALUNOS      PIC 9(04).
001830         10  TBB-TIPO-SALA-REQ   PIC X(04).
001840         10  TBB-NUM-GRUPO       PIC 9(02).
001850         10  TBB-QTD-GRUPOS      PIC 9(02).
001860         10  TBB-GRUPO-UNICO     PIC X(01).
001870         10  TBB-TURMA-NOME      PIC X(20).
001880         10  TBB-TURMA-NIVEL     PIC 9(01).
001890         10  TBB-QTD-SALAS-PREF  PIC 9(02).
001900         10  TBB-SALAS-PREF OCCURS 5 TIMES
001910                            INDEXED BY IX-TBP
001920                                       PIC 9(04).
001930         10  TBB-ALOCADO         PIC X(01) VALUE 'N'.
001940             88  TBB-ESTA-ALOCADO    VALUE 'Y'.
001950         10  TBB-SALA-TIPO       PIC X(04).
001960         10  TBB-SALA-COD        PIC 9(04).
001970         10  TBB-DIA             PIC 9(01).
001980         10  TBB-HINI            PIC 9(02).
001990         10  TBB-HFIM            PIC 9(02).
002000     05  FILLER              PIC X(04) VALUE SPACES.
002010
002020*    COPIA DA MELHOR MONTAGEM ENCONTRADA ATE O MOMENTO - MESMA
002030*    ORDEM/INDICE DE TAB-BLOCO (SO OS CAMPOS DE ALOCACAO).
002040 01  TAB-MELHOR.
002050     05  TAB-MELHOR-BLOCO OCCURS 200 TIMES INDEXED BY IX-MB.
002060         10  MLH-ALOCADO         PIC X(01) VALUE 'N'.
002070         10  MLH-SALA-TIPO       PIC X(04).
002080         10  MLH-SALA-COD        PIC 9(04).
002090         10  MLH-DIA             PIC 9(01).
002100         10  MLH-HINI            PIC 9(02).
002110         10  MLH-HFIM            PIC 9(02).
002120     05  FILLER              PIC X(04) VALUE SPACES.
002130
002140*    SALAS CANDIDATAS DO BLOCO CORRENTE, ORDENADAS PELO MELHOR
002150*    AJUSTE DE CAPACIDADE (MENOR DIFERENCA PRIMEIRO).
002160 01  WS-CAND-SALAS.
002170     05  WS-QTD-CAND-SALA    PIC 9(03) COMP VALUE ZERO.
002180     05  WS-CAND-SALA OCCURS 100 TIMES.
002190         10  CS-IX-SALA          PIC 9(03) COMP.
002200         10  CS-DIFF             PIC 9(04) COMP.
002210     05  FILLER              PIC X(04) VALUE SPACES.
002220
002230*    HORARIOS CANDIDATOS DA SALA CORRENTE PARA O BLOCO CORRENTE.
002240 01  WS-SLOT-CAND.
002250     05  WS-QTD-SLOT-CAND    PIC 9(02) COMP VALUE ZERO.
002260     05  WS-SLOT-CAND-TAB OCCURS 10 TIMES.
002270         10  SC-DIA              PIC 9(01).
002280         10  SC-HINI             PIC 9(02).
002290         10  SC-HFIM             PIC 9(02).
002300     05  FILLER              PIC X(04) VALUE SPACES.
002310
002320*    TABELA AUXILIAR PARA O CALCULO DE GAP (HORARIOS JA OCUPADOS
002330*    PELA MESMA TURMA/NIVEL NO MESMO DIA).
002340 01  WS-GAP-TABELA.
002350     05  WS-QTD-HORAS-DIA    PIC 9(02) COMP VALUE ZERO.
002360     05  WS-HORAS-DIA OCCURS 10 TIMES PIC 9(02) COMP.
002370     05  FILLER              PIC X(04) VALUE SPACES.
002380
002390*    ORDEM DE GRAVACAO DO ALOC.DAT (BLOCOS ALOCADOS NA MELHOR
002400*    MONTAGEM, ORDENADOS POR DIA/HORA-INICIO).
002410 01  WS-ORDEM-SAIDA.
002420     05  WS-QTD-ORDEM        PIC 9(03) COMP VALUE ZERO.
002430     05  WS-ORDEM-TAB OCCURS 200 TIMES PIC 9(03) COMP.
002440     05  WS-CHAVE-TAB OCCURS 200 TIMES PIC 9(03) COMP.
002450     05  FILLER              PIC X(04) VALUE SPACES.
002460
002470 01  WS-SUBSCRITOS.
002480     05  IX-CS               PIC 9(03) COMP VALUE ZERO.
002490     05  WS-J-CAND           PIC 9(03) COMP VALUE ZERO.
002500     05  WS-MENOR-CAND       PIC 9(03) COMP VALUE ZERO.
002510     05  IX-SC               PIC 9(02) COMP VALUE ZERO.
002520     05  IX-ORD              PIC 9(03) COMP VALUE ZERO.
002530     05  WS-J-ORD            PIC 9(03) COMP VALUE ZERO.
002540     05  WS-MENOR-ORD        PIC 9(03) COMP VALUE ZERO.
002550     05  WS-TEMP-SWAP        PIC 9(03) COMP VALUE ZERO.
002560     05  WS-TEMP-SWAP2       PIC 9(04) COMP VALUE ZERO.
002570     05  WS-IX-VARRE         PIC 9(03) COMP VALUE ZERO.
002580     05  FILLER              PIC X(04) VALUE SPACES.
002590
002600 01  WS-TENTATIVA-CTRL.
002610     05  WS-TENTATIVA        PIC 9(03) COMP VALUE ZERO.
002620     05  WS-QTD-ALOCADOS     PIC 9(03) COMP VALUE ZERO.
002630     05  WS-MELHOR-QTD       PIC 9(03) COMP VALUE ZERO.
002640     05  WS-SCORE-TENTATIVA  PIC 9(02)V999 VALUE ZERO.
002650     05  WS-MELHOR-SCORE     PIC 9(02)V999 VALUE ZERO.
002660     05  WS-ENCERRAR         PIC X(01) VALUE 'N'.
002670         88  ENCERRAR-TENTATIVAS VALUE 'Y'.
002680     05  FILLER              PIC X(04) VALUE SPACES.
002690
002700 01  WS-PLACE-VARS.
002710     05  WS-LIMIAR           PIC 9(04)V99 VALUE ZERO.
002720     05  WS-ACHOU-SLOT       PIC X(01) VALUE 'N'.
002730         88  ACHOU-SLOT-OK       VALUE 'Y'.
002740     05  WS-IX-DOC-ACH       PIC 9(03) COMP VALUE ZERO.
002750     05  WS-FUNCAO-BLOCO     PIC X(01) VALUE SPACES.
002760     05  WS-CONFLITO         PIC X(01) VALUE 'N'.
002770         88  HOUVE-CONFLITO      VALUE 'Y'.
002780     05  FILLER              PIC X(04) VALUE SPACES.
002790
002800 01  WS-BUSCA-AUX.
002810     05  WS-COD-DOCENTE-BUSCA    PIC 9(04) VALUE ZERO.
002820     05  WS-ACHOU-DOC            PIC X(01) VALUE 'N'.
002830         88  ACHOU-DOCENTE-OK        VALUE 'Y'.
002840     05  WS-SALA-TIPO-BUSCA      PIC X(04) VALUE SPACES.
002850     05  WS-SALA-COD-BUSCA       PIC 9(04) VALUE ZERO.
002860     05  WS-ACHOU-SALA           PIC X(01) VALUE 'N'.
002870         88  ACHOU-SALA-OK           VALUE 'Y'.
002880     05  WS-CAP-SALA-ACH         PIC 9(04) VALUE ZERO.
002890     05  WS-NOME-SALA-ACH        PIC X(10) VALUE SPACES.
002900     05  FILLER              PIC X(04) VALUE SPACES.
002910
002920 01  WS-SCORE-VARS.
002930     05  WS-PONTO-DOC        PIC 9V9 VALUE ZERO.
002940     05  WS-PONTO-GAP        PIC 9V9 VALUE ZERO.
002950     05  WS-PONTO-CAP        PIC 9V9 VALUE ZERO.
002960     05  WS-SCORE-BLOCO      PIC 9(02)V999 VALUE ZERO.
002970     05  WS-SOMA-SCORE       PIC 9(06)V999 VALUE ZERO.
002980     05  WS-UTIL             PIC 9(01)V99 VALUE ZERO.
002990     05  WS-MAX-GAP          PIC 9(02) COMP VALUE ZERO.
003000     05  WS-DIF-GAP          PIC S9(03) COMP VALUE ZERO.
003010     05  FILLER              PIC X(04) VALUE SPACES.
003020
003030 01  WS-TRAILER-CALC.
003040     05  WS-ITEM-NOVO        PIC X(01) VALUE 'Y'.
003050         88  ITEM-E-NOVO         VALUE 'Y'.
003060     05  WS-TOT-SESSOES      PIC 9(05) COMP VALUE ZERO.
003070     05  WS-TOT-DISC         PIC 9(04) COMP VALUE ZERO.
003080     05  WS-TOT-SALAS        PIC 9(04) COMP VALUE ZERO.
003090     05  WS-TOT-DOCENTES     PIC 9(04) COMP VALUE ZERO.
003100     05  FILLER              PIC X(04) VALUE SPACES.
003110
003120 01  WS-ERRO-CAMPOS.
003130     05  WS-ERRO-TIPO        PIC X(30) VALUE SPACES.
003140     05  WS-ERRO-TEXTO       PIC X(80) VALUE SPACES.
003150     05  FILLER              PIC X(04) VALUE SPACES.
003160
003170 01  WS-VERIF-FINAL.
003180     05  WS-QTD-CONFLITOS    PIC 9(04) COMP VALUE ZERO.
003190     05  FILLER              PIC X(04) VALUE SPACES.
003200
003210 PROCEDURE DIVISION.
003220
003230*    Rotina: ponto de entrada do programa.
003240*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
003250*    DIVISION.
003260*    Os nomes de campo seguem o prefixo de trabalho ja usado no
003270*    restante do programa.
003280*    Principais campos tratados: WS-TENTATIVA, WS-MAX-TENTATIVAS,
003290*    WS-MELHOR-QTD.
003300*    Segue o padrao de paragrafo unico por assunto adotado no
003310*    restante do sistema.
003320*    Nenhuma entrada de operador e aceita aqui - o lote roda do
003330*    inicio ao fim sem tela.
003340*    Mantida sem alteracao de logica desde a implantacao original
003350*    deste modulo.
003360*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003370*    reteste de toda a cadeia.
003380 0100-INICIO.
003390*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
003400     PERFORM 0200-ABRE-E-CARREGA THRU 0200-EXIT.
003410*    Delega o tratamento ao paragrafo chamado em seguida.
003420     PERFORM 0300-LACO-TENTATIVAS THRU 0300-EXIT
003430             VARYING WS-TENTATIVA FROM 1 BY 1
003440             UNTIL WS-TENTATIVA > WS-MAX-TENTATIVAS
003450             OR ENCERRAR-TENTATIVAS.
003460*    Condicao decisiva para o resultado deste paragrafo.
003470     IF WS-MELHOR-QTD = ZERO
003480        PERFORM 0900-FALHA-TOTAL THRU 0900-EXIT
003490        CHAIN 'VALIDA.EXE'.
003500*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
003510     PERFORM 0800-VERIFICACAO-FINAL THRU 0800-EXIT.
003520*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
003530     PERFORM 0850-GRAVA-ALOC THRU 0850-EXIT.
003540*    Mensagem de console - acompanhamento do operador do lote.
003550     DISPLAY 'AGENDA - BLOCOS ALOCADOS.......: ' WS-MELHOR-QTD.
003560*    Mensagem de console - acompanhamento do operador do lote.
003570     DISPLAY 'AGENDA - MELHOR PONTUACAO......: '
003580              WS-MELHOR-SCORE.
003590*    Encadeia para o proximo passo fixo da cadeia do lote.
003600     CHAIN 'RELHOR.EXE'.
003610
003620*    Rotina: abertura, e, carga em memoria.
003630*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
003640*    modulo.
003650*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003660*    reteste de toda a cadeia.
003670*    Principais campos tratados: STAT-SALA, STAT-DOCE, STAT-BLOCO.
003680*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
003690*    conforme o padrao do NPD.
003700*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003710*    reteste de toda a cadeia.
003720*    Nenhuma entrada de operador e aceita aqui - o lote roda do
003730*    inicio ao fim sem tela.
003740*    Mantida sem alteracao de logica desde a implantacao original
003750*    deste modulo.
003760 0200-ABRE-E-CARREGA.
003770*    Abre o arquivo no modo exigido por este passo da cadeia.
003780     OPEN INPUT SALA.
003790*    Testa a condicao de negocio abaixo antes de prosseguir.
003800     IF STAT-SALA NOT = '00'
003810        DISPLAY 'AGENDA - SALA.DAT NAO ENCONTRADO - '
003820                STAT-SALA
003830        STOP RUN.
003840*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
003850     PERFORM 0210-LE-SALA THRU 0210-EXIT
003860             UNTIL STAT-SALA = '10'.
003870*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
003880     CLOSE SALA.
003890*    Abre o arquivo no modo exigido por este passo da cadeia.
003900     OPEN INPUT DOCE.
003910*    Testa a condicao de negocio abaixo antes de prosseguir.
003920     IF STAT-DOCE NOT = '00'
003930        DISPLAY 'AGENDA - DOCE.DAT NAO ENCONTRADO - '
003940                STAT-DOCE
003950        STOP RUN.
003960*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
003970     PERFORM 0220-LE-DOCE THRU 0220-EXIT
003980             UNTIL STAT-DOCE = '10'.
003990*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
004000     CLOSE DOCE.
004010*    Abre o arquivo no modo exigido por este passo da cadeia.
004020     OPEN INPUT BLOCO.
004030*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
004040*    uso de bloco de fechamento explicito.
004050     IF STAT-BLOCO NOT = '00'
004060        DISPLAY 'AGENDA - BLOCO.DAT NAO ENCONTRADO - '
004070                STAT-BLOCO
004080        STOP RUN.
004090*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
004100     PERFORM 0230-LE-BLOCO THRU 0230-EXIT
004110             UNTIL STAT-BLOCO = '10'.
004120*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
004130     CLOSE BLOCO.
004140 0200-EXIT.
004150     EXIT.
004160
004170*    Rotina: leitura, sala.
004180*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
004190*    programa da cadeia.
004200*    Segue o padrao de paragrafo unico por assunto adotado no
004210*    restante do sistema.
004220*    Principais campos tratados: STAT-SALA, TBS-TIPO, TBS-CODIGO.
004230*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004240*    reteste de toda a cadeia.
004250*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
004260*    conforme o padrao do NPD.
004270*    Os nomes de campo seguem o prefixo de trabalho ja usado no
004280*    restante do programa.
004290*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004300*    reteste de toda a cadeia.
004310 0210-LE-SALA.
004320*    Le o proximo registro do arquivo de entrada.
004330     READ SALA
004340         AT END MOVE '10' TO STAT-SALA
004350         NOT AT END
004360            SET IX-TS UP BY 1
004370            MOVE SALA-TIPO       TO TBS-TIPO(IX-TS)
004380            MOVE SALA-CODIGO     TO TBS-CODIGO(IX-TS)
004390            MOVE SALA-NOME       TO TBS-NOME(IX-TS)
004400            MOVE SALA-CAPACIDADE TO TBS-CAPACIDADE(IX-TS)
004410            MOVE SALA-LAB-USO-GERAL
004420                                 TO TBS-LAB-USO-GERAL(IX-TS)
004430            ADD 1 TO WS-QTD-SALAS
004440            IF SALA-QTD-DISPON = ZERO
004450               PERFORM 0216-GERA-GRADE-PADRAO THRU 0216-EXIT
004460            ELSE
004470               MOVE SALA-QTD-DISPON TO TBS-QTD-DISPON(IX-TS)
004480               PERFORM 0215-COPIA-DISPON THRU 0215-EXIT
004490                       VARYING IX-SALA-DISP FROM 1 BY 1
004500                       UNTIL IX-SALA-DISP > SALA-QTD-DISPON.
004510 0210-EXIT.
004520     EXIT.
004530
004540*    Rotina: copia de dados para a tabela em memoria,
004550*    disponibilidade.
004560*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
004570*    THRU.
004580*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
004590*    conforme o padrao do NPD.
004600*    Principais campos tratados: TBS-DISP-DIA, TBS-DISP-HINI.
004610*    Os valores aqui tratados vem sempre do registro corrente
004620*    lido/montado acima.
004630*    Nenhuma entrada de operador e aceita aqui - o lote roda do
004640*    inicio ao fim sem tela.
004650*    Os nomes de campo seguem o prefixo de trabalho ja usado no
004660*    restante do programa.
004670*    Os valores aqui tratados vem sempre do registro corrente
004680*    lido/montado acima.
004690 0215-COPIA-DISPON.
004700*    Copia o valor corrente para a area de saida/calculo.
004710     MOVE SALA-DISP-DIA(IX-SALA-DISP)
004720          TO TBS-DISP-DIA(IX-TS,IX-SALA-DISP).
004730*    Copia o valor corrente para a area de saida/calculo.
004740     MOVE SALA-DISP-HINI(IX-SALA-DISP)
004750          TO TBS-DISP-HINI(IX-TS,IX-SALA-DISP).
004760 0215-EXIT.
004770     EXIT.
004780
004790*    GRADE PADRAO DE DISPONIBILIDADE (VIDE COMENTARIO DE
004800*    WS-GRADE-PADRAO NA WORKING-STORAGE) PARA A SALA IX-TS QUE
004810*    NAO TROUXE NENHUMA LINHA DE DISPONIBILIDADE NO CADASTRO.
004820*    Rotina: geracao, grade de disponibilidade, padrao (default).
004830*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
004840*    programa da cadeia.
004850*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
004860*    conforme o padrao do NPD.
004870*    Principais campos tratados: WS-IX-GRADE, WS-DIA-GRADE,
004880*    TBS-QTD-DISPON.
004890*    Segue o padrao de paragrafo unico por assunto adotado no
004900*    restante do sistema.
004910*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
004920*    conforme o padrao do NPD.
004930*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004940*    reteste de toda a cadeia.
004950*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
004960*    motivo da ultima revisao.
004970 0216-GERA-GRADE-PADRAO.
004980*    Copia o valor corrente para a area de saida/calculo.
004990     MOVE ZERO TO WS-IX-GRADE.
005000*    Delega o tratamento ao paragrafo chamado em seguida.
005010     PERFORM 0217-EMPILHA-DIA THRU 0217-EXIT
005020             VARYING WS-DIA-GRADE FROM 0 BY 1
005030             UNTIL WS-DIA-GRADE > 4.
005040*    Copia o valor corrente para a area de saida/calculo.
005050     MOVE WS-IX-GRADE TO TBS-QTD-DISPON(IX-TS).
005060 0216-EXIT.
005070     EXIT.
005080
005090*    Rotina: empilhamento de um item na tabela, dia da semana.
005100*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
005110*    programa da cadeia.
005120*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
005130*    reteste de toda a cadeia.
005140*    Principais campos tratados: WS-HORA-GRADE, WS-DIA-GRADE.
005150*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
005160*    reteste de toda a cadeia.
005170*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005180*    inicio ao fim sem tela.
005190*    Segue o padrao de paragrafo unico por assunto adotado no
005200*    restante do sistema.
005210*    Os nomes de campo seguem o prefixo de trabalho ja usado no
005220*    restante do programa.
005230 0217-EMPILHA-DIA.
005240*    Prepara o campo de trabalho para o passo seguinte.
005250     MOVE 9 TO WS-HORA-GRADE.
005260*    Delega o tratamento ao paragrafo chamado em seguida.
005270     PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT.
005280*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
005290*    uso de bloco de fechamento explicito.
005300     IF WS-DIA-GRADE = 1
005310        MOVE 15 TO WS-HORA-GRADE
005320        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT
005330        MOVE 17 TO WS-HORA-GRADE
005340        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT
005350     ELSE
005360        MOVE 11 TO WS-HORA-GRADE
005370        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT
005380        MOVE 13 TO WS-HORA-GRADE
005390        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT
005400        MOVE 15 TO WS-HORA-GRADE
005410        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT
005420        MOVE 17 TO WS-HORA-GRADE
005430        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT.
005440 0217-EXIT.
005450     EXIT.
005460
005470*    Rotina: gravacao, posicao de horario, grade de disponibilidade.
005480*    Chamada 7 vez(es) dentro deste programa, sempre via PERFORM ...
005490*    THRU.
005500*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
005510*    reteste de toda a cadeia.
005520*    Principais campos tratados: WS-IX-GRADE, WS-DIA-GRADE,
005530*    TBS-DISP-DIA.
005540*    Os nomes de campo seguem o prefixo de trabalho ja usado no
005550*    restante do programa.
005560*    Os nomes de campo seguem o prefixo de trabalho ja usado no
005570*    restante do programa.
005580*    Os nomes de campo seguem o prefixo de trabalho ja usado no
005590*    restante do programa.
005600*    Os valores aqui tratados vem sempre do registro corrente
005610*    lido/montado acima.
005620 0218-GRAVA-SLOT-GRADE.
005630*    Atualiza o contador/acumulador de controle deste lote.
005640     ADD 1 TO WS-IX-GRADE.
005650*    Prepara o campo de trabalho para o passo seguinte.
005660     MOVE WS-DIA-GRADE  TO TBS-DISP-DIA(IX-TS,WS-IX-GRADE).
005670*    Prepara o campo de trabalho para o passo seguinte.
005680     MOVE WS-HORA-GRADE TO TBS-DISP-HINI(IX-TS,WS-IX-GRADE).
005690 0218-EXIT.
005700     EXIT.
005710
005720*    Rotina: leitura, docente/monitor.
005730*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
005740*    programa da cadeia.
005750*    Os valores aqui tratados vem sempre do registro corrente
005760*    lido/montado acima.
005770*    Principais campos tratados: STAT-DOCE, TBD-CODIGO, TBD-NOME.
005780*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
005790*    reteste de toda a cadeia.
005800*    Mantida sem alteracao de logica desde a implantacao original
005810*    deste modulo.
005820*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
005830*    motivo da ultima revisao.
005840*    Os valores aqui tratados vem sempre do registro corrente
005850*    lido/montado acima.
005860 0220-LE-DOCE.
005870*    Le o proximo registro do arquivo de entrada.
005880     READ DOCE
005890         AT END MOVE '10' TO STAT-DOCE
005900         NOT AT END
005910            SET IX-TD UP BY 1
005920            MOVE DOCE-CODIGO     TO TBD-CODIGO(IX-TD)
005930            MOVE DOCE-NOME       TO TBD-NOME(IX-TD)
005940            MOVE DOCE-FUNCAO     TO TBD-FUNCAO(IX-TD)
005950            MOVE DOCE-QTD-PREF   TO TBD-QTD-PREF(IX-TD)
005960            ADD 1 TO WS-QTD-DOCENTES
005970            PERFORM 0225-COPIA-PREF THRU 0225-EXIT
005980                    VARYING IX-DOCE-PREF FROM 1 BY 1
005990                    UNTIL IX-DOCE-PREF > DOCE-QTD-PREF.
006000 0220-EXIT.
006010     EXIT.
006020
006030*    Rotina: copia de dados para a tabela em memoria, preferencia de
006040*    horario do docente/monitor.
006050*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
006060*    modulo.
006070*    Os nomes de campo seguem o prefixo de trabalho ja usado no
006080*    restante do programa.
006090*    Principais campos tratados: TBD-PREF-DIA, TBD-PREF-HINI.
006100*    Mantida sem alteracao de logica desde a implantacao original
006110*    deste modulo.
006120*    Os valores aqui tratados vem sempre do registro corrente
006130*    lido/montado acima.
006140*    Os nomes de campo seguem o prefixo de trabalho ja usado no
006150*    restante do programa.
006160*    Segue o padrao de paragrafo unico por assunto adotado no
006170*    restante do sistema.
006180 0225-COPIA-PREF.
006190*    Prepara o campo de trabalho para o passo seguinte.
006200     MOVE DOCE-PREF-DIA(IX-DOCE-PREF)
006210          TO TBD-PREF-DIA(IX-TD,IX-DOCE-PREF).
006220*    Copia o valor corrente para a area de saida/calculo.
006230     MOVE DOCE-PREF-HINI(IX-DOCE-PREF)
006240          TO TBD-PREF-HINI(IX-TD,IX-DOCE-PREF).
006250 0225-EXIT.
006260     EXIT.
006270
006280*    Rotina: leitura, bloco.
006290*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
006300*    THRU.
006310*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
006320*    conforme o padrao do NPD.
006330*    Principais campos tratados: REG-BLOCOCAD, STAT-BLOCO,
006340*    WS-QTD-BLOCOS.
006350*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
006360*    motivo da ultima revisao.
006370*    Segue o padrao de paragrafo unico por assunto adotado no
006380*    restante do sistema.
006390*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
006400*    conforme o padrao do NPD.
006410*    Nenhuma entrada de operador e aceita aqui - o lote roda do
006420*    inicio ao fim sem tela.
006430 0230-LE-BLOCO.
006440*    Le o proximo registro do arquivo de entrada.
006450     READ BLOCO INTO REG-BLOCOCAD
006460         AT END MOVE '10' TO STAT-BLOCO
006470         NOT AT END
006480            SET IX-TB UP BY 1
006490            MOVE BLC-ID             TO TBB-ID(IX-TB)
006500            MOVE BLC-COD-DISC       TO TBB-COD-DISC(IX-TB)
006510            MOVE BLC-TIPO           TO TBB-TIPO(IX-TB)
006520            MOVE BLC-COD-DOCENTE    TO TBB-COD-DOCENTE(IX-TB)
006530            MOVE BLC-QTD-ALUNOS     TO TBB-QTD-ALUNOS(IX-TB)
006540            MOVE BLC-TIPO-SALA-REQ  TO TBB-TIPO-SALA-REQ(IX-TB)
006550            MOVE BLC-NUM-GRUPO      TO TBB-NUM-GRUPO(IX-TB)
006560            MOVE BLC-QTD-GRUPOS     TO TBB-QTD-GRUPOS(IX-TB)
006570            MOVE BLC-GRUPO-UNICO    TO TBB-GRUPO-UNICO(IX-TB)
006580            MOVE BLC-TURMA-NOME     TO TBB-TURMA-NOME(IX-TB)
006590            MOVE BLC-TURMA-NIVEL    TO TBB-TURMA-NIVEL(IX-TB)
006600            MOVE BLC-QTD-SALAS-PREF TO TBB-QTD-SALAS-PREF(IX-TB)
006610            ADD 1 TO WS-QTD-BLOCOS
006620            PERFORM 0232-COPIA-SALAPREF THRU 0232-EXIT
006630                    VARYING IX-BLC-SALAPREF FROM 1 BY 1
006640                    UNTIL IX-BLC-SALAPREF > BLC-QTD-SALAS-PREF.
006650 0230-EXIT.
006660     EXIT.
006670
006680*    Rotina: copia de dados para a tabela em memoria, salapref.
006690*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
006700*    modulo.
006710*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
006720*    reteste de toda a cadeia.
006730*    Segue o padrao de paragrafo unico por assunto adotado no
006740*    restante do sistema.
006750*    Os valores aqui tratados vem sempre do registro corrente
006760*    lido/montado acima.
006770*    Nenhuma entrada de operador e aceita aqui - o lote roda do
006780*    inicio ao fim sem tela.
006790*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
006800*    motivo da ultima revisao.
006810*    Segue o padrao de paragrafo unico por assunto adotado no
006820*    restante do sistema.
006830 0232-COPIA-SALAPREF.
006840*    Copia o valor corrente para a area de saida/calculo.
006850     MOVE BLC-SALAS-PREF(IX-BLC-SALAPREF)
006860          TO TBB-SALAS-PREF(IX-TB,IX-BLC-SALAPREF).
006870 0232-EXIT.
006880     EXIT.
006890
006900*-----------------------------------------------------------------
006910*    LACO PRINCIPAL DE TENTATIVAS (SCHEDULING ENGINE)
006920*-----------------------------------------------------------------
006930*    Rotina: laco, tentativas.
006940*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
006950*    programa da cadeia.
006960*    Nenhuma entrada de operador e aceita aqui - o lote roda do
006970*    inicio ao fim sem tela.
006980*    Principais campos tratados: WS-QTD-ALOCADOS, WS-QTD-BLOCOS,
006990*    WS-MELHOR-QTD.
007000*    Os nomes de campo seguem o prefixo de trabalho ja usado no
007010*    restante do programa.
007020*    Nenhuma entrada de operador e aceita aqui - o lote roda do
007030*    inicio ao fim sem tela.
007040*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
007050*    conforme o padrao do NPD.
007060*    Segue o padrao de paragrafo unico por assunto adotado no
007070*    restante do sistema.
007080 0300-LACO-TENTATIVAS.
007090*    Prepara o campo de trabalho para o passo seguinte.
007100     MOVE ZERO TO WS-QTD-ALOCADOS.
007110*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
007120     PERFORM 0310-RESETA-BLOCO THRU 0310-EXIT
007130             VARYING IX-TB FROM 1 BY 1
007140             UNTIL IX-TB > WS-QTD-BLOCOS.
007150*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
007160     PERFORM 0400-TENTA-ALOCAR-BLOCO THRU 0400-EXIT
007170             VARYING IX-TB FROM 1 BY 1
007180             UNTIL IX-TB > WS-QTD-BLOCOS.
007190*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
007200     PERFORM 0700-CALCULA-SCORE-TENTATIVA THRU 0700-EXIT.
007210*    Condicao decisiva para o resultado deste paragrafo.
007220     IF WS-QTD-ALOCADOS > WS-MELHOR-QTD
007230        MOVE WS-QTD-ALOCADOS    TO WS-MELHOR-QTD
007240        MOVE WS-SCORE-TENTATIVA TO WS-MELHOR-SCORE
007250        PERFORM 0330-SALVA-MELHOR THRU 0330-EXIT
007260                VARYING IX-TB FROM 1 BY 1
007270                UNTIL IX-TB > WS-QTD-BLOCOS
007280     ELSE
007290        IF WS-QTD-ALOCADOS = WS-MELHOR-QTD
007300           AND WS-SCORE-TENTATIVA > WS-MELHOR-SCORE
007310           MOVE WS-SCORE-TENTATIVA TO WS-MELHOR-SCORE
007320           PERFORM 0330-SALVA-MELHOR THRU 0330-EXIT
007330                   VARYING IX-TB FROM 1 BY 1
007340                   UNTIL IX-TB > WS-QTD-BLOCOS.
007350*    Testa a condicao de negocio abaixo antes de prosseguir.
007360     IF WS-QTD-ALOCADOS = WS-QTD-BLOCOS
007370        AND WS-SCORE-TENTATIVA NOT < 0.950
007380        MOVE 'Y' TO WS-ENCERRAR.
007390 0300-EXIT.
007400     EXIT.
007410
007420*    Rotina: reseta, bloco.
007430*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
007440*    THRU.
007450*    Os valores aqui tratados vem sempre do registro corrente
007460*    lido/montado acima.
007470*    Segue o padrao de paragrafo unico por assunto adotado no
007480*    restante do sistema.
007490*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
007500*    motivo da ultima revisao.
007510*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
007520*    motivo da ultima revisao.
007530*    Mantida sem alteracao de logica desde a implantacao original
007540*    deste modulo.
007550*    Segue o padrao de paragrafo unico por assunto adotado no
007560*    restante do sistema.
007570 0310-RESETA-BLOCO.
007580*    Copia o valor corrente para a area de saida/calculo.
007590     MOVE 'N' TO TBB-ALOCADO(IX-TB).
007600 0310-EXIT.
007610     EXIT.
007620
007630*    Rotina: salva, melhor.
007640*    Usada 2 vez(es) neste fonte; nao e chamada por nenhum outro
007650*    programa da cadeia.
007660*    Os nomes de campo seguem o prefixo de trabalho ja usado no
007670*    restante do programa.
007680*    Segue o padrao de paragrafo unico por assunto adotado no
007690*    restante do sistema.
007700*    Mantida sem alteracao de logica desde a implantacao original
007710*    deste modulo.
007720*    Os valores aqui tratados vem sempre do registro corrente
007730*    lido/montado acima.
007740*    Nenhuma entrada de operador e aceita aqui - o lote roda do
007750*    inicio ao fim sem tela.
007760*    Nenhuma entrada de operador e aceita aqui - o lote roda do
007770*    inicio ao fim sem tela.
007780 0330-SALVA-MELHOR.
007790*    Copia o valor corrente para a area de saida/calculo.
007800     MOVE TBB-ALOCADO(IX-TB)    TO MLH-ALOCADO(IX-TB).
007810*    Copia o valor corrente para a area de saida/calculo.
007820     MOVE TBB-SALA-TIPO(IX-TB)  TO MLH-SALA-TIPO(IX-TB).
007830*    Prepara o campo de trabalho para o passo seguinte.
007840     MOVE TBB-SALA-COD(IX-TB)   TO MLH-SALA-COD(IX-TB).
007850*    Copia o valor corrente para a area de saida/calculo.
007860     MOVE TBB-DIA(IX-TB)        TO MLH-DIA(IX-TB).
007870*    Copia o valor corrente para a area de saida/calculo.
007880     MOVE TBB-HINI(IX-TB)       TO MLH-HINI(IX-TB).
007890*    Prepara o campo de trabalho para o passo seguinte.
007900     MOVE TBB-HFIM(IX-TB)       TO MLH-HFIM(IX-TB).
007910 0330-EXIT.
007920     EXIT.
007930
007940*-----------------------------------------------------------------
007950*    ALOCACAO DE UM UNICO BLOCO (_schedule_single_block)
007960*-----------------------------------------------------------------
007970*    Rotina: tentativa, alocar, bloco.
007980*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
007990*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
008000*    reteste de toda a cadeia.
008010*    Principais campos tratados: WS-LIMIAR, WS-COD-DOCENTE-BUSCA,
008020*    WS-FUNCAO-BLOCO.
008030*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
008040*    conforme o padrao do NPD.
008050*    Os valores aqui tratados vem sempre do registro corrente
008060*    lido/montado acima.
008070*    Segue o padrao de paragrafo unico por assunto adotado no
008080*    restante do sistema.
008090*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
008100*    reteste de toda a cadeia.
008110 0400-TENTA-ALOCAR-BLOCO.
008120*    Calculo de negocio - ver campos envolvidos na propria instrucao.
008130     COMPUTE WS-LIMIAR = TBB-QTD-ALUNOS(IX-TB) * 0.80.
008140*    Prepara o campo de trabalho para o passo seguinte.
008150     MOVE TBB-COD-DOCENTE(IX-TB) TO WS-COD-DOCENTE-BUSCA.
008160*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
008170     PERFORM 0410-LOCALIZA-DOCENTE THRU 0410-EXIT.
008180*    Prepara o campo de trabalho para o passo seguinte.
008190     MOVE SPACES TO WS-FUNCAO-BLOCO.
008200*    Condicao decisiva para o resultado deste paragrafo.
008210     IF ACHOU-DOCENTE-OK
008220        MOVE TBD-FUNCAO(WS-IX-DOC-ACH) TO WS-FUNCAO-BLOCO.
008230*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
008240     PERFORM 0420-SELECIONA-SALAS THRU 0420-EXIT.
008250*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
008260     PERFORM 0428-ORDENA-CANDIDATAS THRU 0428-EXIT.
008270*    Copia o valor corrente para a area de saida/calculo.
008280     MOVE 'N' TO WS-ACHOU-SLOT.
008290*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
008300     PERFORM 0430-TESTA-SALA-CANDIDATA THRU 0430-EXIT
008310             VARYING IX-CS FROM 1 BY 1
008320             UNTIL IX-CS > WS-QTD-CAND-SALA
008330             OR ACHOU-SLOT-OK.
008340*    Testa a condicao de negocio abaixo antes de prosseguir.
008350     IF ACHOU-SLOT-OK
008360        ADD 1 TO WS-QTD-ALOCADOS.
008370 0400-EXIT.
008380     EXIT.
008390
008400*    Rotina: localiza, docente.
008410*    Rotina de apoio, invocada 3 vez(es) ao longo do fluxo principal.
008420*    Nenhuma entrada de operador e aceita aqui - o lote roda do
008430*    inicio ao fim sem tela.
008440*    Principais campos tratados: WS-ACHOU-DOC, WS-QTD-DOCENTES.
008450*    Segue o padrao de paragrafo unico por assunto adotado no
008460*    restante do sistema.
008470*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
008480*    motivo da ultima revisao.
008490*    Os nomes de campo seguem o prefixo de trabalho ja usado no
008500*    restante do programa.
008510*    Os nomes de campo seguem o prefixo de trabalho ja usado no
008520*    restante do programa.
008530*    Os valores aqui tratados vem sempre do registro corrente
008540*    lido/montado acima.
008550 0410-LOCALIZA-DOCENTE.
008560*    Prepara o campo de trabalho para o passo seguinte.
008570     MOVE 'N' TO WS-ACHOU-DOC.
008580*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
008590     PERFORM 0412-TESTA-UM-DOCENTE THRU 0412-EXIT
008600             VARYING IX-TD FROM 1 BY 1
008610             UNTIL IX-TD > WS-QTD-DOCENTES
008620             OR ACHOU-DOCENTE-OK.
008630 0410-EXIT.
008640     EXIT.
008650
008660*    Rotina: teste de condicao, um, docente.
008670*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
008680*    modulo.
008690*    Os valores aqui tratados vem sempre do registro corrente
008700*    lido/montado acima.
008710*    Principais campos tratados: TBD-CODIGO, WS-COD-DOCENTE-BUSCA,
008720*    WS-IX-DOC-ACH.
008730*    Os valores aqui tratados vem sempre do registro corrente
008740*    lido/montado acima.
008750*    Os valores aqui tratados vem sempre do registro corrente
008760*    lido/montado acima.
008770*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
008780*    motivo da ultima revisao.
008790*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
008800*    reteste de toda a cadeia.
008810 0412-TESTA-UM-DOCENTE.
008820*    Testa a condicao de negocio abaixo antes de prosseguir.
008830     IF TBD-CODIGO(IX-TD) = WS-COD-DOCENTE-BUSCA
008840        MOVE IX-TD TO WS-IX-DOC-ACH
008850        MOVE 'Y' TO WS-ACHOU-DOC.
008860 0412-EXIT.
008870     EXIT.
008880
008890*    MONTA A LISTA DE SALAS ADEQUADAS AO BLOCO CORRENTE (TIPO,
008900*    CAPACIDADE, PREFERENCIA DE LAB) - AINDA SEM ORDENACAO.
008910*    Rotina: selecao de registros, salas.
008920*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
008930*    THRU.
008940*    Os nomes de campo seguem o prefixo de trabalho ja usado no
008950*    restante do programa.
008960*    Principais campos tratados: WS-QTD-CAND-SALA, WS-QTD-SALAS.
008970*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
008980*    motivo da ultima revisao.
008990*    Os valores aqui tratados vem sempre do registro corrente
009000*    lido/montado acima.
009010*    Segue o padrao de paragrafo unico por assunto adotado no
009020*    restante do sistema.
009030*    Mantida sem alteracao de logica desde a implantacao original
009040*    deste modulo.
009050 0420-SELECIONA-SALAS.
009060*    Prepara o campo de trabalho para o passo seguinte.
009070     MOVE ZERO TO WS-QTD-CAND-SALA.
009080*    Delega o tratamento ao paragrafo chamado em seguida.
009090     PERFORM 0422-AVALIA-UMA-SALA THRU 0422-EXIT
009100             VARYING IX-TS FROM 1 BY 1
009110             UNTIL IX-TS > WS-QTD-SALAS.
009120 0420-EXIT.
009130     EXIT.
009140
009150*    Rotina: avalia, uma, sala.
009160*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
009170*    Mantida sem alteracao de logica desde a implantacao original
009180*    deste modulo.
009190*    Principais campos tratados: WS-ACHOU-SALA, TBS-TIPO,
009200*    TBS-CAPACIDADE.
009210*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
009220*    motivo da ultima revisao.
009230*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
009240*    reteste de toda a cadeia.
009250*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
009260*    motivo da ultima revisao.
009270*    Os nomes de campo seguem o prefixo de trabalho ja usado no
009280*    restante do programa.
009290 0422-AVALIA-UMA-SALA.
009300*    Prepara o campo de trabalho para o passo seguinte.
009310     MOVE 'N' TO WS-ACHOU-SALA.
009320*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
009330*    uso de bloco de fechamento explicito.
009340     IF TBB-TIPO-SALA-REQ(IX-TB) = 'HALL'
009350        IF TBS-TIPO(IX-TS) = 'HALL'
009360           AND TBS-CAPACIDADE(IX-TS) >= WS-LIMIAR
009370           MOVE 'Y' TO WS-ACHOU-SALA.
009380*    Testa a condicao de negocio abaixo antes de prosseguir.
009390     IF TBB-TIPO-SALA-REQ(IX-TB) = 'LAB '
009400        IF TBS-TIPO(IX-TS) = 'LAB '
009410           AND TBS-CAPACIDADE(IX-TS) >= WS-LIMIAR
009420           IF TBB-QTD-SALAS-PREF(IX-TB) > ZERO
009430              PERFORM 0424-VERIFICA-PREF-SALA THRU 0424-EXIT
009440           ELSE
009450              IF TBS-LAB-USO-GERAL(IX-TS) = 'Y'
009460                 MOVE 'Y' TO WS-ACHOU-SALA.
009470*    Condicao decisiva para o resultado deste paragrafo.
009480     IF ACHOU-SALA-OK
009490        ADD 1 TO WS-QTD-CAND-SALA
009500        MOVE IX-TS TO CS-IX-SALA(WS-QTD-CAND-SALA)
009510        PERFORM 0426-CALCULA-DIFERENCA THRU 0426-EXIT.
009520 0422-EXIT.
009530     EXIT.
009540
009550*    Rotina: verificacao, preferencia de horario do docente/monitor,
009560*    sala.
009570*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
009580*    programa da cadeia.
009590*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
009600*    conforme o padrao do NPD.
009610*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
009620*    conforme o padrao do NPD.
009630*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
009640*    conforme o padrao do NPD.
009650*    Nenhuma entrada de operador e aceita aqui - o lote roda do
009660*    inicio ao fim sem tela.
009670*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
009680*    conforme o padrao do NPD.
009690 0424-VERIFICA-PREF-SALA.
009700*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
009710     PERFORM 0425-TESTA-UMA-PREF THRU 0425-EXIT
009720             VARYING IX-TBP FROM 1 BY 1
009730             UNTIL IX-TBP > TBB-QTD-SALAS-PREF(IX-TB).
009740 0424-EXIT.
009750     EXIT.
009760
009770*    Rotina: teste de condicao, uma, preferencia de horario do
009780*    docente/monitor.
009790*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
009800*    modulo.
009810*    Os nomes de campo seguem o prefixo de trabalho ja usado no
009820*    restante do programa.
009830*    Principais campos tratados: TBS-CODIGO, WS-ACHOU-SALA.
009840*    Mantida sem alteracao de logica desde a implantacao original
009850*    deste modulo.
009860*    Mantida sem alteracao de logica desde a implantacao original
009870*    deste modulo.
009880*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
009890*    motivo da ultima revisao.
009900*    Os valores aqui tratados vem sempre do registro corrente
009910*    lido/montado acima.
009920 0425-TESTA-UMA-PREF.
009930*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
009940*    uso de bloco de fechamento explicito.
009950     IF TBB-SALAS-PREF(IX-TB,IX-TBP) = TBS-CODIGO(IX-TS)
009960        MOVE 'Y' TO WS-ACHOU-SALA.
009970 0425-EXIT.
009980     EXIT.
009990
010000*    Rotina: calculo, diferenca.
010010*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
010020*    Os nomes de campo seguem o prefixo de trabalho ja usado no
010030*    restante do programa.
010040*    Principais campos tratados: TBS-CAPACIDADE, WS-QTD-CAND-SALA.
010050*    Os valores aqui tratados vem sempre do registro corrente
010060*    lido/montado acima.
010070*    Os nomes de campo seguem o prefixo de trabalho ja usado no
010080*    restante do programa.
010090*    Os nomes de campo seguem o prefixo de trabalho ja usado no
010100*    restante do programa.
010110*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
010120*    reteste de toda a cadeia.
010130*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
010140*    conforme o padrao do NPD.
010150 0426-CALCULA-DIFERENCA.
010160*    Testa a condicao de negocio abaixo antes de prosseguir.
010170     IF TBS-CAPACIDADE(IX-TS) >= TBB-QTD-ALUNOS(IX-TB)
010180        COMPUTE CS-DIFF(WS-QTD-CAND-SALA) =
010190                TBS-CAPACIDADE(IX-TS) - TBB-QTD-ALUNOS(IX-TB)
010200     ELSE
010210        COMPUTE CS-DIFF(WS-QTD-CAND-SALA) =
010220                TBB-QTD-ALUNOS(IX-TB) - TBS-CAPACIDADE(IX-TS).
010230 0426-EXIT.
010240     EXIT.
010250
010260*    ORDENA AS SALAS CANDIDATAS ASCENDENTE PELA DIFERENCA DE
010270*    CAPACIDADE (SELECTION SORT - LISTA PEQUENA).
010280*    Rotina: ordena, candidatas.
010290*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
010300*    Os valores aqui tratados vem sempre do registro corrente
010310*    lido/montado acima.
010320*    Principais campos tratados: WS-QTD-CAND-SALA.
010330*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
010340*    conforme o padrao do NPD.
010350*    Os nomes de campo seguem o prefixo de trabalho ja usado no
010360*    restante do programa.
010370*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
010380*    conforme o padrao do NPD.
010390*    Os valores aqui tratados vem sempre do registro corrente
010400*    lido/montado acima.
010410*    Mantida sem alteracao de logica desde a implantacao original
010420*    deste modulo.
010430 0428-ORDENA-CANDIDATAS.
010440*    Delega o tratamento ao paragrafo chamado em seguida.
010450     PERFORM 0428A-PASSO-ORDENA THRU 0428A-EXIT
010460             VARYING IX-CS FROM 1 BY 1
010470             UNTIL IX-CS >= WS-QTD-CAND-SALA.
010480 0428-EXIT.
010490     EXIT.
010500
010510 0428A-PASSO-ORDENA.
010520     MOVE IX-CS TO WS-MENOR-CAND.
010530     PERFORM 0428B-ACHA-MENOR THRU 0428B-EXIT
010540             VARYING WS-J-CAND FROM IX-CS BY 1
010550             UNTIL WS-J-CAND > WS-QTD-CAND-SALA.
010560     IF WS-MENOR-CAND NOT = IX-CS
010570        PERFORM 0428C-TROCA-CAND THRU 0428C-EXIT.
010580 0428A-EXIT.
010590     EXIT.
010600
010610 0428B-ACHA-MENOR.
010620     IF CS-DIFF(WS-J-CAND) < CS-DIFF(WS-MENOR-CAND)
010630        MOVE WS-J-CAND TO WS-MENOR-CAND.
010640 0428B-EXIT.
010650     EXIT.
010660
010670 0428C-TROCA-CAND.
010680     MOVE CS-IX-SALA(IX-CS)         TO WS-TEMP-SWAP.
010690     MOVE CS-IX-SALA(WS-MENOR-CAND) TO CS-IX-SALA(IX-CS).
010700     MOVE WS-TEMP-SWAP               TO
010710          CS-IX-SALA(WS-MENOR-CAND).
010720     MOVE CS-DIFF(IX-CS)            TO WS-TEMP-SWAP2.
010730     MOVE CS-DIFF(WS-MENOR-CAND)    TO CS-DIFF(IX-CS).
010740     MOVE WS-TEMP-SWAP2              TO
010750          CS-DIFF(WS-MENOR-CAND).
010760 0428C-EXIT.
010770     EXIT.
010780
010790*    TESTA UMA SALA CANDIDATA - MONTA SEUS HORARIOS POSSIVEIS E
010800*    TENTA CADA UM ATE ACHAR UM QUE PASSE NAS RESTRICOES.
010810*    Rotina: teste de condicao, sala, candidata.
010820*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
010830*    programa da cadeia.
010840*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
010850*    reteste de toda a cadeia.
010860*    Principais campos tratados: WS-QTD-SLOT-CAND.
010870*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
010880*    reteste de toda a cadeia.
010890*    Nenhuma entrada de operador e aceita aqui - o lote roda do
010900*    inicio ao fim sem tela.
010910*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
010920*    conforme o padrao do NPD.
010930*    Os valores aqui tratados vem sempre do registro corrente
010940*    lido/montado acima.
010950 0430-TESTA-SALA-CANDIDATA.
010960*    Prepara o campo de trabalho para o passo seguinte.
010970     MOVE CS-IX-SALA(IX-CS) TO IX-TS.
010980*    Delega o tratamento ao paragrafo chamado em seguida.
010990     PERFORM 0440-MONTA-SLOTS-CANDIDATOS THRU 0440-EXIT.
011000*    Delega o tratamento ao paragrafo chamado em seguida.
011010     PERFORM 0450-TESTA-SLOT-CANDIDATO THRU 0450-EXIT
011020             VARYING IX-SC FROM 1 BY 1
011030             UNTIL IX-SC > WS-QTD-SLOT-CAND
011040             OR ACHOU-SLOT-OK.
011050 0430-EXIT.
011060     EXIT.
011070
011080*    DOCENTE (FUNCAO 'L') - SOMENTE OS HORARIOS DA SALA QUE
011090*    BATEM COM A PREFERENCIA DO DOCENTE ENTRAM NA LISTA.
011100*    MONITOR (FUNCAO 'T' OU NAO ACHADO) - TODOS OS HORARIOS DA
011110*    SALA ENTRAM, OS PREFERIDOS NA FRENTE.
011120*    Rotina: montagem, slots, candidatos.
011130*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
011140*    THRU.
011150*    Nenhuma entrada de operador e aceita aqui - o lote roda do
011160*    inicio ao fim sem tela.
011170*    Principais campos tratados: WS-QTD-SLOT-CAND, WS-FUNCAO-BLOCO,
011180*    TBS-QTD-DISPON.
011190*    Os valores aqui tratados vem sempre do registro corrente
011200*    lido/montado acima.
011210*    Nenhuma entrada de operador e aceita aqui - o lote roda do
011220*    inicio ao fim sem tela.
011230*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
011240*    reteste de toda a cadeia.
011250*    Segue o padrao de paragrafo unico por assunto adotado no
011260*    restante do sistema.
011270 0440-MONTA-SLOTS-CANDIDATOS.
011280*    Prepara o campo de trabalho para o passo seguinte.
011290     MOVE ZERO TO WS-QTD-SLOT-CAND.
011300*    Testa a condicao de negocio abaixo antes de prosseguir.
011310     IF WS-FUNCAO-BLOCO = 'L'
011320        PERFORM 0442-ADD-SLOT-DOCENTE THRU 0442-EXIT
011330                VARYING IX-TSD FROM 1 BY 1
011340                UNTIL IX-TSD > TBS-QTD-DISPON(IX-TS)
011350     ELSE
011360        PERFORM 0444-ADD-SLOT-PREF-TA THRU 0444-EXIT
011370                VARYING IX-TSD FROM 1 BY 1
011380                UNTIL IX-TSD > TBS-QTD-DISPON(IX-TS)
011390        PERFORM 0446-ADD-SLOT-NAO-PREF-TA THRU 0446-EXIT
011400                VARYING IX-TSD FROM 1 BY 1
011410                UNTIL IX-TSD > TBS-QTD-DISPON(IX-TS).
011420 0440-EXIT.
011430     EXIT.
011440
011450*    Rotina: add, posicao de horario, docente.
011460*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
011470*    THRU.
011480*    Segue o padrao de paragrafo unico por assunto adotado no
011490*    restante do sistema.
011500*    Principais campos tratados: WS-QTD-SLOT-CAND, TBS-DISP-DIA,
011510*    TBS-DISP-HINI.
011520*    Os valores aqui tratados vem sempre do registro corrente
011530*    lido/montado acima.
011540*    Segue o padrao de paragrafo unico por assunto adotado no
011550*    restante do sistema.
011560*    Os valores aqui tratados vem sempre do registro corrente
011570*    lido/montado acima.
011580*    Os nomes de campo seguem o prefixo de trabalho ja usado no
011590*    restante do programa.
011600 0442-ADD-SLOT-DOCENTE.
011610*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
011620     PERFORM 0443-VERIFICA-PREF-DOC THRU 0443-EXIT.
011630*    Condicao decisiva para o resultado deste paragrafo.
011640     IF ACHOU-DOCENTE-OK
011650        ADD 1 TO WS-QTD-SLOT-CAND
011660        MOVE TBS-DISP-DIA(IX-TS,IX-TSD)
011670             TO SC-DIA(WS-QTD-SLOT-CAND)
011680        MOVE TBS-DISP-HINI(IX-TS,IX-TSD)
011690             TO SC-HINI(WS-QTD-SLOT-CAND)
011700        COMPUTE SC-HFIM(WS-QTD-SLOT-CAND) =
011710                TBS-DISP-HINI(IX-TS,IX-TSD) + 2.
011720 0442-EXIT.
011730     EXIT.
011740
011750*    VERIFICA SE O HORARIO DA SALA (IX-TS,IX-TSD) BATE COM
011760*    ALGUMA PREFERENCIA DO DOCENTE ACHADO EM WS-IX-DOC-ACH.
011770*    Rotina: verificacao, preferencia de horario do docente/monitor,
011780*    docente.
011790*    Rotina de apoio, invocada 2 vez(es) ao longo do fluxo principal.
011800*    Mantida sem alteracao de logica desde a implantacao original
011810*    deste modulo.
011820*    Principais campos tratados: WS-ACHOU-DOC, TBD-QTD-PREF,
011830*    WS-IX-DOC-ACH.
011840*    Mantida sem alteracao de logica desde a implantacao original
011850*    deste modulo.
011860*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
011870*    reteste de toda a cadeia.
011880*    Segue o padrao de paragrafo unico por assunto adotado no
011890*    restante do sistema.
011900*    Nenhuma entrada de operador e aceita aqui - o lote roda do
011910*    inicio ao fim sem tela.
011920 0443-VERIFICA-PREF-DOC.
011930*    Prepara o campo de trabalho para o passo seguinte.
011940     MOVE 'N' TO WS-ACHOU-DOC.
011950*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
011960     PERFORM 0443A-TESTA-UMA-PREF-DOC THRU 0443A-EXIT
011970             VARYING IX-TDP FROM 1 BY 1
011980             UNTIL IX-TDP > TBD-QTD-PREF(WS-IX-DOC-ACH)
011990             OR ACHOU-DOCENTE-OK.
012000 0443-EXIT.
012010     EXIT.
012020
012030 0443A-TESTA-UMA-PREF-DOC.
012040     IF TBS-DISP-DIA(IX-TS,IX-TSD) =
012050        TBD-PREF-DIA(WS-IX-DOC-ACH,IX-TDP)
012060        AND TBS-DISP-HINI(IX-TS,IX-TSD) =
012070            TBD-PREF-HINI(WS-IX-DOC-ACH,IX-TDP)
012080        MOVE 'Y' TO WS-ACHOU-DOC.
012090 0443A-EXIT.
012100     EXIT.
012110
012120*    Rotina: add, posicao de horario, preferencia de horario do
012130*    docente/monitor, ta.
012140*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
012150*    THRU.
012160*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
012170*    motivo da ultima revisao.
012180*    Principais campos tratados: WS-QTD-SLOT-CAND, TBS-DISP-DIA,
012190*    TBS-DISP-HINI.
012200*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
012210*    conforme o padrao do NPD.
012220*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
012230*    motivo da ultima revisao.
012240*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
012250*    conforme o padrao do NPD.
012260 0444-ADD-SLOT-PREF-TA.
012270*    Condicao decisiva para o resultado deste paragrafo.
012280     IF ACHOU-DOCENTE-OK
012290        PERFORM 0443-VERIFICA-PREF-DOC THRU 0443-EXIT
012300        IF ACHOU-DOCENTE-OK
012310           ADD 1 TO WS-QTD-SLOT-CAND
012320           MOVE TBS-DISP-DIA(IX-TS,IX-TSD)
012330                TO SC-DIA(WS-QTD-SLOT-CAND)
012340           MOVE TBS-DISP-HINI(IX-TS,IX-TSD)
012350                TO SC-HINI(WS-QTD-SLOT-CAND)
012360           COMPUTE SC-HFIM(WS-QTD-SLOT-CAND) =
012370                   TBS-DISP-HINI(IX-TS,IX-TSD) + 2
012380           MOVE 'Y' TO WS-ACHOU-DOC.
012390 0444-EXIT.
012400     EXIT.
012410
012420*    Rotina: add, posicao de horario, nao, preferencia de horario do
012430*    docente/monitor, ta.
012440*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
012450*    programa da cadeia.
012460*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
012470*    motivo da ultima revisao.
012480*    Principais campos tratados: WS-QTD-SLOT-CAND, TBS-DISP-DIA,
012490*    TBS-DISP-HINI.
012500*    Nenhuma entrada de operador e aceita aqui - o lote roda do
012510*    inicio ao fim sem tela.
012520*    Segue o padrao de paragrafo unico por assunto adotado no
012530*    restante do sistema.
012540*    Mantida sem alteracao de logica desde a implantacao original
012550*    deste modulo.
012560 0446-ADD-SLOT-NAO-PREF-TA.
012570*    Delega o tratamento ao paragrafo chamado em seguida.
012580     PERFORM 0447-VERIFICA-DUPLICADO THRU 0447-EXIT.
012590*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
012600*    uso de bloco de fechamento explicito.
012610     IF NOT ITEM-E-NOVO
012620        GO TO 0446-EXIT.
012630*    Atualiza o contador/acumulador de controle deste lote.
012640     ADD 1 TO WS-QTD-SLOT-CAND.
012650*    Prepara o campo de trabalho para o passo seguinte.
012660     MOVE TBS-DISP-DIA(IX-TS,IX-TSD)
012670          TO SC-DIA(WS-QTD-SLOT-CAND).
012680*    Prepara o campo de trabalho para o passo seguinte.
012690     MOVE TBS-DISP-HINI(IX-TS,IX-TSD)
012700          TO SC-HINI(WS-QTD-SLOT-CAND).
012710*    Calculo de negocio - ver campos envolvidos na propria instrucao.
012720     COMPUTE SC-HFIM(WS-QTD-SLOT-CAND) =
012730             TBS-DISP-HINI(IX-TS,IX-TSD) + 2.
012740 0446-EXIT.
012750     EXIT.
012760
012770*    Rotina: verificacao, duplicado.
012780*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
012790*    modulo.
012800*    Segue o padrao de paragrafo unico por assunto adotado no
012810*    restante do sistema.
012820*    Principais campos tratados: WS-ITEM-NOVO, WS-IX-VARRE,
012830*    WS-QTD-SLOT-CAND.
012840*    Mantida sem alteracao de logica desde a implantacao original
012850*    deste modulo.
012860*    Segue o padrao de paragrafo unico por assunto adotado no
012870*    restante do sistema.
012880*    Segue o padrao de paragrafo unico por assunto adotado no
012890*    restante do sistema.
012900*    Segue o padrao de paragrafo unico por assunto adotado no
012910*    restante do sistema.
012920 0447-VERIFICA-DUPLICADO.
012930*    Copia o valor corrente para a area de saida/calculo.
012940     MOVE 'Y' TO WS-ITEM-NOVO.
012950*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
012960     PERFORM 0447A-TESTA-UM-JA-POSTO THRU 0447A-EXIT
012970             VARYING WS-IX-VARRE FROM 1 BY 1
012980             UNTIL WS-IX-VARRE > WS-QTD-SLOT-CAND.
012990 0447-EXIT.
013000     EXIT.
013010
013020 0447A-TESTA-UM-JA-POSTO.
013030     IF SC-DIA(WS-IX-VARRE) = TBS-DISP-DIA(IX-TS,IX-TSD)
013040        AND SC-HINI(WS-IX-VARRE) = TBS-DISP-HINI(IX-TS,IX-TSD)
013050        MOVE 'N' TO WS-ITEM-NOVO.
013060 0447A-EXIT.
013070     EXIT.
013080
013090*    TESTA UM HORARIO CANDIDATO CONTRA AS RESTRICOES OBRIGATORIAS
013100*    E, SE PASSAR, CONFIRMA (COMMIT) A ALOCACAO.
013110*    Rotina: teste de condicao, posicao de horario, candidato.
013120*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
013130*    THRU.
013140*    Os nomes de campo seguem o prefixo de trabalho ja usado no
013150*    restante do programa.
013160*    Principais campos tratados: WS-ACHOU-SLOT.
013170*    Os valores aqui tratados vem sempre do registro corrente
013180*    lido/montado acima.
013190*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
013200*    reteste de toda a cadeia.
013210*    Mantida sem alteracao de logica desde a implantacao original
013220*    deste modulo.
013230*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
013240*    conforme o padrao do NPD.
013250 0450-TESTA-SLOT-CANDIDATO.
013260*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
013270     PERFORM 0460-VERIFICA-RESTRICOES THRU 0460-EXIT.
013280*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
013290*    uso de bloco de fechamento explicito.
013300     IF NOT HOUVE-CONFLITO
013310        PERFORM 0470-CONFIRMA-ALOCACAO THRU 0470-EXIT
013320        IF NOT HOUVE-CONFLITO
013330           MOVE 'Y' TO WS-ACHOU-SLOT.
013340 0450-EXIT.
013350     EXIT.
013360
013370*    RESTRICOES OBRIGATORIAS 1, 2 E 4 (A REGRA 3 - DISPONIBILI-
013380*    DADE DA SALA - E GARANTIDA PELA ORIGEM DO SLOT; A REGRA 5 -
013390*    TIPO DE SALA - E GARANTIDA PELA SELECAO DE SALAS ADEQUADAS).
013400*    Rotina: verificacao, restricoes obrigatorias de alocacao.
013410*    Chamada 2 vez(es) dentro deste programa, sempre via PERFORM ...
013420*    THRU.
013430*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
013440*    reteste de toda a cadeia.
013450*    Principais campos tratados: WS-CONFLITO, WS-IX-VARRE,
013460*    WS-QTD-BLOCOS.
013470*    Os valores aqui tratados vem sempre do registro corrente
013480*    lido/montado acima.
013490*    Mantida sem alteracao de logica desde a implantacao original
013500*    deste modulo.
013510*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
013520*    reteste de toda a cadeia.
013530*    Os valores aqui tratados vem sempre do registro corrente
013540*    lido/montado acima.
013550 0460-VERIFICA-RESTRICOES.
013560*    Copia o valor corrente para a area de saida/calculo.
013570     MOVE 'N' TO WS-CONFLITO.
013580*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
013590     PERFORM 0462-TESTA-SALA-OCUPADA THRU 0462-EXIT
013600             VARYING WS-IX-VARRE FROM 1 BY 1
013610             UNTIL WS-IX-VARRE > WS-QTD-BLOCOS
013620             OR HOUVE-CONFLITO.
013630*    Condicao decisiva para o resultado deste paragrafo.
013640     IF NOT HOUVE-CONFLITO
013650        PERFORM 0464-TESTA-DOCENTE-OCUPADO THRU 0464-EXIT
013660                VARYING WS-IX-VARRE FROM 1 BY 1
013670                UNTIL WS-IX-VARRE > WS-QTD-BLOCOS
013680                OR HOUVE-CONFLITO.
013690*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
013700*    uso de bloco de fechamento explicito.
013710     IF NOT HOUVE-CONFLITO
013720        PERFORM 0466-TESTA-GRUPO-UNICO THRU 0466-EXIT
013730                VARYING WS-IX-VARRE FROM 1 BY 1
013740                UNTIL WS-IX-VARRE > WS-QTD-BLOCOS
013750                OR HOUVE-CONFLITO.
013760 0460-EXIT.
013770     EXIT.
013780
013790*    Rotina: teste de condicao, sala, ocupacao ja existente.
013800*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
013810*    modulo.
013820*    Os valores aqui tratados vem sempre do registro corrente
013830*    lido/montado acima.
013840*    Principais campos tratados: WS-IX-VARRE, TBS-TIPO, TBS-CODIGO.
013850*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
013860*    conforme o padrao do NPD.
013870*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
013880*    motivo da ultima revisao.
013890*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
013900*    conforme o padrao do NPD.
013910*    Os valores aqui tratados vem sempre do registro corrente
013920*    lido/montado acima.
013930 0462-TESTA-SALA-OCUPADA.
013940*    Testa a condicao de negocio abaixo antes de prosseguir.
013950     IF TBB-ESTA-ALOCADO(WS-IX-VARRE)
013960        AND TBB-SALA-TIPO(WS-IX-VARRE) = TBS-TIPO(IX-TS)
013970        AND TBB-SALA-COD(WS-IX-VARRE) = TBS-CODIGO(IX-TS)
013980        AND TBB-DIA(WS-IX-VARRE) = SC-DIA(IX-SC)
013990        AND TBB-HINI(WS-IX-VARRE) = SC-HINI(IX-SC)
014000        MOVE 'Y' TO WS-CONFLITO.
014010 0462-EXIT.
014020     EXIT.
014030
014040*    Rotina: teste de condicao, docente, ocupado.
014050*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
014060*    modulo.
014070*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
014080*    reteste de toda a cadeia.
014090*    Principais campos tratados: WS-IX-VARRE, WS-CONFLITO.
014100*    Nenhuma entrada de operador e aceita aqui - o lote roda do
014110*    inicio ao fim sem tela.
014120*    Os valores aqui tratados vem sempre do registro corrente
014130*    lido/montado acima.
014140*    Os nomes de campo seguem o prefixo de trabalho ja usado no
014150*    restante do programa.
014160*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
014170*    reteste de toda a cadeia.
014180 0464-TESTA-DOCENTE-OCUPADO.
014190*    Condicao decisiva para o resultado deste paragrafo.
014200     IF TBB-ESTA-ALOCADO(WS-IX-VARRE)
014210        AND TBB-COD-DOCENTE(WS-IX-VARRE) = TBB-COD-DOCENTE(IX-TB)
014220        AND TBB-DIA(WS-IX-VARRE) = SC-DIA(IX-SC)
014230        AND TBB-HINI(WS-IX-VARRE) = SC-HINI(IX-SC)
014240        MOVE 'Y' TO WS-CONFLITO.
014250 0464-EXIT.
014260     EXIT.
014270
014280*    Rotina: teste de condicao, grupo, unico.
014290*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
014300*    Nenhuma entrada de operador e aceita aqui - o lote roda do
014310*    inicio ao fim sem tela.
014320*    Principais campos tratados: WS-IX-VARRE, WS-CONFLITO.
014330*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
014340*    reteste de toda a cadeia.
014350*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
014360*    conforme o padrao do NPD.
014370*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
014380*    motivo da ultima revisao.
014390*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
014400*    reteste de toda a cadeia.
014410*    Segue o padrao de paragrafo unico por assunto adotado no
014420*    restante do sistema.
014430 0466-TESTA-GRUPO-UNICO.
014440*    Condicao decisiva para o resultado deste paragrafo.
014450     IF TBB-ESTA-ALOCADO(WS-IX-VARRE)
014460        AND TBB-TURMA-NOME(WS-IX-VARRE) = TBB-TURMA-NOME(IX-TB)
014470        AND TBB-DIA(WS-IX-VARRE) = SC-DIA(IX-SC)
014480        AND TBB-HINI(WS-IX-VARRE) = SC-HINI(IX-SC)
014490        IF TBB-GRUPO-UNICO(IX-TB) = 'Y'
014500           MOVE 'Y' TO WS-CONFLITO
014510        ELSE
014520           IF TBB-GRUPO-UNICO(WS-IX-VARRE) = 'Y'
014530              MOVE 'Y' TO WS-CONFLITO
014540           ELSE
014550              IF TBB-COD-DISC(WS-IX-VARRE) = TBB-COD-DISC(IX-TB)
014560                 AND (TBB-QTD-GRUPOS(IX-TB) = 1
014570                      OR TBB-QTD-GRUPOS(WS-IX-VARRE) = 1)
014580                 MOVE 'Y' TO WS-CONFLITO.
014590 0466-EXIT.
014600     EXIT.
014610
014620*    RE-VERIFICACAO NO MOMENTO DO COMMIT (ATOMICO); SE AINDA
014630*    LIVRE, GRAVA OS CAMPOS DE ALOCACAO DO BLOCO NA TABELA.
014640*    Rotina: confirmacao, alocacao do bloco na grade.
014650*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
014660*    programa da cadeia.
014670*    Segue o padrao de paragrafo unico por assunto adotado no
014680*    restante do sistema.
014690*    Principais campos tratados: TBS-TIPO, TBS-CODIGO.
014700*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
014710*    motivo da ultima revisao.
014720*    Segue o padrao de paragrafo unico por assunto adotado no
014730*    restante do sistema.
014740*    Os valores aqui tratados vem sempre do registro corrente
014750*    lido/montado acima.
014760*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
014770*    conforme o padrao do NPD.
014780 0470-CONFIRMA-ALOCACAO.
014790*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
014800     PERFORM 0460-VERIFICA-RESTRICOES THRU 0460-EXIT.
014810*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
014820*    uso de bloco de fechamento explicito.
014830     IF NOT HOUVE-CONFLITO
014840        MOVE TBS-TIPO(IX-TS)    TO TBB-SALA-TIPO(IX-TB)
014850        MOVE TBS-CODIGO(IX-TS)  TO TBB-SALA-COD(IX-TB)
014860        MOVE SC-DIA(IX-SC)      TO TBB-DIA(IX-TB)
014870        MOVE SC-HINI(IX-SC)     TO TBB-HINI(IX-TB)
014880        MOVE SC-HFIM(IX-SC)     TO TBB-HFIM(IX-TB)
014890        MOVE 'Y' TO TBB-ALOCADO(IX-TB).
014900 0470-EXIT.
014910     EXIT.
014920
014930*-----------------------------------------------------------------
014940*    PONTUACAO DA TENTATIVA (RESTRICOES FRACAS PONDERADAS)
014950*-----------------------------------------------------------------
014960*    Rotina: calculo, pontuacao de preferencia, tentativa.
014970*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
014980*    modulo.
014990*    Segue o padrao de paragrafo unico por assunto adotado no
015000*    restante do sistema.
015010*    Principais campos tratados: WS-SOMA-SCORE, WS-QTD-BLOCOS,
015020*    WS-QTD-ALOCADOS.
015030*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
015040*    conforme o padrao do NPD.
015050*    Segue o padrao de paragrafo unico por assunto adotado no
015060*    restante do sistema.
015070*    Nenhuma entrada de operador e aceita aqui - o lote roda do
015080*    inicio ao fim sem tela.
015090*    Nenhuma entrada de operador e aceita aqui - o lote roda do
015100*    inicio ao fim sem tela.
015110 0700-CALCULA-SCORE-TENTATIVA.
015120*    Copia o valor corrente para a area de saida/calculo.
015130     MOVE ZERO TO WS-SOMA-SCORE.
015140*    Delega o tratamento ao paragrafo chamado em seguida.
015150     PERFORM 0710-SCORE-BLOCO THRU 0710-EXIT
015160             VARYING IX-TB FROM 1 BY 1
015170             UNTIL IX-TB > WS-QTD-BLOCOS.
015180*    Testa a condicao de negocio abaixo antes de prosseguir.
015190     IF WS-QTD-ALOCADOS > ZERO
015200        COMPUTE WS-SCORE-TENTATIVA ROUNDED =
015210                WS-SOMA-SCORE / WS-QTD-ALOCADOS
015220     ELSE
015230        MOVE ZERO TO WS-SCORE-TENTATIVA.
015240 0700-EXIT.
015250     EXIT.
015260
015270*    Rotina: pontuacao de preferencia, bloco.
015280*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
015290*    programa da cadeia.
015300*    Os nomes de campo seguem o prefixo de trabalho ja usado no
015310*    restante do programa.
015320*    Principais campos tratados: WS-SCORE-BLOCO, WS-PONTO-DOC,
015330*    WS-COD-DOCENTE-BUSCA.
015340*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
015350*    reteste de toda a cadeia.
015360*    Os nomes de campo seguem o prefixo de trabalho ja usado no
015370*    restante do programa.
015380*    Mantida sem alteracao de logica desde a implantacao original
015390*    deste modulo.
015400*    Os nomes de campo seguem o prefixo de trabalho ja usado no
015410*    restante do programa.
015420 0710-SCORE-BLOCO.
015430*    Condicao decisiva para o resultado deste paragrafo.
015440     IF NOT TBB-ESTA-ALOCADO(IX-TB)
015450        GO TO 0710-EXIT.
015460*    Copia o valor corrente para a area de saida/calculo.
015470     MOVE ZERO TO WS-SCORE-BLOCO WS-PONTO-DOC.
015480*    Copia o valor corrente para a area de saida/calculo.
015490     MOVE TBB-COD-DOCENTE(IX-TB) TO WS-COD-DOCENTE-BUSCA.
015500*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
015510     PERFORM 0410-LOCALIZA-DOCENTE THRU 0410-EXIT.
015520*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
015530*    uso de bloco de fechamento explicito.
015540     IF ACHOU-DOCENTE-OK
015550        MOVE TBD-FUNCAO(WS-IX-DOC-ACH) TO WS-FUNCAO-BLOCO
015560        IF WS-FUNCAO-BLOCO = 'L'
015570           PERFORM 0445-VERIFICA-PREF-DOC-SCORE THRU
015580                   0445-EXIT
015590           IF ACHOU-DOCENTE-OK
015600              MOVE 1.0 TO WS-PONTO-DOC
015610           ELSE
015620              MOVE ZERO TO WS-PONTO-DOC
015630           COMPUTE WS-SCORE-BLOCO = WS-SCORE-BLOCO +
015640                   (5.0 * WS-PONTO-DOC)
015650        ELSE
015660           PERFORM 0445-VERIFICA-PREF-DOC-SCORE THRU
015670                   0445-EXIT
015680           IF ACHOU-DOCENTE-OK
015690              MOVE 1.0 TO WS-PONTO-DOC
015700           ELSE
015710              MOVE ZERO TO WS-PONTO-DOC
015720           COMPUTE WS-SCORE-BLOCO = WS-SCORE-BLOCO +
015730                   (3.0 * WS-PONTO-DOC).
015740*    Delega o tratamento ao paragrafo chamado em seguida.
015750     PERFORM 0720-CALCULA-GAP THRU 0720-EXIT.
015760*    Delega o tratamento ao paragrafo chamado em seguida.
015770     PERFORM 0730-CALCULA-CAPACIDADE THRU 0730-EXIT.
015780*    Atualiza o contador/acumulador de controle deste lote.
015790     ADD WS-SCORE-BLOCO TO WS-SOMA-SCORE.
015800 0710-EXIT.
015810     EXIT.
015820
015830*    REAPROVEITA A VERIFICACAO DE PREFERENCIA DO DOCENTE, USANDO
015840*    O HORARIO JA ALOCADO DO BLOCO (TBB-DIA/TBB-HINI) EM VEZ DE
015850*    UM SLOT DA SALA (IX-TS/IX-TSD) - VARIANTE PARA PONTUACAO.
015860*    Rotina: verificacao, preferencia de horario do docente/monitor,
015870*    docente, pontuacao de preferencia.
015880*    Chamada 2 vez(es) dentro deste programa, sempre via PERFORM ...
015890*    THRU.
015900*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
015910*    conforme o padrao do NPD.
015920*    Principais campos tratados: WS-ACHOU-DOC, TBD-QTD-PREF,
015930*    WS-IX-DOC-ACH.
015940*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
015950*    reteste de toda a cadeia.
015960*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
015970*    reteste de toda a cadeia.
015980*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
015990*    motivo da ultima revisao.
016000 0445-VERIFICA-PREF-DOC-SCORE.
016010*    Copia o valor corrente para a area de saida/calculo.
016020     MOVE 'N' TO WS-ACHOU-DOC.
016030*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
016040     PERFORM 0445A-TESTA-PREF-SCORE THRU 0445A-EXIT
016050             VARYING IX-TDP FROM 1 BY 1
016060             UNTIL IX-TDP > TBD-QTD-PREF(WS-IX-DOC-ACH)
016070             OR ACHOU-DOCENTE-OK.
016080 0445-EXIT.
016090     EXIT.
016100
016110 0445A-TESTA-PREF-SCORE.
016120     IF TBB-DIA(IX-TB) = TBD-PREF-DIA(WS-IX-DOC-ACH,IX-TDP)
016130        AND TBB-HINI(IX-TB) = TBD-PREF-HINI(WS-IX-DOC-ACH,IX-TDP)
016140        MOVE 'Y' TO WS-ACHOU-DOC.
016150 0445A-EXIT.
016160     EXIT.
016170
016180*    REGRA DE GAP - CHAVE (TURMA,NIVEL); MAX-GAP = MAIOR DIFERENCA
016190*    ENTRE HORARIOS CONSECUTIVOS DA TURMA NAQUELE DIA, OU A
016200*    DISTANCIA DO HORARIO DO BLOCO AO MAIS CEDO/MAIS TARDE.
016210*    Rotina: calculo, intervalo (gap) entre aulas do mesmo docente.
016220*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
016230*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
016240*    motivo da ultima revisao.
016250*    Principais campos tratados: WS-QTD-HORAS-DIA, WS-IX-VARRE,
016260*    WS-QTD-BLOCOS.
016270*    Segue o padrao de paragrafo unico por assunto adotado no
016280*    restante do sistema.
016290*    Nenhuma entrada de operador e aceita aqui - o lote roda do
016300*    inicio ao fim sem tela.
016310*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
016320*    motivo da ultima revisao.
016330*    Nenhuma entrada de operador e aceita aqui - o lote roda do
016340*    inicio ao fim sem tela.
016350 0720-CALCULA-GAP.
016360*    Prepara o campo de trabalho para o passo seguinte.
016370     MOVE ZERO TO WS-QTD-HORAS-DIA.
016380*    Delega o tratamento ao paragrafo chamado em seguida.
016390     PERFORM 0722-COLETA-HORA THRU 0722-EXIT
016400             VARYING WS-IX-VARRE FROM 1 BY 1
016410             UNTIL WS-IX-VARRE > WS-QTD-BLOCOS.
016420*    Delega o tratamento ao paragrafo chamado em seguida.
016430     PERFORM 0724-ORDENA-HORAS THRU 0724-EXIT.
016440*    Prepara o campo de trabalho para o passo seguinte.
016450     MOVE ZERO TO WS-MAX-GAP.
016460*    Delega o tratamento ao paragrafo chamado em seguida.
016470     PERFORM 0726-DIFERENCA-ADJACENTE THRU 0726-EXIT
016480             VARYING WS-IX-VARRE FROM 1 BY 1
016490             UNTIL WS-IX-VARRE >= WS-QTD-HORAS-DIA.
016500*    Calculo de negocio - ver campos envolvidos na propria instrucao.
016510     COMPUTE WS-DIF-GAP =
016520             TBB-HINI(IX-TB) - WS-HORAS-DIA(1).
016530*    Condicao decisiva para o resultado deste paragrafo.
016540     IF FUNCTION ABS(WS-DIF-GAP) > WS-MAX-GAP
016550        MOVE FUNCTION ABS(WS-DIF-GAP) TO WS-MAX-GAP.
016560*    Calculo de negocio - ver campos envolvidos na propria instrucao.
016570     COMPUTE WS-DIF-GAP =
016580             TBB-HINI(IX-TB) - WS-HORAS-DIA(WS-QTD-HORAS-DIA).
016590*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
016600*    uso de bloco de fechamento explicito.
016610     IF FUNCTION ABS(WS-DIF-GAP) > WS-MAX-GAP
016620        MOVE FUNCTION ABS(WS-DIF-GAP) TO WS-MAX-GAP.
016630*    Testa a condicao de negocio abaixo antes de prosseguir.
016640     IF WS-MAX-GAP <= 2
016650        MOVE 1.0 TO WS-PONTO-GAP
016660     ELSE
016670        IF WS-MAX-GAP <= 4
016680           MOVE 0.5 TO WS-PONTO-GAP
016690        ELSE
016700           MOVE ZERO TO WS-PONTO-GAP.
016710*    Calculo de negocio - ver campos envolvidos na propria instrucao.
016720     COMPUTE WS-SCORE-BLOCO = WS-SCORE-BLOCO +
016730             (2.0 * WS-PONTO-GAP).
016740 0720-EXIT.
016750     EXIT.
016760
016770*    Rotina: coleta, faixa de horario.
016780*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
016790*    THRU.
016800*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
016810*    reteste de toda a cadeia.
016820*    Principais campos tratados: WS-IX-VARRE, WS-QTD-HORAS-DIA,
016830*    WS-HORAS-DIA.
016840*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
016850*    motivo da ultima revisao.
016860*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
016870*    reteste de toda a cadeia.
016880*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
016890*    conforme o padrao do NPD.
016900*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
016910*    reteste de toda a cadeia.
016920 0722-COLETA-HORA.
016930*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
016940*    uso de bloco de fechamento explicito.
016950     IF TBB-ESTA-ALOCADO(WS-IX-VARRE)
016960        AND TBB-TURMA-NOME(WS-IX-VARRE) = TBB-TURMA-NOME(IX-TB)
016970        AND TBB-TURMA-NIVEL(WS-IX-VARRE) = TBB-TURMA-NIVEL(IX-TB)
016980        AND TBB-DIA(WS-IX-VARRE) = TBB-DIA(IX-TB)
016990        ADD 1 TO WS-QTD-HORAS-DIA
017000        MOVE TBB-HINI(WS-IX-VARRE)
017010             TO WS-HORAS-DIA(WS-QTD-HORAS-DIA).
017020 0722-EXIT.
017030     EXIT.
017040
017050*    ORDENA AS HORAS DO DIA ASCENDENTE (SELECTION SORT - LISTA
017060*    PEQUENA, NO MAXIMO OS SLOTS DE UM UNICO DIA).
017070*    Rotina: ordena, horas.
017080*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
017090*    THRU.
017100*    Os valores aqui tratados vem sempre do registro corrente
017110*    lido/montado acima.
017120*    Principais campos tratados: WS-IX-VARRE, WS-QTD-HORAS-DIA.
017130*    Mantida sem alteracao de logica desde a implantacao original
017140*    deste modulo.
017150*    Os nomes de campo seguem o prefixo de trabalho ja usado no
017160*    restante do programa.
017170*    Nenhuma entrada de operador e aceita aqui - o lote roda do
017180*    inicio ao fim sem tela.
017190*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
017200*    motivo da ultima revisao.
017210 0724-ORDENA-HORAS.
017220*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
017230     PERFORM 0724A-PASSO-ORDENA-HORA THRU 0724A-EXIT
017240             VARYING WS-IX-VARRE FROM 1 BY 1
017250             UNTIL WS-IX-VARRE >= WS-QTD-HORAS-DIA.
017260 0724-EXIT.
017270     EXIT.
017280
017290 0724A-PASSO-ORDENA-HORA.
017300     MOVE WS-IX-VARRE TO WS-MENOR-ORD.
017310     PERFORM 0724B-ACHA-MENOR-HORA THRU 0724B-EXIT
017320             VARYING WS-J-ORD FROM WS-IX-VARRE BY 1
017330             UNTIL WS-J-ORD > WS-QTD-HORAS-DIA.
017340     IF WS-MENOR-ORD NOT = WS-IX-VARRE
017350        MOVE WS-HORAS-DIA(WS-IX-VARRE) TO WS-TEMP-SWAP
017360        MOVE WS-HORAS-DIA(WS-MENOR-ORD)
017370             TO WS-HORAS-DIA(WS-IX-VARRE)
017380        MOVE WS-TEMP-SWAP TO WS-HORAS-DIA(WS-MENOR-ORD).
017390 0724A-EXIT.
017400     EXIT.
017410
017420 0724B-ACHA-MENOR-HORA.
017430     IF WS-HORAS-DIA(WS-J-ORD) < WS-HORAS-DIA(WS-MENOR-ORD)
017440        MOVE WS-J-ORD TO WS-MENOR-ORD.
017450 0724B-EXIT.
017460     EXIT.
017470
017480*    Rotina: diferenca, adjacente.
017490*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
017500*    THRU.
017510*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
017520*    conforme o padrao do NPD.
017530*    Principais campos tratados: WS-DIF-GAP, WS-HORAS-DIA,
017540*    WS-IX-VARRE.
017550*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
017560*    reteste de toda a cadeia.
017570*    Segue o padrao de paragrafo unico por assunto adotado no
017580*    restante do sistema.
017590*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
017600*    motivo da ultima revisao.
017610*    Mantida sem alteracao de logica desde a implantacao original
017620*    deste modulo.
017630 0726-DIFERENCA-ADJACENTE.
017640*    Calculo de negocio - ver campos envolvidos na propria instrucao.
017650     COMPUTE WS-DIF-GAP = WS-HORAS-DIA(WS-IX-VARRE + 1) -
017660             WS-HORAS-DIA(WS-IX-VARRE).
017670*    Testa a condicao de negocio abaixo antes de prosseguir.
017680     IF WS-DIF-GAP > WS-MAX-GAP
017690        MOVE WS-DIF-GAP TO WS-MAX-GAP.
017700 0726-EXIT.
017710     EXIT.
017720
017730*    REGRA DE OCUPACAO DA SALA - UTIL = ALUNOS / CAPACIDADE.
017740*    Rotina: calculo, capacidade da sala.
017750*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
017760*    programa da cadeia.
017770*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
017780*    motivo da ultima revisao.
017790*    Principais campos tratados: WS-SALA-TIPO-BUSCA,
017800*    WS-SALA-COD-BUSCA, WS-UTIL.
017810*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
017820*    conforme o padrao do NPD.
017830*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
017840*    motivo da ultima revisao.
017850*    Os valores aqui tratados vem sempre do registro corrente
017860*    lido/montado acima.
017870*    Segue o padrao de paragrafo unico por assunto adotado no
017880*    restante do sistema.
017890 0730-CALCULA-CAPACIDADE.
017900*    Copia o valor corrente para a area de saida/calculo.
017910     MOVE TBB-SALA-TIPO(IX-TB) TO WS-SALA-TIPO-BUSCA.
017920*    Copia o valor corrente para a area de saida/calculo.
017930     MOVE TBB-SALA-COD(IX-TB)  TO WS-SALA-COD-BUSCA.
017940*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
017950     PERFORM 0732-LOCALIZA-SALA THRU 0732-EXIT.
017960*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
017970*    uso de bloco de fechamento explicito.
017980     IF ACHOU-SALA-OK
017990        COMPUTE WS-UTIL ROUNDED =
018000                TBB-QTD-ALUNOS(IX-TB) / WS-CAP-SALA-ACH
018010        IF WS-UTIL >= 0.50 AND WS-UTIL <= 0.90
018020           MOVE 1.0 TO WS-PONTO-CAP
018030        ELSE
018040           IF WS-UTIL >= 0.30 AND WS-UTIL < 0.50
018050              MOVE 0.7 TO WS-PONTO-CAP
018060           ELSE
018070              IF WS-UTIL > 0.90 AND WS-UTIL <= 1.00
018080                 MOVE 0.7 TO WS-PONTO-CAP
018090              ELSE
018100                 IF WS-UTIL < 0.30
018110                    MOVE 0.3 TO WS-PONTO-CAP
018120                 ELSE
018130                    MOVE ZERO TO WS-PONTO-CAP
018140     ELSE
018150        MOVE ZERO TO WS-PONTO-CAP.
018160*    Calculo de negocio - ver campos envolvidos na propria instrucao.
018170     COMPUTE WS-SCORE-BLOCO = WS-SCORE-BLOCO +
018180             (1.5 * WS-PONTO-CAP).
018190 0730-EXIT.
018200     EXIT.
018210
018220*    Rotina: localiza, sala.
018230*    Chamada 2 vez(es) dentro deste programa, sempre via PERFORM ...
018240*    THRU.
018250*    Mantida sem alteracao de logica desde a implantacao original
018260*    deste modulo.
018270*    Principais campos tratados: WS-ACHOU-SALA, WS-IX-VARRE,
018280*    WS-QTD-SALAS.
018290*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
018300*    conforme o padrao do NPD.
018310*    Os valores aqui tratados vem sempre do registro corrente
018320*    lido/montado acima.
018330*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
018340*    conforme o padrao do NPD.
018350*    Os valores aqui tratados vem sempre do registro corrente
018360*    lido/montado acima.
018370 0732-LOCALIZA-SALA.
018380*    Prepara o campo de trabalho para o passo seguinte.
018390     MOVE 'N' TO WS-ACHOU-SALA.
018400*    Delega o tratamento ao paragrafo chamado em seguida.
018410     PERFORM 0734-TESTA-UMA-SALA THRU 0734-EXIT
018420             VARYING WS-IX-VARRE FROM 1 BY 1
018430             UNTIL WS-IX-VARRE > WS-QTD-SALAS
018440             OR ACHOU-SALA-OK.
018450 0732-EXIT.
018460     EXIT.
018470
018480*    Rotina: teste de condicao, uma, sala.
018490*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
018500*    modulo.
018510*    Nenhuma entrada de operador e aceita aqui - o lote roda do
018520*    inicio ao fim sem tela.
018530*    Principais campos tratados: TBS-TIPO, WS-IX-VARRE,
018540*    WS-SALA-TIPO-BUSCA.
018550*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
018560*    motivo da ultima revisao.
018570*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
018580*    conforme o padrao do NPD.
018590*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
018600*    conforme o padrao do NPD.
018610*    Os nomes de campo seguem o prefixo de trabalho ja usado no
018620*    restante do programa.
018630 0734-TESTA-UMA-SALA.
018640*    Testa a condicao de negocio abaixo antes de prosseguir.
018650     IF TBS-TIPO(WS-IX-VARRE) = WS-SALA-TIPO-BUSCA
018660        AND TBS-CODIGO(WS-IX-VARRE) = WS-SALA-COD-BUSCA
018670        MOVE 'Y' TO WS-ACHOU-SALA
018680        MOVE TBS-CAPACIDADE(WS-IX-VARRE) TO WS-CAP-SALA-ACH
018690        MOVE TBS-NOME(WS-IX-VARRE) TO WS-NOME-SALA-ACH.
018700 0734-EXIT.
018710     EXIT.
018720
018730*-----------------------------------------------------------------
018740*    VARREDURA FINAL DE CONFERENCIA (INDEPENDENTE DO COMMIT)
018750*-----------------------------------------------------------------
018760*    Rotina: verificacao, final.
018770*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
018780*    Nenhuma entrada de operador e aceita aqui - o lote roda do
018790*    inicio ao fim sem tela.
018800*    Principais campos tratados: WS-QTD-CONFLITOS, WS-QTD-BLOCOS.
018810*    Os nomes de campo seguem o prefixo de trabalho ja usado no
018820*    restante do programa.
018830*    Mantida sem alteracao de logica desde a implantacao original
018840*    deste modulo.
018850*    Segue o padrao de paragrafo unico por assunto adotado no
018860*    restante do sistema.
018870*    Mantida sem alteracao de logica desde a implantacao original
018880*    deste modulo.
018890*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
018900*    reteste de toda a cadeia.
018910 0800-VERIFICACAO-FINAL.
018920*    Copia o valor corrente para a area de saida/calculo.
018930     MOVE ZERO TO WS-QTD-CONFLITOS.
018940*    Delega o tratamento ao paragrafo chamado em seguida.
018950     PERFORM 0810-VARRE-PAR THRU 0810-EXIT
018960             VARYING IX-TB FROM 1 BY 1
018970             UNTIL IX-TB > WS-QTD-BLOCOS.
018980*    Mensagem de console - acompanhamento do operador do lote.
018990     DISPLAY 'AGENDA - CONFLITOS NA VARREDURA FINAL.: '
019000              WS-QTD-CONFLITOS.
019010 0800-EXIT.
019020     EXIT.
019030
019040*    Rotina: varre, par.
019050*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
019060*    THRU.
019070*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
019080*    reteste de toda a cadeia.
019090*    Principais campos tratados: WS-IX-VARRE, WS-QTD-BLOCOS.
019100*    Nenhuma entrada de operador e aceita aqui - o lote roda do
019110*    inicio ao fim sem tela.
019120*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
019130*    motivo da ultima revisao.
019140*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
019150*    conforme o padrao do NPD.
019160*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
019170*    motivo da ultima revisao.
019180 0810-VARRE-PAR.
019190*    Testa a condicao de negocio abaixo antes de prosseguir.
019200     IF MLH-ALOCADO(IX-TB) = 'Y'
019210        PERFORM 0812-COMPARA-COM-OUTRO THRU 0812-EXIT
019220                VARYING WS-IX-VARRE FROM 1 BY 1
019230                UNTIL WS-IX-VARRE > WS-QTD-BLOCOS.
019240 0810-EXIT.
019250     EXIT.
019260
019270*    Rotina: compara, com, outro.
019280*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
019290*    modulo.
019300*    Segue o padrao de paragrafo unico por assunto adotado no
019310*    restante do sistema.
019320*    Principais campos tratados: WS-IX-VARRE, WS-QTD-CONFLITOS.
019330*    Segue o padrao de paragrafo unico por assunto adotado no
019340*    restante do sistema.
019350*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
019360*    motivo da ultima revisao.
019370*    Os valores aqui tratados vem sempre do registro corrente
019380*    lido/montado acima.
019390*    Mantida sem alteracao de logica desde a implantacao original
019400*    deste modulo.
019410 0812-COMPARA-COM-OUTRO.
019420*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
019430*    uso de bloco de fechamento explicito.
019440     IF WS-IX-VARRE NOT = IX-TB
019450        AND MLH-ALOCADO(WS-IX-VARRE) = 'Y'
019460        AND MLH-DIA(WS-IX-VARRE) = MLH-DIA(IX-TB)
019470        AND MLH-HINI(WS-IX-VARRE) = MLH-HINI(IX-TB)
019480        IF (MLH-SALA-TIPO(WS-IX-VARRE) = MLH-SALA-TIPO(IX-TB)
019490            AND MLH-SALA-COD(WS-IX-VARRE) = MLH-SALA-COD(IX-TB))
019500           OR TBB-COD-DOCENTE(WS-IX-VARRE) =
019510              TBB-COD-DOCENTE(IX-TB)
019520           ADD 1 TO WS-QTD-CONFLITOS.
019530 0812-EXIT.
019540     EXIT.
019550
019560*-----------------------------------------------------------------
019570*    GRAVACAO DO ALOC.DAT - REGISTROS DA MELHOR MONTAGEM,
019580*    ORDENADOS POR (DIA,HORA-INICIO), COM TRAILER DE TOTAIS.
019590*-----------------------------------------------------------------
019600*    Rotina: gravacao, aloc.
019610*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
019620*    programa da cadeia.
019630*    Os nomes de campo seguem o prefixo de trabalho ja usado no
019640*    restante do programa.
019650*    Principais campos tratados: WS-QTD-BLOCOS, WS-QTD-ORDEM.
019660*    Os nomes de campo seguem o prefixo de trabalho ja usado no
019670*    restante do programa.
019680*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
019690*    conforme o padrao do NPD.
019700*    Mantida sem alteracao de logica desde a implantacao original
019710*    deste modulo.
019720*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
019730*    motivo da ultima revisao.
019740 0850-GRAVA-ALOC.
019750*    Abre o arquivo no modo exigido por este passo da cadeia.
019760     OPEN OUTPUT ALOC.
019770*    Delega o tratamento ao paragrafo chamado em seguida.
019780     PERFORM 0852-MONTA-ORDEM THRU 0852-EXIT
019790             VARYING IX-TB FROM 1 BY 1
019800             UNTIL IX-TB > WS-QTD-BLOCOS.
019810*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
019820     PERFORM 0854-ORDENA-ESCRITA THRU 0854-EXIT.
019830*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
019840     PERFORM 0856-ESCREVE-DETALHE THRU 0856-EXIT
019850             VARYING IX-ORD FROM 1 BY 1
019860             UNTIL IX-ORD > WS-QTD-ORDEM.
019870*    Delega o tratamento ao paragrafo chamado em seguida.
019880     PERFORM 0858-ESCREVE-TRAILER THRU 0858-EXIT.
019890*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
019900     CLOSE ALOC.
019910 0850-EXIT.
019920     EXIT.
019930
019940*    Rotina: montagem, ordem.
019950*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
019960*    THRU.
019970*    Os valores aqui tratados vem sempre do registro corrente
019980*    lido/montado acima.
019990*    Principais campos tratados: WS-QTD-ORDEM, WS-ORDEM-TAB,
020000*    WS-CHAVE-TAB.
020010*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
020020*    motivo da ultima revisao.
020030*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
020040*    conforme o padrao do NPD.
020050*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
020060*    conforme o padrao do NPD.
020070*    Mantida sem alteracao de logica desde a implantacao original
020080*    deste modulo.
020090 0852-MONTA-ORDEM.
020100*    Testa a condicao de negocio abaixo antes de prosseguir.
020110     IF MLH-ALOCADO(IX-TB) = 'Y'
020120        ADD 1 TO WS-QTD-ORDEM
020130        MOVE IX-TB TO WS-ORDEM-TAB(WS-QTD-ORDEM)
020140        COMPUTE WS-CHAVE-TAB(WS-QTD-ORDEM) =
020150                MLH-DIA(IX-TB) * 20 + MLH-HINI(IX-TB).
020160 0852-EXIT.
020170     EXIT.
020180
020190*    Rotina: ordena, escrita.
020200*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
020210*    programa da cadeia.
020220*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
020230*    reteste de toda a cadeia.
020240*    Principais campos tratados: WS-QTD-ORDEM.
020250*    Segue o padrao de paragrafo unico por assunto adotado no
020260*    restante do sistema.
020270*    Nenhuma entrada de operador e aceita aqui - o lote roda do
020280*    inicio ao fim sem tela.
020290*    Mantida sem alteracao de logica desde a implantacao original
020300*    deste modulo.
020310*    Nenhuma entrada de operador e aceita aqui - o lote roda do
020320*    inicio ao fim sem tela.
020330 0854-ORDENA-ESCRITA.
020340*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
020350     PERFORM 0854A-PASSO-ORDENA THRU 0854A-EXIT
020360             VARYING IX-ORD FROM 1 BY 1
020370             UNTIL IX-ORD >= WS-QTD-ORDEM.
020380 0854-EXIT.
020390     EXIT.
020400
020410 0854A-PASSO-ORDENA.
020420     MOVE IX-ORD TO WS-MENOR-ORD.
020430     PERFORM 0854B-ACHA-MENOR THRU 0854B-EXIT
020440             VARYING WS-J-ORD FROM IX-ORD BY 1
020450             UNTIL WS-J-ORD > WS-QTD-ORDEM.
020460     IF WS-MENOR-ORD NOT = IX-ORD
020470        PERFORM 0854C-TROCA THRU 0854C-EXIT.
020480 0854A-EXIT.
020490     EXIT.
020500
020510 0854B-ACHA-MENOR.
020520     IF WS-CHAVE-TAB(WS-J-ORD) < WS-CHAVE-TAB(WS-MENOR-ORD)
020530        MOVE WS-J-ORD TO WS-MENOR-ORD.
020540 0854B-EXIT.
020550     EXIT.
020560
020570 0854C-TROCA.
020580     MOVE WS-ORDEM-TAB(IX-ORD)        TO WS-TEMP-SWAP.
020590     MOVE WS-ORDEM-TAB(WS-MENOR-ORD)  TO WS-ORDEM-TAB(IX-ORD).
020600     MOVE WS-TEMP-SWAP                 TO
020610          WS-ORDEM-TAB(WS-MENOR-ORD).
020620     MOVE WS-CHAVE-TAB(IX-ORD)        TO WS-TEMP-SWAP.
020630     MOVE WS-CHAVE-TAB(WS-MENOR-ORD)  TO WS-CHAVE-TAB(IX-ORD).
020640     MOVE WS-TEMP-SWAP                 TO
020650          WS-CHAVE-TAB(WS-MENOR-ORD).
020660 0854C-EXIT.
020670     EXIT.
020680
020690*    Rotina: escreve, linha de detalhe do relatorio.
020700*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
020710*    programa da cadeia.
020720*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
020730*    motivo da ultima revisao.
020740*    Principais campos tratados: WS-ORDEM-TAB, WS-IX-VARRE,
020750*    WS-SALA-TIPO-BUSCA.
020760*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
020770*    conforme o padrao do NPD.
020780*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
020790*    reteste de toda a cadeia.
020800*    Segue o padrao de paragrafo unico por assunto adotado no
020810*    restante do sistema.
020820*    Nenhuma entrada de operador e aceita aqui - o lote roda do
020830*    inicio ao fim sem tela.
020840 0856-ESCREVE-DETALHE.
020850*    Copia o valor corrente para a area de saida/calculo.
020860     MOVE WS-ORDEM-TAB(IX-ORD) TO WS-IX-VARRE.
020870*    Copia o valor corrente para a area de saida/calculo.
020880     MOVE 'D'                           TO ALC-TIPO-REG.
020890*    Prepara o campo de trabalho para o passo seguinte.
020900     MOVE TBB-ID(WS-IX-VARRE)           TO ALC-ID.
020910*    Copia o valor corrente para a area de saida/calculo.
020920     MOVE TBB-COD-DISC(WS-IX-VARRE)     TO ALC-COD-DISC.
020930*    Condicao decisiva para o resultado deste paragrafo.
020940     IF TBB-TIPO(WS-IX-VARRE) = 'L'
020950        MOVE 'LECTURE' TO ALC-TIPO-SESSAO
020960     ELSE
020970        MOVE 'LAB'     TO ALC-TIPO-SESSAO.
020980*    Prepara o campo de trabalho para o passo seguinte.
020990     MOVE TBB-NUM-GRUPO(WS-IX-VARRE)    TO ALC-NUM-GRUPO.
021000*    Prepara o campo de trabalho para o passo seguinte.
021010     MOVE TBB-QTD-GRUPOS(WS-IX-VARRE)   TO ALC-QTD-GRUPOS.
021020*    Copia o valor corrente para a area de saida/calculo.
021030     MOVE MLH-SALA-TIPO(WS-IX-VARRE)    TO ALC-TIPO-SALA.
021040*    Prepara o campo de trabalho para o passo seguinte.
021050     MOVE MLH-SALA-COD(WS-IX-VARRE)     TO ALC-COD-SALA.
021060*    Prepara o campo de trabalho para o passo seguinte.
021070     MOVE MLH-SALA-TIPO(WS-IX-VARRE)    TO WS-SALA-TIPO-BUSCA.
021080*    Prepara o campo de trabalho para o passo seguinte.
021090     MOVE MLH-SALA-COD(WS-IX-VARRE)     TO WS-SALA-COD-BUSCA.
021100*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
021110     PERFORM 0732-LOCALIZA-SALA THRU 0732-EXIT.
021120*    Prepara o campo de trabalho para o passo seguinte.
021130     MOVE WS-NOME-SALA-ACH              TO ALC-NOME-SALA.
021140*    Prepara o campo de trabalho para o passo seguinte.
021150     MOVE WS-CAP-SALA-ACH               TO ALC-CAP-SALA.
021160*    Prepara o campo de trabalho para o passo seguinte.
021170     MOVE TBB-COD-DOCENTE(WS-IX-VARRE)  TO ALC-COD-DOCENTE.
021180*    Copia o valor corrente para a area de saida/calculo.
021190     MOVE TBB-COD-DOCENTE(WS-IX-VARRE)  TO WS-COD-DOCENTE-BUSCA.
021200*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
021210     PERFORM 0410-LOCALIZA-DOCENTE THRU 0410-EXIT.
021220*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
021230*    uso de bloco de fechamento explicito.
021240     IF ACHOU-DOCENTE-OK
021250        MOVE TBD-NOME(WS-IX-DOC-ACH)    TO ALC-NOME-DOCENTE
021260     ELSE
021270        MOVE SPACES TO ALC-NOME-DOCENTE.
021280*    Copia o valor corrente para a area de saida/calculo.
021290     MOVE MLH-DIA(WS-IX-VARRE)          TO ALC-DIA.
021300*    Prepara o campo de trabalho para o passo seguinte.
021310     MOVE MLH-HINI(WS-IX-VARRE)         TO ALC-HORA-INI.
021320*    Prepara o campo de trabalho para o passo seguinte.
021330     MOVE MLH-HFIM(WS-IX-VARRE)         TO ALC-HORA-FIM.
021340*    Prepara o campo de trabalho para o passo seguinte.
021350     MOVE TBB-QTD-ALUNOS(WS-IX-VARRE)   TO ALC-QTD-ALUNOS.
021360*    Copia o valor corrente para a area de saida/calculo.
021370     MOVE TBB-TURMA-NOME(WS-IX-VARRE)   TO ALC-TURMA-NOME.
021380*    Copia o valor corrente para a area de saida/calculo.
021390     MOVE TBB-TURMA-NIVEL(WS-IX-VARRE)  TO ALC-TURMA-NIVEL.
021400*    Grava a linha/registro ja montado no passo anterior.
021410     WRITE REG-ALOCCAD.
021420*    Atualiza o contador/acumulador de controle deste lote.
021430     ADD 1 TO WS-TOT-SESSOES.
021440*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
021450     PERFORM 0857-CONTA-DISTINTOS THRU 0857-EXIT.
021460 0856-EXIT.
021470     EXIT.
021480
021490*    CONTAGEM DE DISCIPLINAS/SALAS/DOCENTES DISTINTOS PARA O
021500*    TRAILER - COMPARA CONTRA AS POSICOES ANTERIORES NA ORDEM
021510*    DE GRAVACAO (1..IX-ORD-1).
021520*    Rotina: conta, distintos.
021530*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
021540*    THRU.
021550*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
021560*    reteste de toda a cadeia.
021570*    Principais campos tratados: WS-ITEM-NOVO, WS-J-ORD, WS-TOT-DISC.
021580*    Os valores aqui tratados vem sempre do registro corrente
021590*    lido/montado acima.
021600*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
021610*    motivo da ultima revisao.
021620*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
021630*    reteste de toda a cadeia.
021640*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
021650*    motivo da ultima revisao.
021660 0857-CONTA-DISTINTOS.
021670*    Prepara o campo de trabalho para o passo seguinte.
021680     MOVE 'Y' TO WS-ITEM-NOVO.
021690*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
021700     PERFORM 0857A-TESTA-DISC-ANTERIOR THRU 0857A-EXIT
021710             VARYING WS-J-ORD FROM 1 BY 1
021720             UNTIL WS-J-ORD >= IX-ORD.
021730*    Testa a condicao de negocio abaixo antes de prosseguir.
021740     IF ITEM-E-NOVO
021750        ADD 1 TO WS-TOT-DISC.
021760*    Copia o valor corrente para a area de saida/calculo.
021770     MOVE 'Y' TO WS-ITEM-NOVO.
021780*    Delega o tratamento ao paragrafo chamado em seguida.
021790     PERFORM 0857B-TESTA-SALA-ANTERIOR THRU 0857B-EXIT
021800             VARYING WS-J-ORD FROM 1 BY 1
021810             UNTIL WS-J-ORD >= IX-ORD.
021820*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
021830*    uso de bloco de fechamento explicito.
021840     IF ITEM-E-NOVO
021850        ADD 1 TO WS-TOT-SALAS.
021860*    Prepara o campo de trabalho para o passo seguinte.
021870     MOVE 'Y' TO WS-ITEM-NOVO.
021880*    Delega o tratamento ao paragrafo chamado em seguida.
021890     PERFORM 0857C-TESTA-DOC-ANTERIOR THRU 0857C-EXIT
021900             VARYING WS-J-ORD FROM 1 BY 1
021910             UNTIL WS-J-ORD >= IX-ORD.
021920*    Condicao decisiva para o resultado deste paragrafo.
021930     IF ITEM-E-NOVO
021940        ADD 1 TO WS-TOT-DOCENTES.
021950 0857-EXIT.
021960     EXIT.
021970
021980 0857A-TESTA-DISC-ANTERIOR.
021990     IF TBB-COD-DISC(WS-ORDEM-TAB(WS-J-ORD)) =
022000        TBB-COD-DISC(WS-IX-VARRE)
022010        MOVE 'N' TO WS-ITEM-NOVO.
022020 0857A-EXIT.
022030     EXIT.
022040
022050 0857B-TESTA-SALA-ANTERIOR.
022060     IF MLH-SALA-TIPO(WS-ORDEM-TAB(WS-J-ORD)) =
022070        MLH-SALA-TIPO(WS-IX-VARRE)
022080        AND MLH-SALA-COD(WS-ORDEM-TAB(WS-J-ORD)) =
022090            MLH-SALA-COD(WS-IX-VARRE)
022100        MOVE 'N' TO WS-ITEM-NOVO.
022110 0857B-EXIT.
022120     EXIT.
022130
022140 0857C-TESTA-DOC-ANTERIOR.
022150     IF TBB-COD-DOCENTE(WS-ORDEM-TAB(WS-J-ORD)) =
022160        TBB-COD-DOCENTE(WS-IX-VARRE)
022170        MOVE 'N' TO WS-ITEM-NOVO.
022180 0857C-EXIT.
022190     EXIT.
022200
022210*    Rotina: escreve, trailer.
022220*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
022230*    programa da cadeia.
022240*    Mantida sem alteracao de logica desde a implantacao original
022250*    deste modulo.
022260*    Principais campos tratados: WS-TOT-SESSOES, WS-TOT-DISC,
022270*    WS-TOT-SALAS.
022280*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
022290*    conforme o padrao do NPD.
022300*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
022310*    reteste de toda a cadeia.
022320*    Segue o padrao de paragrafo unico por assunto adotado no
022330*    restante do sistema.
022340*    Os nomes de campo seguem o prefixo de trabalho ja usado no
022350*    restante do programa.
022360 0858-ESCREVE-TRAILER.
022370*    Copia o valor corrente para a area de saida/calculo.
022380     MOVE 'T'               TO ALC-TIPO-REG.
022390*    Copia o valor corrente para a area de saida/calculo.
022400     MOVE WS-TOT-SESSOES    TO TRL-TOTAL-SESSOES.
022410*    Prepara o campo de trabalho para o passo seguinte.
022420     MOVE WS-TOT-DISC       TO TRL-TOTAL-DISCIPLINAS.
022430*    Prepara o campo de trabalho para o passo seguinte.
022440     MOVE WS-TOT-SALAS      TO TRL-TOTAL-SALAS.
022450*    Copia o valor corrente para a area de saida/calculo.
022460     MOVE WS-TOT-DOCENTES   TO TRL-TOTAL-DOCENTES.
022470*    Grava a linha/registro ja montado no passo anterior.
022480     WRITE REG-ALOC-TRAILER.
022490 0858-EXIT.
022500     EXIT.
022510
022520*-----------------------------------------------------------------
022530*    NENHUM BLOCO ALOCADO EM NENHUMA TENTATIVA - GRAVA ERRO E
022540*    ENCERRA A CADEIA PARA VALIDA.EXE SEM GERAR RELATORIO.
022550*-----------------------------------------------------------------
022560*    Rotina: situacao de falha, geral (todo o lote).
022570*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
022580*    modulo.
022590*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
022600*    motivo da ultima revisao.
022610*    Principais campos tratados: VAL-NIVEL, VAL-TIPO,
022620*    WS-MAX-TENTATIVAS.
022630*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
022640*    reteste de toda a cadeia.
022650*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
022660*    conforme o padrao do NPD.
022670*    Os valores aqui tratados vem sempre do registro corrente
022680*    lido/montado acima.
022690*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
022700*    motivo da ultima revisao.
022710 0900-FALHA-TOTAL.
022720*    Abre o arquivo no modo exigido por este passo da cadeia.
022730     OPEN EXTEND VALIDA.
022740*    Copia o valor corrente para a area de saida/calculo.
022750     MOVE 'ERROR  '          TO VAL-NIVEL.
022760*    Copia o valor corrente para a area de saida/calculo.
022770     MOVE 'SCHEDULING_FAILED'
022780                             TO VAL-TIPO.
022790*    Monta o texto de saida concatenando os campos indicados.
022800     STRING 'NENHUM BLOCO PODE SER ALOCADO EM '
022810            WS-MAX-TENTATIVAS ' TENTATIVAS'
022820            DELIMITED BY SIZE INTO VAL-TEXTO.
022830*    Grava a linha/registro ja montado no passo anterior.
022840     WRITE REG-VALIDACAD.
022850*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
022860     CLOSE VALIDA.
022870 0900-EXIT.
022880     EXIT.
