000100*****************************************************************
000110*  COPY ALOCREC                                                 *
000120*  ALOCACAO (ASSIGNMENT) - REGISTRO DE SAIDA DO HORARIO MONTADO *
000130*  PELO AGENDA. ARQUIVO ALOC.DAT - LINE SEQUENTIAL, ORDENADO    *
000140*  POR DIA/HORA, COM UM REGISTRO FINAL DE TOTALIZACAO (TRAILER) *
000150*  LIDO POR RELHOR (RELATORIO) E VALIDA (CONFERENCIA FINAL).    *
000160*-----------------------------------------------------------------
000170*  VRS      DATA        PROGR.    DESCRICAO
000180*  1.0      27/06/94    M.SILVA   LAYOUT ORIGINAL (DETALHE)
000190*  1.1      19/02/99    F.ABREU   INCLUIDO REGISTRO TRAILER COM
000200*                                 TOTAIS - AJUSTE Y2K
000210*****************************************************************
000220 01  REG-ALOCCAD.
000230     05  ALC-TIPO-REG            PIC X(01).
000240         88  ALC-E-DETALHE       VALUE 'D'.
000250         88  ALC-E-TRAILER       VALUE 'T'.
000260     05  ALC-ID                  PIC X(24).
000270     05  ALC-COD-DISC            PIC X(08).
000280     05  ALC-TIPO-SESSAO         PIC X(07).
000290         88  ALC-SESSAO-TEORICA  VALUE 'LECTURE'.
000300         88  ALC-SESSAO-PRATICA  VALUE 'LAB    '.
000310     05  ALC-NUM-GRUPO           PIC 9(02).
000320     05  ALC-QTD-GRUPOS          PIC 9(02).
000330     05  ALC-TIPO-SALA           PIC X(04).
000340     05  ALC-COD-SALA            PIC 9(04).
000350     05  ALC-NOME-SALA           PIC X(10).
000360     05  ALC-CAP-SALA            PIC 9(04).
000370     05  ALC-COD-DOCENTE         PIC 9(04).
000380     05  ALC-NOME-DOCENTE        PIC X(20).
000390     05  ALC-DIA                 PIC 9(01).
000400     05  ALC-HORA-INI            PIC 9(02).
000410     05  ALC-HORA-FIM            PIC 9(02).
000420     05  ALC-QTD-ALUNOS          PIC 9(04).
000430     05  ALC-TURMA-NOME          PIC X(20).
000440     05  ALC-TURMA-NIVEL         PIC 9(01).
000450*
000460*    REGISTRO TIPO T - TRAILER DE TOTALIZACAO (UM POR ARQUIVO,
000470*    ULTIMA LINHA DE ALOC.DAT). SOBREPOE O MESMO LAYOUT FISICO.
000480*
000490 01  REG-ALOC-TRAILER REDEFINES REG-ALOCCAD.
000500     05  FILLER                  PIC X(01).
000510     05  TRL-TOTAL-SESSOES       PIC 9(05).
000520     05  TRL-TOTAL-DISCIPLINAS   PIC 9(04).
000530     05  TRL-TOTAL-SALAS         PIC 9(04).
000540     05  TRL-TOTAL-DOCENTES      PIC 9(04).
000550     05  FILLER                  PIC X(102).
