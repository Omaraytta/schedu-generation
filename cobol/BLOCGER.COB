000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BLOCGER-COB.
000120 AUTHOR. J KOIKE.
000130 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000140 DATE-WRITTEN. 08/03/86.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000170*****************************************************************
000180*    SISTEMA - HORARIO                                         *
000190*    PROGRAMA       : BLOCGER-COB                               *
000200*    FINALIDADE     : EXPANSAO DAS DISCIPLINAS DE CADA TURMA EM *
000210*                     BLOCOS DE AULA (TEORICA/PRATICA) E        *
000220*                     VALIDACAO DOS DADOS DE ENTRADA (TURMA.DAT)*
000230*    1O PASSO DA CADEIA DO LOTE DE MONTAGEM DE HORARIO:         *
000240*          BLOCGER -> PRIORID -> AGENDA -> RELHOR -> VALIDA     *
000250*-----------------------------------------------------------------
000260*    VRS      DATA        PROGR.    DESCRICAO
000270*    1.0      08/03/86    J.KOIKE   IMPLANTACAO ORIGINAL
000280*    1.1      17/09/91    M.SILVA   INCLUIDA VALIDACAO DE SOMA DE
000290*                                   GRUPOS POR DOCENTE/MONITOR
000300*    1.2      22/01/99    F.ABREU   AJUSTE Y2K - REVISADO CAMPO
000310*                                   DE ANO EM TODOS OS LAYOUTS
000320*    1.3      19/02/99    F.ABREU   INCLUIDO REGISTRO 5 (SALA DE
000330*                                   LAB PREFERIDA) - REQ. 0447/99
000340*    1.4      03/08/00    E.SOUZA   ABORTA A CADEIA (CHAIN P/
000350*                                   VALIDA) QUANDO HA ERRO DE
000360*                                   CARGA - REQ. 0512/00
000370*    1.5      09/11/00    E.SOUZA   PASSA A CARREGAR DOCE.DAT E
000380*                                   VALIDAR A FAIXA DE TITULACAO
000390*                                   (DOCENTE 1-3 / MONITOR 4-5)
000400*                                   ANTES DE DECIDIR O CHAIN -
000410*                                   ANTES SO O PRIORID FAZIA
000420*                                   ESSA VALIDACAO E ERA PULADO
000430*                                   QUANDO HAVIA ERRO DE TURMA/
000440*                                   DISCIPLINA - REQ. 0545/00
000450*****************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530
000540     SELECT TURMA  ASSIGN TO DISK
000550                   ORGANIZATION LINE SEQUENTIAL
000560                   FILE STATUS STAT-TURMA.
000570
000580     SELECT BLOCO  ASSIGN TO DISK
000590                   ORGANIZATION LINE SEQUENTIAL
000600                   FILE STATUS STAT-BLOCO.
000610
000620     SELECT VALIDA ASSIGN TO DISK
000630                   ORGANIZATION LINE SEQUENTIAL
000640                   FILE STATUS STAT-VALI.
000650
000660     SELECT DOCE   ASSIGN TO DISK
000670                   ORGANIZATION LINE SEQUENTIAL
000680                   FILE STATUS STAT-DOCE.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720
000730 FD  TURMA
000740     LABEL RECORD STANDARD
000750     VALUE OF FILE-ID 'turma.dat'
000760     RECORD CONTAINS 28 CHARACTERS.
000770     COPY TURMREC.
000780
000790 FD  BLOCO
000800     LABEL RECORD STANDARD
000810     VALUE OF FILE-ID 'bloco.dat'
000820     RECORD CONTAINS 110 CHARACTERS.
000830     COPY BLOCREC.
000840
000850 FD  VALIDA
000860     LABEL RECORD STANDARD
000870     VALUE OF FILE-ID 'valida.dat'
000880     RECORD CONTAINS 120 CHARACTERS.
000890     COPY VALIREC.
000900
000910*    DOCE.DAT E LIDO AQUI SOMENTE PARA A VALIDACAO DE FAIXA DE
000920*    TITULACAO NA CARGA (REGRA "VALIDATED AT LOAD TIME") - O
000930*    PRIORID FAZ A SUA PROPRIA CARGA, PARA O CALCULO DE SALAS/
000940*    HORARIOS, MAS SO RODA QUANDO NAO HA ERRO DE TURMA/
000950*    DISCIPLINA; A VALIDACAO DE TITULACAO PRECISA RODAR SEMPRE,
000960*    MESMO QUANDO O LOTE ABORTA DIRETO PARA VALIDA.EXE -
000970*    REQ. 0545/00.
000980 FD  DOCE
000990     LABEL RECORD STANDARD
001000     VALUE OF FILE-ID 'doce.dat'
001010     RECORD CONTAINS 120 CHARACTERS.
001020     COPY DOCEREC.
001030
001040 WORKING-STORAGE SECTION.
001050*    STATUS DE ARQUIVO DE TURMA/BLOCO - NIVEL 77, ITENS ISOLADOS
001060*    SEM GRUPO NEM REDEFINICAO.
001070 77  STAT-TURMA              PIC X(02) VALUE SPACES.
001080 77  STAT-BLOCO              PIC X(02) VALUE SPACES.
001090 01  STAT-VALI               PIC X(02) VALUE SPACES.
001100 01  STAT-DOCE               PIC X(02) VALUE SPACES.
001110
001120*    CONTROLE DE ERROS DE CARGA DE DOCE.DAT (FAIXA DE TITULACAO
001130*    INVALIDA PARA A FUNCAO) - GRAVADOS EM VALIDA.DAT.
001140 01  WS-ERROS-DOCE.
001150     05  WS-QTD-ERROS-DOCE   PIC 9(03) COMP VALUE ZERO.
001160     05  FILLER              PIC X(04) VALUE SPACES.
001170
001180 01  WS-FLAGS.
001190     05  WS-FIM-TURMA        PIC X(01) VALUE 'N'.
001200         88  FIM-TURMA           VALUE 'Y'.
001210     05  WS-HOUVE-ERRO-DISC  PIC X(01) VALUE 'N'.
001220         88  HOUVE-ERRO-DISC     VALUE 'Y'.
001230     05  FILLER              PIC X(04) VALUE SPACES.
001240
001250*    CONTADORES DE CONTROLE - TODOS BINARIOS (USO INTERNO, NAO
001260*    GRAVADOS EM ARQUIVO).
001270 01  WS-CONTADORES.
001280     05  WS-QTD-BLOCOS       PIC 9(05) COMP VALUE ZERO.
001290     05  WS-QTD-BLOCOS-TEOR  PIC 9(05) COMP VALUE ZERO.
001300     05  WS-QTD-BLOCOS-PRAT  PIC 9(05) COMP VALUE ZERO.
001310     05  WS-QTD-ERROS        PIC 9(05) COMP VALUE ZERO.
001320     05  FILLER              PIC X(04) VALUE SPACES.
001330
001340 01  WS-TURMA-ATUAL.
001350     05  WS-TUR-NOME         PIC X(20).
001360     05  WS-TUR-NIVEL        PIC 9(01).
001370     05  WS-TUR-QTD-ALUNOS   PIC 9(04).
001380     05  WS-TUR-QTD-DISC     PIC 9(02) COMP.
001390     05  FILLER              PIC X(04) VALUE SPACES.
001400
001410 01  WS-DISC-ATUAL.
001420     05  WS-DIS-CODIGO       PIC X(08).
001430     05  WS-DIS-QTD-TEOR     PIC 9(02) COMP.
001440     05  WS-DIS-QTD-PRAT     PIC 9(02) COMP.
001450     05  WS-DIS-PRAT-LAB     PIC X(01).
001460     05  WS-DIS-QTD-DOC      PIC 9(02) COMP.
001470     05  WS-DIS-QTD-MON      PIC 9(02) COMP.
001480     05  WS-DIS-QTD-SALPREF  PIC 9(02) COMP.
001490     05  FILLER              PIC X(04) VALUE SPACES.
001500
001510 01  WS-MONITOR-TAB.
001520     05  WS-MONITOR OCCURS 10 TIMES INDEXED BY IX-MON.
001530         10  WS-MON-CODIGO   PIC 9(04).
001540         10  WS-MON-GRUPOS   PIC 9(02) COMP.
001550     05  FILLER              PIC X(04) VALUE SPACES.
001560
001570 01  WS-SALAPREF-TAB.
001580     05  WS-SALAPREF OCCURS 5 TIMES INDEXED BY IX-SPREF
001590                                     PIC 9(04).
001600     05  FILLER              PIC X(04) VALUE SPACES.
001610
001620 01  WS-ACUMULADORES.
001630     05  WS-SOMA-GRUPOS-DOC  PIC 9(03) COMP VALUE ZERO.
001640     05  WS-SOMA-GRUPOS-MON  PIC 9(03) COMP VALUE ZERO.
001650     05  WS-GRUPO-SEQ-TEOR   PIC 9(02) COMP VALUE ZERO.
001660     05  WS-GRUPO-SEQ-PRAT   PIC 9(02) COMP VALUE ZERO.
001670     05  WS-QTD-STUD-TEOR    PIC 9(04) VALUE ZERO.
001680     05  WS-QTD-STUD-PRAT    PIC 9(04) VALUE ZERO.
001690     05  FILLER              PIC X(04) VALUE SPACES.
001700
001710 01  WS-ERRO-TIPO            PIC X(23) VALUE SPACES.
001720 01  WS-ERRO-TEXTO           PIC X(40) VALUE SPACES.
001730
001740 PROCEDURE DIVISION.
001750
001760*    Rotina: ponto de entrada do programa.
001770*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
001780*    DIVISION.
001790*    Os nomes de campo seguem o prefixo de trabalho ja usado no
001800*    restante do programa.
001810*    Segue o padrao de paragrafo unico por assunto adotado no
001820*    restante do sistema.
001830*    Nenhuma entrada de operador e aceita aqui - o lote roda do
001840*    inicio ao fim sem tela.
001850*    Mantida sem alteracao de logica desde a implantacao original
001860*    deste modulo.
001870 0100-INICIO.
001880*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
001890     PERFORM 0200-ABRE-ARQUIVOS THRU 0200-EXIT.
001900*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
001910     PERFORM 0900-LE-TURMA      THRU 0900-EXIT.
001920*    Delega o tratamento ao paragrafo chamado em seguida.
001930     PERFORM 0300-PROCESSA-TURMA THRU 0300-EXIT
001940             UNTIL FIM-TURMA.
001950*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
001960     PERFORM 0850-CARREGA-DOCE THRU 0850-EXIT.
001970*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
001980     PERFORM 0950-ENCERRA THRU 0950-EXIT.
001990
002000*    Rotina: abertura, arquivos de entrada/saida.
002010*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
002020*    THRU.
002030*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002040*    reteste de toda a cadeia.
002050*    Principais campos tratados: STAT-TURMA.
002060*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002070*    inicio ao fim sem tela.
002080*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002090*    inicio ao fim sem tela.
002100 0200-ABRE-ARQUIVOS.
002110*    Abre o arquivo no modo exigido por este passo da cadeia.
002120     OPEN INPUT TURMA.
002130*    Testa a condicao de negocio abaixo antes de prosseguir.
002140     IF STAT-TURMA NOT = '00'
002150        DISPLAY 'BLOCGER - TURMA.DAT NAO ENCONTRADO - '
002160                STAT-TURMA
002170        STOP RUN.
002180*    Abre o arquivo no modo exigido por este passo da cadeia.
002190     OPEN OUTPUT BLOCO.
002200*    Abre o arquivo no modo exigido por este passo da cadeia.
002210     OPEN OUTPUT VALIDA.
002220 0200-EXIT.
002230     EXIT.
002240
002250*    LE UM REGISTRO TIPO 1 (CABECALHO DE TURMA) E DESDOBRA AS
002260*    DISCIPLINAS DA TURMA UMA A UMA, NA ORDEM EM QUE APARECEM.
002270*    Rotina: processamento, turma.
002280*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
002290*    THRU.
002300*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002310*    reteste de toda a cadeia.
002320*    Principais campos tratados: REG-TURMA, WS-TUR-NOME,
002330*    WS-TUR-NIVEL.
002340*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
002350*    conforme o padrao do NPD.
002360*    Mantida sem alteracao de logica desde a implantacao original
002370*    deste modulo.
002380 0300-PROCESSA-TURMA.
002390*    Condicao decisiva para o resultado deste paragrafo.
002400     IF NOT TURMA-REG-TURMA
002410        DISPLAY 'BLOCGER - SEQUENCIA INESPERADA NO TURMA.DAT'
002420        PERFORM 0900-LE-TURMA THRU 0900-EXIT
002430        GO TO 0300-EXIT.
002440*    Copia o valor corrente para a area de saida/calculo.
002450     MOVE TUR-NOME            TO WS-TUR-NOME.
002460*    Prepara o campo de trabalho para o passo seguinte.
002470     MOVE TUR-NIVEL           TO WS-TUR-NIVEL.
002480*    Prepara o campo de trabalho para o passo seguinte.
002490     MOVE TUR-QTD-ALUNOS      TO WS-TUR-QTD-ALUNOS.
002500*    Prepara o campo de trabalho para o passo seguinte.
002510     MOVE TUR-QTD-DISCIPLINAS TO WS-TUR-QTD-DISC.
002520*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
002530     PERFORM 0250-VALIDA-TURMA THRU 0250-EXIT.
002540*    Delega o tratamento ao paragrafo chamado em seguida.
002550     PERFORM 0900-LE-TURMA THRU 0900-EXIT.
002560*    Delega o tratamento ao paragrafo chamado em seguida.
002570     PERFORM 0400-PROCESSA-DISC THRU 0400-EXIT
002580             WS-TUR-QTD-DISC TIMES.
002590 0300-EXIT.
002600     EXIT.
002610
002620*    REGRA DE VALIDACAO 1 - QUANTIDADE DE ALUNOS E NIVEL DA TURMA
002630*    Rotina: validacao, turma.
002640*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
002650*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002660*    reteste de toda a cadeia.
002670*    Principais campos tratados: WS-TUR-QTD-ALUNOS, WS-ERRO-TIPO,
002680*    WS-ERRO-TEXTO.
002690*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
002700*    motivo da ultima revisao.
002710*    Segue o padrao de paragrafo unico por assunto adotado no
002720*    restante do sistema.
002730 0250-VALIDA-TURMA.
002740*    Testa a condicao de negocio abaixo antes de prosseguir.
002750     IF WS-TUR-QTD-ALUNOS = ZERO
002760        MOVE 'PLAN_STUDENTS_INVALID' TO WS-ERRO-TIPO
002770        MOVE ' EXPECTED-STUDENTS = 0' TO WS-ERRO-TEXTO
002780        PERFORM 0280-GRAVA-ERRO-TURMA THRU 0280-EXIT.
002790*    Condicao decisiva para o resultado deste paragrafo.
002800     IF WS-TUR-NIVEL < 1
002810        MOVE 'PLAN_LEVEL_INVALID' TO WS-ERRO-TIPO
002820        MOVE ' ACADEMIC-LEVEL INVALIDO' TO WS-ERRO-TEXTO
002830        PERFORM 0280-GRAVA-ERRO-TURMA THRU 0280-EXIT.
002840 0250-EXIT.
002850     EXIT.
002860
002870*    Rotina: gravacao, erro, turma.
002880*    Rotina de apoio, invocada 2 vez(es) ao longo do fluxo principal.
002890*    Os nomes de campo seguem o prefixo de trabalho ja usado no
002900*    restante do programa.
002910*    Principais campos tratados: VAL-NIVEL, WS-ERRO-TIPO, VAL-TIPO.
002920*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002930*    reteste de toda a cadeia.
002940*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002950*    reteste de toda a cadeia.
002960*    Mantida sem alteracao de logica desde a implantacao original
002970*    deste modulo.
002980 0280-GRAVA-ERRO-TURMA.
002990*    Prepara o campo de trabalho para o passo seguinte.
003000     MOVE 'ERROR  '     TO VAL-NIVEL.
003010*    Copia o valor corrente para a area de saida/calculo.
003020     MOVE WS-ERRO-TIPO  TO VAL-TIPO.
003030*    Monta o texto de saida concatenando os campos indicados.
003040     STRING 'TURMA ' WS-TUR-NOME WS-ERRO-TEXTO
003050            DELIMITED BY SIZE INTO VAL-TEXTO.
003060*    Efetiva a gravacao no arquivo de saida deste paragrafo.
003070     WRITE REG-VALIDACAD.
003080*    Atualiza o contador/acumulador de controle deste lote.
003090     ADD 1 TO WS-QTD-ERROS.
003100 0280-EXIT.
003110     EXIT.
003120
003130*    PROCESSA UM REGISTRO TIPO 2 (DISCIPLINA DA TURMA) E TODOS
003140*    OS REGISTROS SUBORDINADOS (DOCENTE, MONITOR, SALA PREF.)
003150*    QUE O SEGUEM NO ARQUIVO. GERA OS BLOCOS DE AULA TEORICA
003160*    ENQUANTO LE OS DOCENTES; OS BLOCOS DE AULA PRATICA SO SAO
003170*    GERADOS DEPOIS DE LIDA A LISTA DE SALAS PREFERIDAS, QUE
003180*    VEM POR ULTIMO NO ARQUIVO (REQ. 0447/99).
003190*    Rotina: processamento, disciplina.
003200*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
003210*    modulo.
003220*    Os nomes de campo seguem o prefixo de trabalho ja usado no
003230*    restante do programa.
003240*    Principais campos tratados: REG-DISC, WS-DIS-CODIGO,
003250*    WS-DIS-QTD-TEOR.
003260*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
003270*    motivo da ultima revisao.
003280*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
003290*    conforme o padrao do NPD.
003300 0400-PROCESSA-DISC.
003310*    Testa a condicao de negocio abaixo antes de prosseguir.
003320     IF NOT TURMA-REG-DISC
003330        DISPLAY 'BLOCGER - REGISTRO DE DISCIPLINA ESPERADO'
003340        GO TO 0400-EXIT.
003350*    Prepara o campo de trabalho para o passo seguinte.
003360     MOVE TDI-COD-DISC           TO WS-DIS-CODIGO.
003370*    Prepara o campo de trabalho para o passo seguinte.
003380     MOVE TDI-QTD-TURMAS-TEOR    TO WS-DIS-QTD-TEOR.
003390*    Copia o valor corrente para a area de saida/calculo.
003400     MOVE TDI-QTD-TURMAS-PRAT    TO WS-DIS-QTD-PRAT.
003410*    Copia o valor corrente para a area de saida/calculo.
003420     MOVE TDI-PRATICA-EM-LAB     TO WS-DIS-PRAT-LAB.
003430*    Copia o valor corrente para a area de saida/calculo.
003440     MOVE TDI-QTD-DOCENTES       TO WS-DIS-QTD-DOC.
003450*    Copia o valor corrente para a area de saida/calculo.
003460     MOVE TDI-QTD-MONITORES      TO WS-DIS-QTD-MON.
003470*    Copia o valor corrente para a area de saida/calculo.
003480     MOVE TDI-QTD-SALAS-PREF     TO WS-DIS-QTD-SALPREF.
003490*    Prepara o campo de trabalho para o passo seguinte.
003500     MOVE 'N'                    TO WS-HOUVE-ERRO-DISC.
003510*    Prepara o campo de trabalho para o passo seguinte.
003520     MOVE ZERO TO WS-SOMA-GRUPOS-DOC WS-SOMA-GRUPOS-MON.
003530*    Copia o valor corrente para a area de saida/calculo.
003540     MOVE ZERO TO WS-GRUPO-SEQ-TEOR WS-GRUPO-SEQ-PRAT.
003550*    Prepara o campo de trabalho para o passo seguinte.
003560     MOVE ZERO TO WS-QTD-STUD-TEOR WS-QTD-STUD-PRAT.
003570*    Ajusta o indice/subscrito usado na tabela em memoria.
003580     SET IX-MON   TO 1.
003590*    Ajusta o indice/subscrito usado na tabela em memoria.
003600     SET IX-SPREF TO 1.
003610*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
003620*    uso de bloco de fechamento explicito.
003630     IF WS-DIS-QTD-TEOR > ZERO
003640        COMPUTE WS-QTD-STUD-TEOR =
003650                WS-TUR-QTD-ALUNOS / WS-DIS-QTD-TEOR.
003660*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
003670*    uso de bloco de fechamento explicito.
003680     IF WS-DIS-QTD-PRAT > ZERO
003690        COMPUTE WS-QTD-STUD-PRAT =
003700                WS-TUR-QTD-ALUNOS / WS-DIS-QTD-PRAT.
003710*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
003720     PERFORM 0420-LE-DOCENTES THRU 0420-EXIT
003730             WS-DIS-QTD-DOC TIMES.
003740*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
003750     PERFORM 0430-LE-MONITORES THRU 0430-EXIT
003760             WS-DIS-QTD-MON TIMES.
003770*    Delega o tratamento ao paragrafo chamado em seguida.
003780     PERFORM 0440-LE-SALAPREF THRU 0440-EXIT
003790             WS-DIS-QTD-SALPREF TIMES.
003800*    Delega o tratamento ao paragrafo chamado em seguida.
003810     PERFORM 0450-VALIDA-DISC THRU 0450-EXIT.
003820*    Condicao decisiva para o resultado deste paragrafo.
003830     IF NOT HOUVE-ERRO-DISC
003840        PERFORM 0460-GERA-PRATICOS THRU 0460-EXIT.
003850 0400-EXIT.
003860     EXIT.
003870
003880*    LE O PROXIMO DOCENTE DA DISCIPLINA (REG. TIPO 3) E JA GERA
003890*    OS BLOCOS DE AULA TEORICA CORRESPONDENTES AOS GRUPOS DELE.
003900*    Rotina: leitura, docentes.
003910*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
003920*    programa da cadeia.
003930*    Os valores aqui tratados vem sempre do registro corrente
003940*    lido/montado acima.
003950*    Principais campos tratados: REG-DOCENTE, WS-SOMA-GRUPOS-DOC.
003960*    Os valores aqui tratados vem sempre do registro corrente
003970*    lido/montado acima.
003980*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003990*    reteste de toda a cadeia.
004000 0420-LE-DOCENTES.
004010*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
004020     PERFORM 0900-LE-TURMA THRU 0900-EXIT.
004030*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
004040*    uso de bloco de fechamento explicito.
004050     IF NOT TURMA-REG-DOCENTE
004060        DISPLAY 'BLOCGER - REGISTRO DE DOCENTE ESPERADO'
004070        GO TO 0420-EXIT.
004080*    Atualiza o contador/acumulador de controle deste lote.
004090     ADD TST-QTD-GRUPOS TO WS-SOMA-GRUPOS-DOC.
004100*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
004110     PERFORM 0425-GERA-BLOCO-TEORICO THRU 0425-EXIT
004120             TST-QTD-GRUPOS TIMES.
004130 0420-EXIT.
004140     EXIT.
004150
004160*    Rotina: geracao, bloco, teorico.
004170*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
004180*    THRU.
004190*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
004200*    motivo da ultima revisao.
004210*    Principais campos tratados: WS-GRUPO-SEQ-TEOR, REG-BLOCOCAD,
004220*    WS-DIS-CODIGO.
004230*    Os valores aqui tratados vem sempre do registro corrente
004240*    lido/montado acima.
004250*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
004260*    motivo da ultima revisao.
004270 0425-GERA-BLOCO-TEORICO.
004280*    Atualiza o contador/acumulador de controle deste lote.
004290     ADD 1 TO WS-GRUPO-SEQ-TEOR.
004300*    Copia o valor corrente para a area de saida/calculo.
004310     MOVE SPACES                TO REG-BLOCOCAD.
004320*    Monta o texto de saida concatenando os campos indicados.
004330     STRING 'L_' WS-DIS-CODIGO DELIMITED BY SIZE
004340            '_' TST-COD-DOCENTE DELIMITED BY SIZE
004350            '_' WS-GRUPO-SEQ-TEOR DELIMITED BY SIZE
004360            INTO BLC-ID.
004370*    Copia o valor corrente para a area de saida/calculo.
004380     MOVE WS-DIS-CODIGO          TO BLC-COD-DISC.
004390*    Copia o valor corrente para a area de saida/calculo.
004400     MOVE 'L'                    TO BLC-TIPO.
004410*    Prepara o campo de trabalho para o passo seguinte.
004420     MOVE TST-COD-DOCENTE        TO BLC-COD-DOCENTE.
004430*    Prepara o campo de trabalho para o passo seguinte.
004440     MOVE WS-QTD-STUD-TEOR       TO BLC-QTD-ALUNOS.
004450*    Copia o valor corrente para a area de saida/calculo.
004460     MOVE 'HALL'                 TO BLC-TIPO-SALA-REQ.
004470*    Prepara o campo de trabalho para o passo seguinte.
004480     MOVE WS-GRUPO-SEQ-TEOR      TO BLC-NUM-GRUPO.
004490*    Prepara o campo de trabalho para o passo seguinte.
004500     MOVE WS-DIS-QTD-TEOR        TO BLC-QTD-GRUPOS.
004510*    Copia o valor corrente para a area de saida/calculo.
004520     MOVE 'N'                    TO BLC-GRUPO-UNICO.
004530*    Testa a condicao de negocio abaixo antes de prosseguir.
004540     IF WS-DIS-QTD-TEOR = 1
004550        MOVE 'Y'                 TO BLC-GRUPO-UNICO.
004560*    Prepara o campo de trabalho para o passo seguinte.
004570     MOVE WS-TUR-NOME            TO BLC-TURMA-NOME.
004580*    Copia o valor corrente para a area de saida/calculo.
004590     MOVE WS-TUR-NIVEL           TO BLC-TURMA-NIVEL.
004600*    Copia o valor corrente para a area de saida/calculo.
004610     MOVE ZERO                   TO BLC-QTD-SALAS-PREF.
004620*    Efetiva a gravacao no arquivo de saida deste paragrafo.
004630     WRITE REG-BLOCOCAD.
004640*    Atualiza o contador/acumulador de controle deste lote.
004650     ADD 1 TO WS-QTD-BLOCOS WS-QTD-BLOCOS-TEOR.
004660 0425-EXIT.
004670     EXIT.
004680
004690*    LE O PROXIMO MONITOR DA DISCIPLINA (REG. TIPO 4). OS BLOCOS
004700*    DE AULA PRATICA SO SAO GERADOS MAIS ADIANTE (PARAG. 0460),
004710*    DEPOIS DE CONHECIDA A LISTA DE SALAS PREFERIDAS.
004720*    Rotina: leitura, monitores.
004730*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
004740*    Os valores aqui tratados vem sempre do registro corrente
004750*    lido/montado acima.
004760*    Principais campos tratados: REG-MONITOR, WS-MON-CODIGO,
004770*    WS-MON-GRUPOS.
004780*    Nenhuma entrada de operador e aceita aqui - o lote roda do
004790*    inicio ao fim sem tela.
004800*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
004810*    motivo da ultima revisao.
004820 0430-LE-MONITORES.
004830*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
004840     PERFORM 0900-LE-TURMA THRU 0900-EXIT.
004850*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
004860*    uso de bloco de fechamento explicito.
004870     IF NOT TURMA-REG-MONITOR
004880        DISPLAY 'BLOCGER - REGISTRO DE MONITOR ESPERADO'
004890        GO TO 0430-EXIT.
004900*    Copia o valor corrente para a area de saida/calculo.
004910     MOVE TST-COD-DOCENTE     TO WS-MON-CODIGO(IX-MON).
004920*    Copia o valor corrente para a area de saida/calculo.
004930     MOVE TST-QTD-GRUPOS      TO WS-MON-GRUPOS(IX-MON).
004940*    Atualiza o contador/acumulador de controle deste lote.
004950     ADD TST-QTD-GRUPOS TO WS-SOMA-GRUPOS-MON.
004960*    Ajusta o indice/subscrito usado na tabela em memoria.
004970     SET IX-MON UP BY 1.
004980 0430-EXIT.
004990     EXIT.
005000
005010*    Rotina: leitura, salapref.
005020*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
005030*    Segue o padrao de paragrafo unico por assunto adotado no
005040*    restante do sistema.
005050*    Principais campos tratados: REG-SALAPREF, WS-SALAPREF.
005060*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
005070*    reteste de toda a cadeia.
005080*    Segue o padrao de paragrafo unico por assunto adotado no
005090*    restante do sistema.
005100*    Segue o padrao de paragrafo unico por assunto adotado no
005110*    restante do sistema.
005120 0440-LE-SALAPREF.
005130*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
005140     PERFORM 0900-LE-TURMA THRU 0900-EXIT.
005150*    Condicao decisiva para o resultado deste paragrafo.
005160     IF NOT TURMA-REG-SALAPREF
005170        DISPLAY 'BLOCGER - REGISTRO DE SALA PREF. ESPERADO'
005180        GO TO 0440-EXIT.
005190*    Prepara o campo de trabalho para o passo seguinte.
005200     MOVE TSP-COD-SALA TO WS-SALAPREF(IX-SPREF).
005210*    Ajusta o indice/subscrito usado na tabela em memoria.
005220     SET IX-SPREF UP BY 1.
005230 0440-EXIT.
005240     EXIT.
005250
005260*    VALIDACAO DA DISCIPLINA - BUSINESS RULES DE CARGA: O NUMERO
005270*    DE GRUPOS TEORICOS DEVE SER >= 1 E BATER COM A SOMA DOS
005280*    GRUPOS DOS DOCENTES; SE HA AULA PRATICA TEM QUE HAVER
005290*    MONITOR E A SOMA DOS GRUPOS DELES TEM QUE BATER TAMBEM.
005300*    Rotina: validacao, disciplina.
005310*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
005320*    modulo.
005330*    Segue o padrao de paragrafo unico por assunto adotado no
005340*    restante do sistema.
005350*    Principais campos tratados: WS-DIS-QTD-TEOR, WS-ERRO-TIPO,
005360*    WS-ERRO-TEXTO.
005370*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
005380*    motivo da ultima revisao.
005390*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
005400*    motivo da ultima revisao.
005410 0450-VALIDA-DISC.
005420*    Testa a condicao de negocio abaixo antes de prosseguir.
005430     IF WS-DIS-QTD-TEOR < 1
005440        MOVE 'LECT_GROUPS_INVALID' TO WS-ERRO-TIPO
005450        MOVE ' LECT-GROUPS MENOR QUE 1' TO WS-ERRO-TEXTO
005460        PERFORM 0480-GRAVA-ERRO-DISC THRU 0480-EXIT.
005470*    Testa a condicao de negocio abaixo antes de prosseguir.
005480     IF WS-SOMA-GRUPOS-DOC NOT = WS-DIS-QTD-TEOR
005490        MOVE 'LECTURER_SUM_MISMATCH' TO WS-ERRO-TIPO
005500        MOVE ' SOMA DOCENTES X LECT-GROUPS' TO WS-ERRO-TEXTO
005510        PERFORM 0480-GRAVA-ERRO-DISC THRU 0480-EXIT.
005520*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
005530*    uso de bloco de fechamento explicito.
005540     IF WS-DIS-QTD-PRAT = ZERO
005550        GO TO 0450-EXIT.
005560*    Condicao decisiva para o resultado deste paragrafo.
005570     IF WS-DIS-QTD-MON = ZERO
005580        MOVE 'LAB_NO_TA_ROWS' TO WS-ERRO-TIPO
005590        MOVE ' LAB-GROUPS SEM MONITOR' TO WS-ERRO-TEXTO
005600        PERFORM 0480-GRAVA-ERRO-DISC THRU 0480-EXIT
005610        GO TO 0450-EXIT.
005620*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
005630*    uso de bloco de fechamento explicito.
005640     IF WS-SOMA-GRUPOS-MON NOT = WS-DIS-QTD-PRAT
005650        MOVE 'TA_SUM_MISMATCH' TO WS-ERRO-TIPO
005660        MOVE ' SOMA MONITORES X LAB-GROUPS' TO WS-ERRO-TEXTO
005670        PERFORM 0480-GRAVA-ERRO-DISC THRU 0480-EXIT.
005680 0450-EXIT.
005690     EXIT.
005700
005710*    Rotina: gravacao, erro, disciplina.
005720*    Usada 4 vez(es) neste fonte; nao e chamada por nenhum outro
005730*    programa da cadeia.
005740*    Segue o padrao de paragrafo unico por assunto adotado no
005750*    restante do sistema.
005760*    Principais campos tratados: VAL-NIVEL, WS-ERRO-TIPO, VAL-TIPO.
005770*    Mantida sem alteracao de logica desde a implantacao original
005780*    deste modulo.
005790*    Os valores aqui tratados vem sempre do registro corrente
005800*    lido/montado acima.
005810 0480-GRAVA-ERRO-DISC.
005820*    Copia o valor corrente para a area de saida/calculo.
005830     MOVE 'ERROR  '              TO VAL-NIVEL.
005840*    Copia o valor corrente para a area de saida/calculo.
005850     MOVE WS-ERRO-TIPO           TO VAL-TIPO.
005860*    Monta o texto de saida concatenando os campos indicados.
005870     STRING 'TURMA ' WS-TUR-NOME ' DISC ' WS-DIS-CODIGO
005880            WS-ERRO-TEXTO
005890            DELIMITED BY SIZE INTO VAL-TEXTO.
005900*    Efetiva a gravacao no arquivo de saida deste paragrafo.
005910     WRITE REG-VALIDACAD.
005920*    Atualiza o contador/acumulador de controle deste lote.
005930     ADD 1 TO WS-QTD-ERROS.
005940*    Copia o valor corrente para a area de saida/calculo.
005950     MOVE 'Y' TO WS-HOUVE-ERRO-DISC.
005960 0480-EXIT.
005970     EXIT.
005980
005990*    GERACAO DOS BLOCOS DE AULA PRATICA - UM GRUPO POR MONITOR,
006000*    NUMERADOS SEQUENCIALMENTE A PARTIR DE 1, CARREGANDO A
006010*    LISTA DE SALAS DE LABORATORIO PREFERIDAS DA DISCIPLINA.
006020*    Rotina: geracao, praticos.
006030*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
006040*    modulo.
006050*    Mantida sem alteracao de logica desde a implantacao original
006060*    deste modulo.
006070*    Principais campos tratados: WS-DIS-QTD-PRAT, WS-DIS-QTD-MON.
006080*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
006090*    conforme o padrao do NPD.
006100*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
006110*    reteste de toda a cadeia.
006120 0460-GERA-PRATICOS.
006130*    Testa a condicao de negocio abaixo antes de prosseguir.
006140     IF WS-DIS-QTD-PRAT = ZERO
006150        GO TO 0460-EXIT.
006160*    Delega o tratamento ao paragrafo chamado em seguida.
006170     PERFORM 0465-GERA-GRUPOS-MONITOR THRU 0465-EXIT
006180             VARYING IX-MON FROM 1 BY 1
006190             UNTIL IX-MON > WS-DIS-QTD-MON.
006200 0460-EXIT.
006210     EXIT.
006220
006230*    Rotina: geracao, grupos, monitor.
006240*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
006250*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
006260*    reteste de toda a cadeia.
006270*    Principais campos tratados: WS-MON-GRUPOS.
006280*    Os nomes de campo seguem o prefixo de trabalho ja usado no
006290*    restante do programa.
006300*    Mantida sem alteracao de logica desde a implantacao original
006310*    deste modulo.
006320*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
006330*    reteste de toda a cadeia.
006340 0465-GERA-GRUPOS-MONITOR.
006350*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
006360     PERFORM 0466-GERA-BLOCO-PRATICO THRU 0466-EXIT
006370             WS-MON-GRUPOS(IX-MON) TIMES.
006380 0465-EXIT.
006390     EXIT.
006400
006410*    Rotina: geracao, bloco, pratico.
006420*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
006430*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
006440*    reteste de toda a cadeia.
006450*    Principais campos tratados: WS-GRUPO-SEQ-PRAT, REG-BLOCOCAD,
006460*    WS-DIS-CODIGO.
006470*    Os nomes de campo seguem o prefixo de trabalho ja usado no
006480*    restante do programa.
006490*    Mantida sem alteracao de logica desde a implantacao original
006500*    deste modulo.
006510 0466-GERA-BLOCO-PRATICO.
006520*    Atualiza o contador/acumulador de controle deste lote.
006530     ADD 1 TO WS-GRUPO-SEQ-PRAT.
006540*    Prepara o campo de trabalho para o passo seguinte.
006550     MOVE SPACES                 TO REG-BLOCOCAD.
006560*    Monta o texto de saida concatenando os campos indicados.
006570     STRING 'P_' WS-DIS-CODIGO DELIMITED BY SIZE
006580            '_' WS-MON-CODIGO(IX-MON) DELIMITED BY SIZE
006590            '_' WS-GRUPO-SEQ-PRAT DELIMITED BY SIZE
006600            INTO BLC-ID.
006610*    Prepara o campo de trabalho para o passo seguinte.
006620     MOVE WS-DIS-CODIGO          TO BLC-COD-DISC.
006630*    Copia o valor corrente para a area de saida/calculo.
006640     MOVE 'P'                    TO BLC-TIPO.
006650*    Copia o valor corrente para a area de saida/calculo.
006660     MOVE WS-MON-CODIGO(IX-MON)  TO BLC-COD-DOCENTE.
006670*    Copia o valor corrente para a area de saida/calculo.
006680     MOVE WS-QTD-STUD-PRAT       TO BLC-QTD-ALUNOS.
006690*    Copia o valor corrente para a area de saida/calculo.
006700     MOVE 'HALL'                 TO BLC-TIPO-SALA-REQ.
006710*    Testa a condicao de negocio abaixo antes de prosseguir.
006720     IF WS-DIS-PRAT-LAB = 'Y'
006730        MOVE 'LAB '              TO BLC-TIPO-SALA-REQ.
006740*    Prepara o campo de trabalho para o passo seguinte.
006750     MOVE WS-GRUPO-SEQ-PRAT      TO BLC-NUM-GRUPO.
006760*    Copia o valor corrente para a area de saida/calculo.
006770     MOVE WS-DIS-QTD-PRAT        TO BLC-QTD-GRUPOS.
006780*    Copia o valor corrente para a area de saida/calculo.
006790     MOVE 'N'                    TO BLC-GRUPO-UNICO.
006800*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
006810*    uso de bloco de fechamento explicito.
006820     IF WS-DIS-QTD-PRAT = 1
006830        MOVE 'Y'                 TO BLC-GRUPO-UNICO.
006840*    Copia o valor corrente para a area de saida/calculo.
006850     MOVE WS-TUR-NOME            TO BLC-TURMA-NOME.
006860*    Copia o valor corrente para a area de saida/calculo.
006870     MOVE WS-TUR-NIVEL           TO BLC-TURMA-NIVEL.
006880*    Prepara o campo de trabalho para o passo seguinte.
006890     MOVE WS-DIS-QTD-SALPREF     TO BLC-QTD-SALAS-PREF.
006900*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
006910     PERFORM 0467-COPIA-SALAPREF THRU 0467-EXIT
006920             VARYING IX-SPREF FROM 1 BY 1
006930             UNTIL IX-SPREF > WS-DIS-QTD-SALPREF.
006940*    Grava a linha/registro ja montado no passo anterior.
006950     WRITE REG-BLOCOCAD.
006960*    Atualiza o contador/acumulador de controle deste lote.
006970     ADD 1 TO WS-QTD-BLOCOS WS-QTD-BLOCOS-PRAT.
006980 0466-EXIT.
006990     EXIT.
007000
007010*    Rotina: copia de dados para a tabela em memoria, salapref.
007020*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
007030*    programa da cadeia.
007040*    Os valores aqui tratados vem sempre do registro corrente
007050*    lido/montado acima.
007060*    Principais campos tratados: WS-SALAPREF.
007070*    Segue o padrao de paragrafo unico por assunto adotado no
007080*    restante do sistema.
007090*    Mantida sem alteracao de logica desde a implantacao original
007100*    deste modulo.
007110 0467-COPIA-SALAPREF.
007120*    Prepara o campo de trabalho para o passo seguinte.
007130     MOVE WS-SALAPREF(IX-SPREF) TO BLC-SALAS-PREF(IX-SPREF).
007140 0467-EXIT.
007150     EXIT.
007160
007170*    Rotina: leitura, turma.
007180*    Usada 6 vez(es) neste fonte; nao e chamada por nenhum outro
007190*    programa da cadeia.
007200*    Segue o padrao de paragrafo unico por assunto adotado no
007210*    restante do sistema.
007220*    Principais campos tratados: WS-FIM-TURMA.
007230*    Mantida sem alteracao de logica desde a implantacao original
007240*    deste modulo.
007250*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
007260*    motivo da ultima revisao.
007270 0900-LE-TURMA.
007280*    Le o proximo registro do arquivo de entrada.
007290     READ TURMA
007300         AT END MOVE 'Y' TO WS-FIM-TURMA.
007310 0900-EXIT.
007320     EXIT.
007330
007340*    CARGA DE DOCE.DAT - RODA SEMPRE, INDEPENDENTE DE TER HAVIDO
007350*    ERRO DE TURMA/DISCIPLINA, PARA QUE A VALIDACAO DE FAIXA DE
007360*    TITULACAO (DOCENTE 1-3 / MONITOR 4-5) NUNCA SEJA PULADA
007370*    QUANDO O LOTE ABORTA DIRETO PARA VALIDA.EXE - REQ. 0545/00.
007380*    Rotina: carga em memoria, docente/monitor.
007390*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
007400*    programa da cadeia.
007410*    Os nomes de campo seguem o prefixo de trabalho ja usado no
007420*    restante do programa.
007430*    Principais campos tratados: STAT-DOCE.
007440*    Segue o padrao de paragrafo unico por assunto adotado no
007450*    restante do sistema.
007460*    Os nomes de campo seguem o prefixo de trabalho ja usado no
007470*    restante do programa.
007480 0850-CARREGA-DOCE.
007490*    Abre o arquivo no modo exigido por este passo da cadeia.
007500     OPEN INPUT DOCE.
007510*    Condicao decisiva para o resultado deste paragrafo.
007520     IF STAT-DOCE NOT = '00'
007530        DISPLAY 'BLOCGER - DOCE.DAT NAO ENCONTRADO - '
007540                STAT-DOCE
007550     ELSE
007560        PERFORM 0852-LE-DOCE THRU 0852-EXIT
007570                UNTIL STAT-DOCE = '10'
007580        CLOSE DOCE.
007590 0850-EXIT.
007600     EXIT.
007610
007620*    Rotina: leitura, docente/monitor.
007630*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
007640*    programa da cadeia.
007650*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
007660*    conforme o padrao do NPD.
007670*    Principais campos tratados: STAT-DOCE.
007680*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
007690*    conforme o padrao do NPD.
007700*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
007710*    conforme o padrao do NPD.
007720 0852-LE-DOCE.
007730*    Le o proximo registro do arquivo de entrada.
007740     READ DOCE
007750         AT END MOVE '10' TO STAT-DOCE
007760         NOT AT END
007770            PERFORM 0854-VALIDA-TITULACAO THRU 0854-EXIT.
007780 0852-EXIT.
007790     EXIT.
007800
007810*    Rotina: validacao, titulacao do docente/monitor.
007820*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
007830*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
007840*    conforme o padrao do NPD.
007850*    Os valores aqui tratados vem sempre do registro corrente
007860*    lido/montado acima.
007870*    Os nomes de campo seguem o prefixo de trabalho ja usado no
007880*    restante do programa.
007890*    Mantida sem alteracao de logica desde a implantacao original
007900*    deste modulo.
007910 0854-VALIDA-TITULACAO.
007920*    Testa a condicao de negocio abaixo antes de prosseguir.
007930     IF DOCE-E-DOCENTE
007940        PERFORM 0856-CHECA-FAIXA-DOCENTE THRU 0856-EXIT
007950     ELSE
007960        IF DOCE-E-MONITOR
007970           PERFORM 0858-CHECA-FAIXA-MONITOR THRU 0858-EXIT.
007980 0854-EXIT.
007990     EXIT.
008000
008010*    Rotina: checagem, faixa permitida, docente.
008020*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
008030*    programa da cadeia.
008040*    Os valores aqui tratados vem sempre do registro corrente
008050*    lido/montado acima.
008060*    Principais campos tratados: WS-ERRO-TIPO, WS-ERRO-TEXTO.
008070*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
008080*    motivo da ultima revisao.
008090*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
008100*    conforme o padrao do NPD.
008110 0856-CHECA-FAIXA-DOCENTE.
008120*    Condicao decisiva para o resultado deste paragrafo.
008130     IF DOCE-TITULACAO-COD < 1 OR DOCE-TITULACAO-COD > 3
008140        MOVE 'STAFF_DEGREE_INVALID' TO WS-ERRO-TIPO
008150        MOVE ' TITULACAO FORA DA FAIXA 1-3 P/ DOCENTE'
008160             TO WS-ERRO-TEXTO
008170        PERFORM 0890-GRAVA-ERRO-DOCE THRU 0890-EXIT.
008180 0856-EXIT.
008190     EXIT.
008200
008210*    Rotina: checagem, faixa permitida, monitor.
008220*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
008230*    programa da cadeia.
008240*    Os valores aqui tratados vem sempre do registro corrente
008250*    lido/montado acima.
008260*    Principais campos tratados: WS-ERRO-TIPO, WS-ERRO-TEXTO.
008270*    Os nomes de campo seguem o prefixo de trabalho ja usado no
008280*    restante do programa.
008290*    Os nomes de campo seguem o prefixo de trabalho ja usado no
008300*    restante do programa.
008310 0858-CHECA-FAIXA-MONITOR.
008320*    Testa a condicao de negocio abaixo antes de prosseguir.
008330     IF DOCE-TITULACAO-COD < 4 OR DOCE-TITULACAO-COD > 5
008340        MOVE 'STAFF_DEGREE_INVALID' TO WS-ERRO-TIPO
008350        MOVE ' TITULACAO FORA DA FAIXA 4-5 P/ MONITOR'
008360             TO WS-ERRO-TEXTO
008370        PERFORM 0890-GRAVA-ERRO-DOCE THRU 0890-EXIT.
008380 0858-EXIT.
008390     EXIT.
008400
008410*    Rotina: gravacao, erro, docente/monitor.
008420*    Rotina de apoio, invocada 2 vez(es) ao longo do fluxo principal.
008430*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
008440*    reteste de toda a cadeia.
008450*    Principais campos tratados: VAL-NIVEL, WS-ERRO-TIPO, VAL-TIPO.
008460*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
008470*    conforme o padrao do NPD.
008480*    Os valores aqui tratados vem sempre do registro corrente
008490*    lido/montado acima.
008500*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
008510*    conforme o padrao do NPD.
008520 0890-GRAVA-ERRO-DOCE.
008530*    Copia o valor corrente para a area de saida/calculo.
008540     MOVE 'ERROR  '     TO VAL-NIVEL.
008550*    Prepara o campo de trabalho para o passo seguinte.
008560     MOVE WS-ERRO-TIPO  TO VAL-TIPO.
008570*    Monta o texto de saida concatenando os campos indicados.
008580     STRING 'DOCENTE ' DOCE-CODIGO WS-ERRO-TEXTO
008590            DELIMITED BY SIZE INTO VAL-TEXTO.
008600*    Grava a linha/registro ja montado no passo anterior.
008610     WRITE REG-VALIDACAD.
008620*    Atualiza o contador/acumulador de controle deste lote.
008630     ADD 1 TO WS-QTD-ERROS-DOCE.
008640 0890-EXIT.
008650     EXIT.
008660
008670*    Rotina: encerramento do programa (fecha arquivos e decide o
008680*    CHAIN).
008690*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
008700*    programa da cadeia.
008710*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
008720*    reteste de toda a cadeia.
008730*    Principais campos tratados: WS-QTD-BLOCOS, WS-QTD-BLOCOS-TEOR,
008740*    WS-QTD-BLOCOS-PRAT.
008750*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
008760*    reteste de toda a cadeia.
008770 0950-ENCERRA.
008780*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
008790     CLOSE TURMA BLOCO VALIDA.
008800*    Mensagem de console - acompanhamento do operador do lote.
008810     DISPLAY 'BLOCGER - BLOCOS GERADOS......: ' WS-QTD-BLOCOS.
008820*    Mensagem de console - acompanhamento do operador do lote.
008830     DISPLAY 'BLOCGER - BLOCOS TEORICOS......: '
008840              WS-QTD-BLOCOS-TEOR.
008850*    Mensagem de console - acompanhamento do operador do lote.
008860     DISPLAY 'BLOCGER - BLOCOS PRATICOS......: '
008870              WS-QTD-BLOCOS-PRAT.
008880*    Mensagem de console - acompanhamento do operador do lote.
008890     DISPLAY 'BLOCGER - ERROS DE VALIDACAO...: ' WS-QTD-ERROS.
008900*    Mensagem de console - acompanhamento do operador do lote.
008910     DISPLAY 'BLOCGER - ERROS DE TITULACAO...: '
008920              WS-QTD-ERROS-DOCE.
008930*    Testa a condicao de negocio abaixo antes de prosseguir.
008940     IF WS-QTD-ERROS > ZERO OR WS-QTD-ERROS-DOCE > ZERO
008950        CHAIN 'VALIDA.EXE'.
008960*    Encadeia para o proximo passo fixo da cadeia do lote.
008970     CHAIN 'PRIORID.EXE'.
008980 0950-EXIT.
008990     EXIT.
