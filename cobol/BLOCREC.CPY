000100*****************************************************************
000110*  COPY BLOCREC                                                 *
000120*  BLOCO DE AULA (SESSION BLOCK) - REGISTRO DE TRABALHO GERADO  *
000130*  POR BLOCGER A PARTIR DE TURMA.DAT, REORDENADO POR PRIORID E  *
000140*  CONSUMIDO POR AGENDA NA MONTAGEM DO HORARIO.                 *
000150*  ARQUIVO BLOCO.DAT - LINE SEQUENTIAL.                         *
000160*-----------------------------------------------------------------
000170*  VRS      DATA        PROGR.    DESCRICAO
000180*  1.0      27/06/94    M.SILVA   LAYOUT ORIGINAL (BLOCGER)
000190*  1.1      19/02/99    F.ABREU   INCLUIDOS CAMPOS DE PRIORIDADE
000200*                                 (PRIORID) - AJUSTE Y2K
000210*****************************************************************
000220 01  REG-BLOCOCAD.
000230     05  BLC-ID                  PIC X(24).
000240     05  BLC-COD-DISC            PIC X(08).
000250     05  BLC-TIPO                PIC X(01).
000260         88  BLC-E-TEORICA       VALUE 'L'.
000270         88  BLC-E-PRATICA       VALUE 'P'.
000280     05  BLC-COD-DOCENTE         PIC 9(04).
000290     05  BLC-QTD-ALUNOS          PIC 9(04).
000300     05  BLC-TIPO-SALA-REQ       PIC X(04).
000310     05  BLC-NUM-GRUPO           PIC 9(02).
000320     05  BLC-QTD-GRUPOS          PIC 9(02).
000330     05  BLC-GRUPO-UNICO         PIC X(01).
000340         88  BLC-E-GRUPO-UNICO   VALUE 'Y'.
000350     05  BLC-TURMA-NOME          PIC X(20).
000360     05  BLC-TURMA-NIVEL         PIC 9(01).
000370     05  BLC-QTD-SALAS-PREF      PIC 9(02).
000380     05  BLC-SALAS-PREF OCCURS 5 TIMES
000390                        INDEXED BY IX-BLC-SALAPREF
000400                                   PIC 9(04).
000410*
000420*    CAMPOS DE PRIORIZACAO - PREENCHIDOS PELO PRIORID ANTES DO
000430*    SORT; ZEROS/ESPACOS QUANDO O REGISTRO AINDA NAO PASSOU POR
000440*    PRIORID (LOGO APOS A GERACAO PELO BLOCGER).
000450*
000460     05  BLC-QTD-SALAS-ADEQ      PIC 9(03).
000470     05  BLC-QTD-SLOTS-LIVRES    PIC 9(04).
000480     05  BLC-PONTOS-PRIOR        PIC 9(02)V99.
000490     05  FILLER                  PIC X(06).
000500*
000510*    VISAO ALTERNATIVA - CHAVE COMPOSTA DE ORDENACAO USADA NO
000520*    SORT DO PRIORID (SECAO 0400): GRUPO UNICO PRIMEIRO, MENOS
000530*    SALAS ADEQUADAS PRIMEIRO, MENOS SLOTS LIVRES PRIMEIRO,
000540*    MAIOR PONTUACAO DE PRIORIDADE POR ULTIMO (DESEMPATE).
000550*
000560 01  BLOCO-CHAVE-SORT REDEFINES REG-BLOCOCAD.
000570     05  FILLER                  PIC X(49).
000580     05  CHV-GRUPO-UNICO         PIC X(01).
000590     05  FILLER                  PIC X(43).
000600     05  CHV-QTD-SALAS-ADEQ      PIC 9(03).
000610     05  CHV-QTD-SLOTS-LIVRES    PIC 9(04).
000620     05  CHV-PONTOS-PRIOR        PIC 9(02)V99.
000630     05  FILLER                  PIC X(06).
