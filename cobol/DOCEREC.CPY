000100*****************************************************************
000110*  COPY DOCEREC                                                 *
000120*  CADASTRO DE DOCENTES E MONITORES (LECTURER / TEACHING ASST)  *
000130*  LAYOUT DO REGISTRO DE ENTRADA DOCE.DAT - LIDO POR PRIORID E  *
000140*  AGENDA PARA VERIFICACAO DE PREFERENCIA DE HORARIO.           *
000150*-----------------------------------------------------------------
000160*  VRS      DATA        PROGR.    DESCRICAO
000170*  1.0      08/03/86    J.KOIKE   LAYOUT ORIGINAL
000180*  1.1      14/09/91    M.SILVA   INCLUIDA GRADE DE PREFERENCIA
000190*                                 DE HORARIO POR DOCENTE
000200*  1.2      22/01/99    F.ABREU   AJUSTE Y2K - N/A NESTE LAYOUT
000210*****************************************************************
000220 01  REG-DOCECAD.
000230     05  DOCE-CODIGO             PIC 9(04).
000240     05  DOCE-NOME               PIC X(20).
000250     05  DOCE-FUNCAO             PIC X(01).
000260         88  DOCE-E-DOCENTE      VALUE 'L'.
000270         88  DOCE-E-MONITOR      VALUE 'T'.
000280     05  DOCE-DEPARTAMENTO       PIC X(15).
000290     05  DOCE-TITULACAO          PIC X(15).
000300     05  DOCE-EFETIVO            PIC X(01).
000310         88  DOCE-E-EFETIVO      VALUE 'Y'.
000320         88  DOCE-NAO-EFETIVO    VALUE 'N'.
000330     05  DOCE-QTD-PREF           PIC 9(02).
000340     05  DOCE-PREFERENCIA OCCURS 20 TIMES
000350                          INDEXED BY IX-DOCE-PREF.
000360         10  DOCE-PREF-DIA       PIC 9(01).
000370         10  DOCE-PREF-HINI      PIC 9(02).
000380     05  FILLER                  PIC X(02).
000390*
000400*    VISAO ALTERNATIVA - CODIGO DE TITULACAO EM FORMA NUMERICA
000410*    PARA VALIDACAO DE FAIXA (DOCENTE 1-3 / MONITOR 4-5) SEM
000420*    PRECISAR EXAMINAR O TEXTO DE DOCE-TITULACAO.
000430*
000440 01  DOCE-TITULACAO-R REDEFINES REG-DOCECAD.
000450     05  FILLER                  PIC X(40).
000460     05  DOCE-TITULACAO-COD      PIC 9(02).
000470     05  FILLER                  PIC X(78).
