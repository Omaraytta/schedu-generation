000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. HORARIO-COB.
000120 AUTHOR. M SILVA.
000130 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000140 DATE-WRITTEN. 27/06/94.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000170*****************************************************************
000180*    SISTEMA - HORARIO                                         *
000190*    PROGRAMA       : HORARIO-COB                               *
000200*    FINALIDADE     : PONTO DE ENTRADA DO LOTE DE MONTAGEM DE   *
000210*                     HORARIO. NAO E TELA DE MENU - DISPARA A   *
000220*                     CADEIA DE PROGRAMAS NA ORDEM FIXA ABAIXO, *
000230*                     SEM INTERVENCAO DO OPERADOR, IMPRIMINDO   *
000240*                     SOMENTE O CABECALHO DE ABERTURA DO LOTE   *
000250*                     NO CONSOLE.                               *
000260*    CADEIA DE PROGRAMAS (CADA PASSO FAZ O PROPRIO CHAIN PARA   *
000270*    O PASSO SEGUINTE, OU PARA VALIDA.EXE QUANDO HA ERRO):      *
000280*          HORARIO -> BLOCGER -> PRIORID -> AGENDA -> RELHOR    *
000290*                                                   -> VALIDA   *
000300*-----------------------------------------------------------------
000310*    VRS      DATA        PROGR.    DESCRICAO
000320*    1.0      27/06/94    M.SILVA   IMPLANTACAO ORIGINAL -
000330*                                   SUBSTITUI O MENU INTERATIVO
000340*                                   DO FACAD PARA ESTE LOTE, QUE
000350*                                   RODA SEM OPERADOR NA TELA
000360*    1.1      22/01/99    F.ABREU   AJUSTE Y2K NO CABECALHO DE
000370*                                   DATA DO CONSOLE
000380*    1.2      02/10/00    E.SOUZA   CADEIA PASSA A GRAVAR ERRO DE
000390*                                   FAIXA DE TITULACAO DE DOCENTE
000400*                                   EM VALIDA.DAT (PASSO PRIORID)
000410*                                   - REQ. 0533/00 - MENSAGEM DO
000420*                                   CABECALHO NAO MUDOU
000430*****************************************************************
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520
000530*    DATA DO SISTEMA NO MOMENTO DO DISPARO DO LOTE - SO PARA O
000540*    CABECALHO DO CONSOLE, NAO E GRAVADA EM NENHUM ARQUIVO.
000550 01  WS-DATA-SISTEMA.
000560     05  WS-DATA-AAMMDD      PIC 9(06) VALUE ZERO.
000570     05  FILLER              PIC X(04) VALUE SPACES.
000580
000590*    VISAO REDUZIDA - SO O ANO DE 2 DIGITOS DEVOLVIDO PELO
000600*    ACCEPT FROM DATE, USADO NA REGRA DE VIRADA DE SECULO DO
000610*    AJUSTE Y2K (MESMA REGRA ADOTADA NOS DEMAIS PROGRAMAS DA
000620*    CADEIA).
000630 01  WS-DATA-ANO-R REDEFINES WS-DATA-SISTEMA.
000640     05  WS-DATA-ANO-2DIG    PIC 9(02).
000650     05  WS-DATA-MESDIA      PIC 9(04).
000660     05  FILLER              PIC X(04).
000670
000680 01  WS-DATA-COMPONENTES REDEFINES WS-DATA-SISTEMA.
000690     05  WS-DATA-ANO         PIC 9(02).
000700     05  WS-DATA-MES         PIC 9(02).
000710     05  WS-DATA-DIA         PIC 9(02).
000720     05  FILLER              PIC X(04).
000730
000740*    CONTADORES AVULSOS DO LOTE - DECLARADOS EM NIVEL 77 POR
000750*    SEREM ITENS ISOLADOS, SEM GRUPO NEM REDEFINICAO.
000760 77  WS-QTD-PASSOS           PIC 9(02) COMP VALUE 5.
000770 77  WS-ANO-COMPLETO         PIC 9(04) COMP VALUE ZERO.
000780
000790 01  WS-CABECALHO-CONSOLE    PIC X(60) VALUE SPACES.
000800
000810*    VISAO EM CAMPOS DO CABECALHO DE CONSOLE, PARA FACILITAR A
000820*    CONFERENCIA DA POSICAO DE CADA PEDACO NO MONTE-CARLO DE
000830*    TESTE DO LOTE.
000840 01  WS-CAB-PARTES REDEFINES WS-CABECALHO-CONSOLE.
000850     05  WS-CAB-ROTULO       PIC X(18).
000860     05  WS-CAB-DATA         PIC X(10).
000870     05  FILLER              PIC X(32).
000880
000890 PROCEDURE DIVISION.
000900
000910*    Rotina: ponto de entrada do programa.
000920*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
000930*    DIVISION.
000940*    Os nomes de campo seguem o prefixo de trabalho ja usado no
000950*    restante do programa.
000960*    Principais campos tratados: WS-DATA-SISTEMA, WS-DATA.
000970 0100-INICIO.
000980*    Segue o padrao de paragrafo unico por assunto adotado no
000990*    restante do sistema.
001000     ACCEPT WS-DATA-SISTEMA FROM DATE.
001010*    Delega o tratamento ao paragrafo chamado em seguida.
001020     PERFORM 0200-MONTA-ANO-COMPLETO THRU 0200-EXIT.
001030*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
001040     PERFORM 0300-IMPRIME-CABECALHO THRU 0300-EXIT.
001050*    Encadeia para o proximo passo fixo da cadeia do lote.
001060     CHAIN 'BLOCGER.EXE'.
001070
001080*    O ACCEPT FROM DATE DEVOLVE O ANO EM 2 DIGITOS (WS-DATA-
001090*    ANO-2DIG); A REGRA DE VIRADA DE SECULO E A MESMA USADA NO
001100*    RESTO DO SISTEMA A PARTIR DO AJUSTE Y2K DE 1999 - ANO < 50
001110*    E 20XX, CASO CONTRARIO 19XX.
001120*    Rotina: montagem, ano corrente, completo (4 digitos).
001130*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
001140*    THRU.
001150*    Os nomes de campo seguem o prefixo de trabalho ja usado no
001160*    restante do programa.
001170*    Principais campos tratados: WS-DATA-ANO-2DIG, WS-ANO-COMPLETO.
001180 0200-MONTA-ANO-COMPLETO.
001190*    Condicao decisiva para o resultado deste paragrafo.
001200     IF WS-DATA-ANO-2DIG < 50
001210        COMPUTE WS-ANO-COMPLETO = 2000 + WS-DATA-ANO-2DIG
001220     ELSE
001230        COMPUTE WS-ANO-COMPLETO = 1900 + WS-DATA-ANO-2DIG.
001240 0200-EXIT.
001250     EXIT.
001260
001270*    Rotina: impressao, cabecalho de pagina/secao.
001280*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
001290*    THRU.
001300*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
001310*    conforme o padrao do NPD.
001320*    Principais campos tratados: WS-CABECALHO-CONSOLE, WS-CAB-ROTULO,
001330*    WS-DATA-DIA.
001340 0300-IMPRIME-CABECALHO.
001350*    Mensagem de console - acompanhamento do operador do lote.
001360     DISPLAY '********************************************'.
001370*    Mensagem de console - acompanhamento do operador do lote.
001380     DISPLAY '*   FESP - LOTE DE MONTAGEM DE HORARIO      *'.
001390*    Copia o valor corrente para a area de saida/calculo.
001400     MOVE SPACES TO WS-CABECALHO-CONSOLE.
001410*    Copia o valor corrente para a area de saida/calculo.
001420     MOVE '*   DISPARADO EM:' TO WS-CAB-ROTULO.
001430*    Monta o texto de saida concatenando os campos indicados.
001440     STRING WS-DATA-DIA '/' WS-DATA-MES '/' WS-ANO-COMPLETO
001450            DELIMITED BY SIZE INTO WS-CAB-DATA.
001460*    Mensagem de console - acompanhamento do operador do lote.
001470     DISPLAY WS-CABECALHO-CONSOLE.
001480*    Mensagem de console - acompanhamento do operador do lote.
001490     DISPLAY '*   PASSOS: BLOCGER, PRIORID, AGENDA,       *'.
001500*    Mensagem de console - acompanhamento do operador do lote.
001510     DISPLAY '*           RELHOR, VALIDA                  *'.
001520*    Mensagem de console - acompanhamento do operador do lote.
001530     DISPLAY '********************************************'.
001540*    Mensagem de console - acompanhamento do operador do lote.
001550     DISPLAY 'HORARIO - QTD DE PASSOS NA CADEIA: '
001560              WS-QTD-PASSOS.
001570 0300-EXIT.
001580     EXIT.
