000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PRIORID-COB.
000120 AUTHOR. J KOIKE.
000130 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000140 DATE-WRITTEN. 27/06/94.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000170*****************************************************************
000180*    SISTEMA - HORARIO                                         *
000190*    PROGRAMA       : PRIORID-COB                               *
000200*    FINALIDADE     : CALCULA, PARA CADA BLOCO GERADO PELO      *
000210*                     BLOCGER, A QUANTIDADE DE SALAS ADEQUADAS, *
000220*                     A QUANTIDADE DE HORARIOS LIVRES NESSAS    *
000230*                     SALAS (ESTADO VAZIO) E A PONTUACAO DE     *
000240*                     PRIORIDADE; EM SEGUIDA ORDENA O BLOCO.DAT *
000250*                     PELA CHAVE DE PRIORIDADE (SORT).          *
000260*    2O PASSO DA CADEIA DO LOTE DE MONTAGEM DE HORARIO:         *
000270*          BLOCGER -> PRIORID -> AGENDA -> RELHOR -> VALIDA     *
000280*-----------------------------------------------------------------
000290*    VRS      DATA        PROGR.    DESCRICAO
000300*    1.0      27/06/94    M.SILVA   IMPLANTACAO ORIGINAL
000310*    1.1      19/02/99    F.ABREU   INCLUIDA REGRA DE SALA DE LAB
000320*                                   PREFERIDA - AJUSTE Y2K
000330*    1.2      08/05/99    F.ABREU   CORRIGIDO CALCULO DE HORARIOS
000340*                                   LIVRES P/ DOCENTE (SOMENTE OS
000350*                                   QUE BATEM COM A PREFERENCIA)
000360*    1.3      11/07/00    E.SOUZA   CHAVE DE ORDENACAO PASSOU A
000370*                                   USAR BLOCO-CHAVE-SORT (COPY
000380*                                   BLOCREC) - REQ. 0489/00
000390*    1.4      02/10/00    E.SOUZA   GRADE PADRAO DE SALA SEM
000400*                                   DISPONIBILIDADE CADASTRADA NA
000410*                                   CARGA DE SALA.DAT - REQ. 0533/
000420*                                   00
000430*    1.5      09/11/00    E.SOUZA   REMOVIDA A VALIDACAO DE FAIXA
000440*                                   DE TITULACAO DESTA CARGA (NAO
000450*                                   RODAVA QUANDO O BLOCGER
000460*                                   ABORTAVA A CADEIA) - PASSOU
000470*                                   PARA O PROPRIO BLOCGER, QUE
000480*                                   RODA SEMPRE - REQ. 0545/00
000490*****************************************************************
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570
000580     SELECT SALA    ASSIGN TO DISK
000590                    ORGANIZATION LINE SEQUENTIAL
000600                    FILE STATUS STAT-SALA.
000610
000620     SELECT DOCE    ASSIGN TO DISK
000630                    ORGANIZATION LINE SEQUENTIAL
000640                    FILE STATUS STAT-DOCE.
000650
000660     SELECT BLOCOENT ASSIGN TO DISK
000670                    ORGANIZATION LINE SEQUENTIAL
000680                    FILE STATUS STAT-BLC-ENT.
000690
000700     SELECT BLOCO   ASSIGN TO DISK
000710                    ORGANIZATION LINE SEQUENTIAL
000720                    FILE STATUS STAT-BLC-SAI.
000730
000740     SELECT SORTBLC ASSIGN TO DISK.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780
000790 FD  SALA
000800     LABEL RECORD STANDARD
000810     VALUE OF FILE-ID 'sala.dat'
000820     RECORD CONTAINS 90 CHARACTERS.
000830     COPY SALAREC.
000840
000850 FD  DOCE
000860     LABEL RECORD STANDARD
000870     VALUE OF FILE-ID 'doce.dat'
000880     RECORD CONTAINS 120 CHARACTERS.
000890     COPY DOCEREC.
000900
000910 FD  BLOCOENT
000920     LABEL RECORD STANDARD
000930     VALUE OF FILE-ID 'bloco.dat'
000940     RECORD CONTAINS 110 CHARACTERS.
000950 01  REG-BLOCOENT                PIC X(110).
000960
000970 FD  BLOCO
000980     LABEL RECORD STANDARD
000990     VALUE OF FILE-ID 'bloco.dat'
001000     RECORD CONTAINS 110 CHARACTERS.
001010     COPY BLOCREC.
001020
001030 SD  SORTBLC
001040     VALUE OF FILE-ID 'priosort.wrk'.
001050 01  REG-SORTBLC                 PIC X(110).
001060
001070 WORKING-STORAGE SECTION.
001080*    STATUS DE ARQUIVO DE SALA/DOCENTE - NIVEL 77, ITENS
001090*    ISOLADOS SEM GRUPO NEM REDEFINICAO.
001100 77  STAT-SALA               PIC X(02) VALUE SPACES.
001110 77  STAT-DOCE               PIC X(02) VALUE SPACES.
001120 01  STAT-BLC-ENT            PIC X(02) VALUE SPACES.
001130 01  STAT-BLC-SAI            PIC X(02) VALUE SPACES.
001140
001150 01  WS-LIMITES.
001160     05  WS-MAX-SALAS        PIC 9(03) COMP VALUE 100.
001170     05  WS-MAX-DOCENTES     PIC 9(03) COMP VALUE 200.
001180     05  FILLER              PIC X(04) VALUE SPACES.
001190
001200*    TABELA DE SALAS EM MEMORIA - CARREGADA UMA UNICA VEZ NO
001210*    INICIO DO PROGRAMA (SALA.DAT E PEQUENO O SUFICIENTE PARA
001220*    CABER EM WORKING-STORAGE).
001230 01  TAB-SALAS.
001240     05  WS-QTD-SALAS        PIC 9(03) COMP VALUE ZERO.
001250     05  TAB-SALA OCCURS 100 TIMES INDEXED BY IX-TS.
001260         10  TBS-TIPO            PIC X(04).
001270         10  TBS-CODIGO          PIC 9(04).
001280         10  TBS-NOME            PIC X(10).
001290         10  TBS-CAPACIDADE      PIC 9(04).
001300         10  TBS-LAB-USO-GERAL   PIC X(01).
001310         10  TBS-QTD-DISPON      PIC 9(02) COMP.
001320         10  TBS-DISPON OCCURS 25 TIMES INDEXED BY IX-TSD.
001330             15  TBS-DISP-DIA    PIC 9(01).
001340             15  TBS-DISP-HINI   PIC 9(02).
001350     05  FILLER              PIC X(04) VALUE SPACES.
001360
001370*    GRADE PADRAO DE DISPONIBILIDADE DE SALA - USADA NA CARGA
001380*    QUANDO O CADASTRO DA SALA NAO TROUXE NENHUMA LINHA DE
001390*    DISPONIBILIDADE (SALA-QTD-DISPON = ZERO). DOMINGO A QUINTA
001400*    DAS 9 AS 17H EM BLOCOS DE 2H, EXCETO SEGUNDA QUE SO ABRE AS
001410*    9, 15 E 17H (HORARIO DE ORACAO DO MEIO-DIA) - REQ. 0533/00.
001420 01  WS-GRADE-PADRAO.
001430     05  WS-DIA-GRADE        PIC 9(01) COMP VALUE ZERO.
001440     05  WS-HORA-GRADE       PIC 9(02) COMP VALUE ZERO.
001450     05  WS-IX-GRADE         PIC 9(02) COMP VALUE ZERO.
001460     05  FILLER              PIC X(04) VALUE SPACES.
001470
001480*    TABELA DE DOCENTES/MONITORES EM MEMORIA.
001490 01  TAB-DOCENTES.
001500     05  WS-QTD-DOCENTES     PIC 9(03) COMP VALUE ZERO.
001510     05  TAB-DOCENTE OCCURS 200 TIMES INDEXED BY IX-TD.
001520         10  TBD-CODIGO          PIC 9(04).
001530         10  TBD-FUNCAO          PIC X(01).
001540         10  TBD-QTD-PREF        PIC 9(02) COMP.
001550         10  TBD-PREF OCCURS 20 TIMES INDEXED BY IX-TDP.
001560             15  TBD-PREF-DIA    PIC 9(01).
001570             15  TBD-PREF-HINI   PIC 9(02).
001580     05  FILLER              PIC X(04) VALUE SPACES.
001590
001600 01  WS-CALCULO.
001610     05  WS-LIMIAR           PIC 9(04)V99 VALUE ZERO.
001620     05  WS-IX-DOC-ACH       PIC 9(03) COMP VALUE ZERO.
001630     05  WS-FUNCAO-BLOCO     PIC X(01) VALUE SPACES.
001640     05  WS-ACHOU            PIC X(01) VALUE 'N'.
001650         88  ACHOU-DOCENTE       VALUE 'Y'.
001660     05  WS-SALA-SERVE       PIC X(01) VALUE 'N'.
001670         88  SALA-SERVE-BLOCO    VALUE 'Y'.
001680     05  WS-PREF-ACHADA      PIC X(01) VALUE 'N'.
001690         88  PREF-FOI-ACHADA     VALUE 'Y'.
001700     05  FILLER              PIC X(04) VALUE SPACES.
001710
001720 01  WS-CONTADORES-CALC.
001730     05  WS-SALAS-ADEQ-CALC  PIC 9(03) COMP VALUE ZERO.
001740     05  WS-SLOTS-CALC       PIC 9(04) COMP VALUE ZERO.
001750     05  WS-SLOTS-SALA       PIC 9(02) COMP VALUE ZERO.
001760     05  WS-PONTOS-CALC      PIC 9(02)V99 VALUE ZERO.
001770     05  FILLER              PIC X(04) VALUE SPACES.
001780
001790 01  WS-TOTAIS.
001800     05  WS-QTD-BLOCOS-LIDOS PIC 9(05) COMP VALUE ZERO.
001810     05  FILLER              PIC X(04) VALUE SPACES.
001820
001830 PROCEDURE DIVISION.
001840
001850*    Rotina: ponto de entrada do programa.
001860*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
001870*    DIVISION.
001880*    Os nomes de campo seguem o prefixo de trabalho ja usado no
001890*    restante do programa.
001900*    Principais campos tratados: CHV-GRUPO-UNICO, CHV-QTD-SALAS-ADEQ,
001910*    CHV-QTD-SLOTS-LIVRES.
001920*    Segue o padrao de paragrafo unico por assunto adotado no
001930*    restante do sistema.
001940*    Nenhuma entrada de operador e aceita aqui - o lote roda do
001950*    inicio ao fim sem tela.
001960*    Mantida sem alteracao de logica desde a implantacao original
001970*    deste modulo.
001980 0100-INICIO.
001990*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
002000     PERFORM 0200-ABRE-E-CARREGA THRU 0200-EXIT.
002010*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002020*    reteste de toda a cadeia.
002030     SORT SORTBLC
002040          DESCENDING KEY CHV-GRUPO-UNICO
002050          ASCENDING  KEY CHV-QTD-SALAS-ADEQ
002060          ASCENDING  KEY CHV-QTD-SLOTS-LIVRES
002070          DESCENDING KEY CHV-PONTOS-PRIOR
002080          INPUT  PROCEDURE 0400-SELECIONA THRU 0400-EXIT-SECT
002090          OUTPUT PROCEDURE 0500-GRAVA THRU 0500-EXIT-SECT.
002100*    Mensagem de console - acompanhamento do operador do lote.
002110     DISPLAY 'PRIORID - BLOCOS PRIORIZADOS..: '
002120              WS-QTD-BLOCOS-LIDOS.
002130*    Encadeia para o proximo passo fixo da cadeia do lote.
002140     CHAIN 'AGENDA.EXE'.
002150
002160*    CARGA DAS TABELAS DE SALA E DOCENTE - USADAS SOMENTE PARA
002170*    O CALCULO DE SALAS ADEQUADAS / HORARIOS LIVRES; O AGENDA
002180*    FAZ CARGA PROPRIA PARA A MONTAGEM EFETIVA DO HORARIO.
002190*    Rotina: abertura, e, carga em memoria.
002200*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
002210*    Mantida sem alteracao de logica desde a implantacao original
002220*    deste modulo.
002230*    Principais campos tratados: STAT-SALA, STAT-DOCE.
002240*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002250*    reteste de toda a cadeia.
002260*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002270*    inicio ao fim sem tela.
002280*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002290*    inicio ao fim sem tela.
002300*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002310*    reteste de toda a cadeia.
002320 0200-ABRE-E-CARREGA.
002330*    Abre o arquivo no modo exigido por este passo da cadeia.
002340     OPEN INPUT SALA.
002350*    Testa a condicao de negocio abaixo antes de prosseguir.
002360     IF STAT-SALA NOT = '00'
002370        DISPLAY 'PRIORID - SALA.DAT NAO ENCONTRADO - '
002380                STAT-SALA
002390        STOP RUN.
002400*    Delega o tratamento ao paragrafo chamado em seguida.
002410     PERFORM 0210-LE-SALA THRU 0210-EXIT
002420             UNTIL STAT-SALA = '10'.
002430*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
002440     CLOSE SALA.
002450*    Abre o arquivo no modo exigido por este passo da cadeia.
002460     OPEN INPUT DOCE.
002470*    Testa a condicao de negocio abaixo antes de prosseguir.
002480     IF STAT-DOCE NOT = '00'
002490        DISPLAY 'PRIORID - DOCE.DAT NAO ENCONTRADO - '
002500                STAT-DOCE
002510        STOP RUN.
002520*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
002530     PERFORM 0220-LE-DOCE THRU 0220-EXIT
002540             UNTIL STAT-DOCE = '10'.
002550*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
002560     CLOSE DOCE.
002570 0200-EXIT.
002580     EXIT.
002590
002600*    Rotina: leitura, sala.
002610*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
002620*    THRU.
002630*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
002640*    conforme o padrao do NPD.
002650*    Principais campos tratados: STAT-SALA, TBS-TIPO, TBS-CODIGO.
002660*    Mantida sem alteracao de logica desde a implantacao original
002670*    deste modulo.
002680*    Segue o padrao de paragrafo unico por assunto adotado no
002690*    restante do sistema.
002700*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
002710*    motivo da ultima revisao.
002720 0210-LE-SALA.
002730*    Le o proximo registro do arquivo de entrada.
002740     READ SALA
002750         AT END MOVE '10' TO STAT-SALA
002760         NOT AT END
002770            SET IX-TS UP BY 1
002780            MOVE SALA-TIPO       TO TBS-TIPO(IX-TS)
002790            MOVE SALA-CODIGO     TO TBS-CODIGO(IX-TS)
002800            MOVE SALA-NOME       TO TBS-NOME(IX-TS)
002810            MOVE SALA-CAPACIDADE TO TBS-CAPACIDADE(IX-TS)
002820            MOVE SALA-LAB-USO-GERAL
002830                                 TO TBS-LAB-USO-GERAL(IX-TS)
002840            ADD 1 TO WS-QTD-SALAS
002850            IF SALA-QTD-DISPON = ZERO
002860               PERFORM 0216-GERA-GRADE-PADRAO THRU 0216-EXIT
002870            ELSE
002880               MOVE SALA-QTD-DISPON TO TBS-QTD-DISPON(IX-TS)
002890               PERFORM 0215-COPIA-DISPON THRU 0215-EXIT
002900                       VARYING IX-SALA-DISP FROM 1 BY 1
002910                       UNTIL IX-SALA-DISP > SALA-QTD-DISPON.
002920 0210-EXIT.
002930     EXIT.
002940
002950*    Rotina: copia de dados para a tabela em memoria,
002960*    disponibilidade.
002970*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
002980*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002990*    reteste de toda a cadeia.
003000*    Principais campos tratados: TBS-DISP-DIA, TBS-DISP-HINI.
003010*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
003020*    motivo da ultima revisao.
003030*    Segue o padrao de paragrafo unico por assunto adotado no
003040*    restante do sistema.
003050*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003060*    reteste de toda a cadeia.
003070 0215-COPIA-DISPON.
003080*    Prepara o campo de trabalho para o passo seguinte.
003090     MOVE SALA-DISP-DIA(IX-SALA-DISP)
003100          TO TBS-DISP-DIA(IX-TS,IX-SALA-DISP).
003110*    Copia o valor corrente para a area de saida/calculo.
003120     MOVE SALA-DISP-HINI(IX-SALA-DISP)
003130          TO TBS-DISP-HINI(IX-TS,IX-SALA-DISP).
003140 0215-EXIT.
003150     EXIT.
003160
003170*    GRADE PADRAO DE DISPONIBILIDADE (VIDE COMENTARIO DE
003180*    WS-GRADE-PADRAO NA WORKING-STORAGE) PARA A SALA IX-TS QUE
003190*    NAO TROUXE NENHUMA LINHA DE DISPONIBILIDADE NO CADASTRO.
003200*    Rotina: geracao, grade de disponibilidade, padrao (default).
003210*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
003220*    THRU.
003230*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003240*    reteste de toda a cadeia.
003250*    Principais campos tratados: WS-IX-GRADE, WS-DIA-GRADE,
003260*    TBS-QTD-DISPON.
003270*    Mantida sem alteracao de logica desde a implantacao original
003280*    deste modulo.
003290*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
003300*    conforme o padrao do NPD.
003310*    Os valores aqui tratados vem sempre do registro corrente
003320*    lido/montado acima.
003330 0216-GERA-GRADE-PADRAO.
003340*    Copia o valor corrente para a area de saida/calculo.
003350     MOVE ZERO TO WS-IX-GRADE.
003360*    Delega o tratamento ao paragrafo chamado em seguida.
003370     PERFORM 0217-EMPILHA-DIA THRU 0217-EXIT
003380             VARYING WS-DIA-GRADE FROM 0 BY 1
003390             UNTIL WS-DIA-GRADE > 4.
003400*    Copia o valor corrente para a area de saida/calculo.
003410     MOVE WS-IX-GRADE TO TBS-QTD-DISPON(IX-TS).
003420 0216-EXIT.
003430     EXIT.
003440
003450*    Rotina: empilhamento de um item na tabela, dia da semana.
003460*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
003470*    modulo.
003480*    Os nomes de campo seguem o prefixo de trabalho ja usado no
003490*    restante do programa.
003500*    Principais campos tratados: WS-HORA-GRADE, WS-DIA-GRADE.
003510*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
003520*    motivo da ultima revisao.
003530*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
003540*    conforme o padrao do NPD.
003550*    Segue o padrao de paragrafo unico por assunto adotado no
003560*    restante do sistema.
003570 0217-EMPILHA-DIA.
003580*    Prepara o campo de trabalho para o passo seguinte.
003590     MOVE 9 TO WS-HORA-GRADE.
003600*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
003610     PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT.
003620*    Condicao decisiva para o resultado deste paragrafo.
003630     IF WS-DIA-GRADE = 1
003640        MOVE 15 TO WS-HORA-GRADE
003650        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT
003660        MOVE 17 TO WS-HORA-GRADE
003670        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT
003680     ELSE
003690        MOVE 11 TO WS-HORA-GRADE
003700        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT
003710        MOVE 13 TO WS-HORA-GRADE
003720        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT
003730        MOVE 15 TO WS-HORA-GRADE
003740        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT
003750        MOVE 17 TO WS-HORA-GRADE
003760        PERFORM 0218-GRAVA-SLOT-GRADE THRU 0218-EXIT.
003770 0217-EXIT.
003780     EXIT.
003790
003800*    Rotina: gravacao, posicao de horario, grade de disponibilidade.
003810*    Usada 7 vez(es) neste fonte; nao e chamada por nenhum outro
003820*    programa da cadeia.
003830*    Os valores aqui tratados vem sempre do registro corrente
003840*    lido/montado acima.
003850*    Principais campos tratados: WS-IX-GRADE, WS-DIA-GRADE,
003860*    TBS-DISP-DIA.
003870*    Os nomes de campo seguem o prefixo de trabalho ja usado no
003880*    restante do programa.
003890*    Os valores aqui tratados vem sempre do registro corrente
003900*    lido/montado acima.
003910*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
003920*    motivo da ultima revisao.
003930 0218-GRAVA-SLOT-GRADE.
003940*    Atualiza o contador/acumulador de controle deste lote.
003950     ADD 1 TO WS-IX-GRADE.
003960*    Prepara o campo de trabalho para o passo seguinte.
003970     MOVE WS-DIA-GRADE  TO TBS-DISP-DIA(IX-TS,WS-IX-GRADE).
003980*    Copia o valor corrente para a area de saida/calculo.
003990     MOVE WS-HORA-GRADE TO TBS-DISP-HINI(IX-TS,WS-IX-GRADE).
004000 0218-EXIT.
004010     EXIT.
004020
004030*    CARGA DE DOCE.DAT EM MEMORIA - SO PARA O CALCULO DE SALAS/
004040*    HORARIOS DESTE PROGRAMA; A VALIDACAO DE FAIXA DE TITULACAO
004050*    RODA NO BLOCGER, ANTES DESTE PASSO - REQ. 0545/00.
004060*    Rotina: leitura, docente/monitor.
004070*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
004080*    Os nomes de campo seguem o prefixo de trabalho ja usado no
004090*    restante do programa.
004100*    Principais campos tratados: STAT-DOCE, TBD-CODIGO, TBD-FUNCAO.
004110*    Segue o padrao de paragrafo unico por assunto adotado no
004120*    restante do sistema.
004130*    Os valores aqui tratados vem sempre do registro corrente
004140*    lido/montado acima.
004150*    Nenhuma entrada de operador e aceita aqui - o lote roda do
004160*    inicio ao fim sem tela.
004170*    Mantida sem alteracao de logica desde a implantacao original
004180*    deste modulo.
004190 0220-LE-DOCE.
004200*    Le o proximo registro do arquivo de entrada.
004210     READ DOCE
004220         AT END MOVE '10' TO STAT-DOCE
004230         NOT AT END
004240            SET IX-TD UP BY 1
004250            MOVE DOCE-CODIGO     TO TBD-CODIGO(IX-TD)
004260            MOVE DOCE-FUNCAO     TO TBD-FUNCAO(IX-TD)
004270            MOVE DOCE-QTD-PREF   TO TBD-QTD-PREF(IX-TD)
004280            ADD 1 TO WS-QTD-DOCENTES
004290            PERFORM 0225-COPIA-PREF THRU 0225-EXIT
004300                    VARYING IX-DOCE-PREF FROM 1 BY 1
004310                    UNTIL IX-DOCE-PREF > DOCE-QTD-PREF.
004320 0220-EXIT.
004330     EXIT.
004340
004350*    Rotina: copia de dados para a tabela em memoria, preferencia de
004360*    horario do docente/monitor.
004370*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
004380*    programa da cadeia.
004390*    Os nomes de campo seguem o prefixo de trabalho ja usado no
004400*    restante do programa.
004410*    Principais campos tratados: TBD-PREF-DIA, TBD-PREF-HINI.
004420*    Os nomes de campo seguem o prefixo de trabalho ja usado no
004430*    restante do programa.
004440*    Os valores aqui tratados vem sempre do registro corrente
004450*    lido/montado acima.
004460*    Os valores aqui tratados vem sempre do registro corrente
004470*    lido/montado acima.
004480 0225-COPIA-PREF.
004490*    Prepara o campo de trabalho para o passo seguinte.
004500     MOVE DOCE-PREF-DIA(IX-DOCE-PREF)
004510          TO TBD-PREF-DIA(IX-TD,IX-DOCE-PREF).
004520*    Prepara o campo de trabalho para o passo seguinte.
004530     MOVE DOCE-PREF-HINI(IX-DOCE-PREF)
004540          TO TBD-PREF-HINI(IX-TD,IX-DOCE-PREF).
004550 0225-EXIT.
004560     EXIT.
004570
004580*    INPUT PROCEDURE DO SORT - LE BLOCO.DAT (GERADO PELO
004590*    BLOCGER), CALCULA OS CAMPOS DE PRIORIDADE E LIBERA (RELEASE)
004600*    O REGISTRO JA COMPLETO PARA A FASE DE ORDENACAO.
004610 0400-SELECIONA SECTION.
004620*    Rotina: abertura.
004630*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
004640*    DIVISION.
004650*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
004660*    motivo da ultima revisao.
004670*    Principais campos tratados: STAT-BLC-ENT.
004680*    Os valores aqui tratados vem sempre do registro corrente
004690*    lido/montado acima.
004700*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004710*    reteste de toda a cadeia.
004720*    Mantida sem alteracao de logica desde a implantacao original
004730*    deste modulo.
004740 0400-ABRE.
004750*    Abre o arquivo no modo exigido por este passo da cadeia.
004760     OPEN INPUT BLOCOENT.
004770*    Condicao decisiva para o resultado deste paragrafo.
004780     IF STAT-BLC-ENT NOT = '00'
004790        DISPLAY 'PRIORID - BLOCO.DAT NAO ENCONTRADO - '
004800                STAT-BLC-ENT
004810        STOP RUN.
004820*    Rotina: leitura, bloco.
004830*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
004840*    DIVISION.
004850*    Os valores aqui tratados vem sempre do registro corrente
004860*    lido/montado acima.
004870*    Principais campos tratados: REG-BLOCOCAD, WS-QTD-BLOCOS-LIDOS,
004880*    REG-SORTBLC.
004890*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
004900*    motivo da ultima revisao.
004910*    Nenhuma entrada de operador e aceita aqui - o lote roda do
004920*    inicio ao fim sem tela.
004930*    Os nomes de campo seguem o prefixo de trabalho ja usado no
004940*    restante do programa.
004950 0410-LE-BLOCO.
004960*    Le o proximo registro do arquivo de entrada.
004970     READ BLOCOENT INTO REG-BLOCOCAD
004980         AT END
004990            CLOSE BLOCOENT
005000            GO TO 0400-EXIT-SECT.
005010*    Atualiza o contador/acumulador de controle deste lote.
005020     ADD 1 TO WS-QTD-BLOCOS-LIDOS.
005030*    Delega o tratamento ao paragrafo chamado em seguida.
005040     PERFORM 0600-CALCULA-PRIORIDADE THRU 0600-EXIT.
005050*    Segue o padrao de paragrafo unico por assunto adotado no
005060*    restante do sistema.
005070     RELEASE REG-SORTBLC FROM REG-BLOCOCAD.
005080*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
005090*    reteste de toda a cadeia.
005100     GO TO 0410-LE-BLOCO.
005110 0400-EXIT-SECT.
005120     EXIT.
005130
005140*    OUTPUT PROCEDURE DO SORT - GRAVA OS REGISTROS JA ORDENADOS
005150*    DE VOLTA EM BLOCO.DAT, PRONTOS PARA O AGENDA.
005160 0500-GRAVA SECTION.
005170*    Rotina: abertura.
005180*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
005190*    DIVISION.
005200*    Os valores aqui tratados vem sempre do registro corrente
005210*    lido/montado acima.
005220*    Mantida sem alteracao de logica desde a implantacao original
005230*    deste modulo.
005240*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
005250*    conforme o padrao do NPD.
005260*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
005270*    motivo da ultima revisao.
005280*    Segue o padrao de paragrafo unico por assunto adotado no
005290*    restante do sistema.
005300 0500-ABRE.
005310*    Abre o arquivo no modo exigido por este passo da cadeia.
005320     OPEN OUTPUT BLOCO.
005330*    Rotina: retorna.
005340*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
005350*    DIVISION.
005360*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005370*    inicio ao fim sem tela.
005380*    Principais campos tratados: REG-BLOCOCAD.
005390*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005400*    inicio ao fim sem tela.
005410*    Os valores aqui tratados vem sempre do registro corrente
005420*    lido/montado acima.
005430*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
005440*    reteste de toda a cadeia.
005450 0510-RETORNA.
005460*    Segue o padrao de paragrafo unico por assunto adotado no
005470*    restante do sistema.
005480     RETURN SORTBLC INTO REG-BLOCOCAD
005490         AT END
005500            CLOSE BLOCO
005510            GO TO 0500-EXIT-SECT.
005520*    Efetiva a gravacao no arquivo de saida deste paragrafo.
005530     WRITE REG-BLOCOCAD.
005540*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005550*    inicio ao fim sem tela.
005560     GO TO 0510-RETORNA.
005570 0500-EXIT-SECT.
005580     EXIT.
005590
005600*    CALCULO DOS CAMPOS DE PRIORIDADE DO BLOCO CORRENTE
005610*    (BLC-QTD-SALAS-ADEQ, BLC-QTD-SLOTS-LIVRES, BLC-PONTOS-PRIOR)
005620*    CONSIDERANDO O ESTADO VAZIO (NENHUMA RESERVA AINDA FEITA).
005630*    Rotina: calculo, prioridade.
005640*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
005650*    programa da cadeia.
005660*    Segue o padrao de paragrafo unico por assunto adotado no
005670*    restante do sistema.
005680*    Principais campos tratados: WS-SALAS-ADEQ-CALC, WS-SLOTS-CALC,
005690*    WS-PONTOS-CALC.
005700*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005710*    inicio ao fim sem tela.
005720*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
005730*    motivo da ultima revisao.
005740*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005750*    inicio ao fim sem tela.
005760 0600-CALCULA-PRIORIDADE.
005770*    Copia o valor corrente para a area de saida/calculo.
005780     MOVE ZERO TO WS-SALAS-ADEQ-CALC WS-SLOTS-CALC.
005790*    Copia o valor corrente para a area de saida/calculo.
005800     MOVE ZERO TO WS-PONTOS-CALC.
005810*    Calculo de negocio - ver campos envolvidos na propria instrucao.
005820     COMPUTE WS-LIMIAR ROUNDED = BLC-QTD-ALUNOS * 0.80.
005830*    Prepara o campo de trabalho para o passo seguinte.
005840     MOVE 'N' TO WS-ACHOU.
005850*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
005860     PERFORM 0610-LOCALIZA-DOCENTE THRU 0610-EXIT
005870             VARYING IX-TD FROM 1 BY 1
005880             UNTIL IX-TD > WS-QTD-DOCENTES OR ACHOU-DOCENTE.
005890*    Prepara o campo de trabalho para o passo seguinte.
005900     MOVE SPACES TO WS-FUNCAO-BLOCO.
005910*    Testa a condicao de negocio abaixo antes de prosseguir.
005920     IF ACHOU-DOCENTE
005930        MOVE TBD-FUNCAO(WS-IX-DOC-ACH) TO WS-FUNCAO-BLOCO.
005940*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
005950     PERFORM 0620-AVALIA-SALA THRU 0620-EXIT
005960             VARYING IX-TS FROM 1 BY 1
005970             UNTIL IX-TS > WS-QTD-SALAS.
005980*    Prepara o campo de trabalho para o passo seguinte.
005990     MOVE WS-SALAS-ADEQ-CALC TO BLC-QTD-SALAS-ADEQ.
006000*    Prepara o campo de trabalho para o passo seguinte.
006010     MOVE WS-SLOTS-CALC      TO BLC-QTD-SLOTS-LIVRES.
006020*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
006030*    uso de bloco de fechamento explicito.
006040     IF BLC-QTD-SALAS-PREF > ZERO
006050        ADD 10.00 TO WS-PONTOS-CALC.
006060*    Condicao decisiva para o resultado deste paragrafo.
006070     IF BLC-E-GRUPO-UNICO
006080        ADD 20.00 TO WS-PONTOS-CALC.
006090*    Testa a condicao de negocio abaixo antes de prosseguir.
006100     IF WS-FUNCAO-BLOCO = 'L'
006110        ADD 15.00 TO WS-PONTOS-CALC.
006120*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
006130*    uso de bloco de fechamento explicito.
006140     IF BLC-TIPO-SALA-REQ = 'LAB '
006150        ADD 8.00 TO WS-PONTOS-CALC.
006160*    Calculo de negocio - ver campos envolvidos na propria instrucao.
006170     COMPUTE WS-PONTOS-CALC = WS-PONTOS-CALC +
006180             (BLC-QTD-ALUNOS / 100).
006190*    Prepara o campo de trabalho para o passo seguinte.
006200     MOVE WS-PONTOS-CALC TO BLC-PONTOS-PRIOR.
006210 0600-EXIT.
006220     EXIT.
006230
006240*    Rotina: localiza, docente.
006250*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
006260*    Nenhuma entrada de operador e aceita aqui - o lote roda do
006270*    inicio ao fim sem tela.
006280*    Principais campos tratados: TBD-CODIGO, WS-IX-DOC-ACH, WS-ACHOU.
006290*    Os nomes de campo seguem o prefixo de trabalho ja usado no
006300*    restante do programa.
006310*    Os nomes de campo seguem o prefixo de trabalho ja usado no
006320*    restante do programa.
006330*    Segue o padrao de paragrafo unico por assunto adotado no
006340*    restante do sistema.
006350*    Mantida sem alteracao de logica desde a implantacao original
006360*    deste modulo.
006370 0610-LOCALIZA-DOCENTE.
006380*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
006390*    uso de bloco de fechamento explicito.
006400     IF TBD-CODIGO(IX-TD) = BLC-COD-DOCENTE
006410        MOVE IX-TD TO WS-IX-DOC-ACH
006420        MOVE 'Y' TO WS-ACHOU.
006430 0610-EXIT.
006440     EXIT.
006450
006460*    AVALIA SE A SALA IX-TS SERVE PARA O BLOCO; SE SERVIR, SOMA
006470*    NOS CONTADORES DE SALAS ADEQUADAS E HORARIOS LIVRES.
006480*    Rotina: avalia, sala.
006490*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
006500*    modulo.
006510*    Nenhuma entrada de operador e aceita aqui - o lote roda do
006520*    inicio ao fim sem tela.
006530*    Principais campos tratados: WS-SALA-SERVE, TBS-TIPO,
006540*    TBS-CAPACIDADE.
006550*    Nenhuma entrada de operador e aceita aqui - o lote roda do
006560*    inicio ao fim sem tela.
006570*    Nenhuma entrada de operador e aceita aqui - o lote roda do
006580*    inicio ao fim sem tela.
006590*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
006600*    reteste de toda a cadeia.
006610 0620-AVALIA-SALA.
006620*    Copia o valor corrente para a area de saida/calculo.
006630     MOVE 'N' TO WS-SALA-SERVE.
006640*    Condicao decisiva para o resultado deste paragrafo.
006650     IF BLC-TIPO-SALA-REQ = 'HALL'
006660        IF TBS-TIPO(IX-TS) = 'HALL'
006670           AND TBS-CAPACIDADE(IX-TS) >= WS-LIMIAR
006680           MOVE 'Y' TO WS-SALA-SERVE.
006690*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
006700*    uso de bloco de fechamento explicito.
006710     IF BLC-TIPO-SALA-REQ = 'LAB '
006720        IF TBS-TIPO(IX-TS) = 'LAB '
006730           AND TBS-CAPACIDADE(IX-TS) >= WS-LIMIAR
006740           IF BLC-QTD-SALAS-PREF > ZERO
006750              PERFORM 0625-VERIFICA-PREF THRU 0625-EXIT
006760           ELSE
006770              IF TBS-LAB-USO-GERAL(IX-TS) = 'Y'
006780                 MOVE 'Y' TO WS-SALA-SERVE.
006790*    Testa a condicao de negocio abaixo antes de prosseguir.
006800     IF SALA-SERVE-BLOCO
006810        ADD 1 TO WS-SALAS-ADEQ-CALC
006820        PERFORM 0630-CONTA-SLOTS-SALA THRU 0630-EXIT
006830        ADD WS-SLOTS-SALA TO WS-SLOTS-CALC.
006840 0620-EXIT.
006850     EXIT.
006860
006870*    Rotina: verificacao, preferencia de horario do docente/monitor.
006880*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
006890*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
006900*    reteste de toda a cadeia.
006910*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
006920*    conforme o padrao do NPD.
006930*    Os valores aqui tratados vem sempre do registro corrente
006940*    lido/montado acima.
006950*    Segue o padrao de paragrafo unico por assunto adotado no
006960*    restante do sistema.
006970*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
006980*    reteste de toda a cadeia.
006990 0625-VERIFICA-PREF.
007000*    Delega o tratamento ao paragrafo chamado em seguida.
007010     PERFORM 0627-TESTA-UMA-PREF THRU 0627-EXIT
007020             VARYING IX-BLC-SALAPREF FROM 1 BY 1
007030             UNTIL IX-BLC-SALAPREF > BLC-QTD-SALAS-PREF.
007040 0625-EXIT.
007050     EXIT.
007060
007070*    Rotina: teste de condicao, uma, preferencia de horario do
007080*    docente/monitor.
007090*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
007100*    THRU.
007110*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007120*    reteste de toda a cadeia.
007130*    Principais campos tratados: TBS-CODIGO, WS-SALA-SERVE.
007140*    Mantida sem alteracao de logica desde a implantacao original
007150*    deste modulo.
007160*    Segue o padrao de paragrafo unico por assunto adotado no
007170*    restante do sistema.
007180*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007190*    reteste de toda a cadeia.
007200 0627-TESTA-UMA-PREF.
007210*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
007220*    uso de bloco de fechamento explicito.
007230     IF BLC-SALAS-PREF(IX-BLC-SALAPREF) = TBS-CODIGO(IX-TS)
007240        MOVE 'Y' TO WS-SALA-SERVE.
007250 0627-EXIT.
007260     EXIT.
007270
007280*    CONTA QUANTOS HORARIOS DA SALA IX-TS ENTRAM NO CALCULO DE
007290*    PRIORIDADE: PARA DOCENTE (FUNCAO 'L'), SOMENTE OS QUE BATEM
007300*    COM A PREFERENCIA DELE; PARA MONITOR, TODOS.
007310*    Rotina: conta, slots, sala.
007320*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
007330*    THRU.
007340*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007350*    reteste de toda a cadeia.
007360*    Principais campos tratados: WS-SLOTS-SALA, WS-FUNCAO-BLOCO,
007370*    TBS-QTD-DISPON.
007380*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
007390*    conforme o padrao do NPD.
007400*    Nenhuma entrada de operador e aceita aqui - o lote roda do
007410*    inicio ao fim sem tela.
007420*    Segue o padrao de paragrafo unico por assunto adotado no
007430*    restante do sistema.
007440 0630-CONTA-SLOTS-SALA.
007450*    Copia o valor corrente para a area de saida/calculo.
007460     MOVE ZERO TO WS-SLOTS-SALA.
007470*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
007480*    uso de bloco de fechamento explicito.
007490     IF WS-FUNCAO-BLOCO NOT = 'L'
007500        MOVE TBS-QTD-DISPON(IX-TS) TO WS-SLOTS-SALA
007510        GO TO 0630-EXIT.
007520*    Delega o tratamento ao paragrafo chamado em seguida.
007530     PERFORM 0635-TESTA-SLOT-DOCENTE THRU 0635-EXIT
007540             VARYING IX-TSD FROM 1 BY 1
007550             UNTIL IX-TSD > TBS-QTD-DISPON(IX-TS).
007560 0630-EXIT.
007570     EXIT.
007580
007590*    Rotina: teste de condicao, posicao de horario, docente.
007600*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
007610*    modulo.
007620*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007630*    reteste de toda a cadeia.
007640*    Principais campos tratados: WS-PREF-ACHADA, TBD-QTD-PREF,
007650*    WS-IX-DOC-ACH.
007660*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007670*    reteste de toda a cadeia.
007680*    Os valores aqui tratados vem sempre do registro corrente
007690*    lido/montado acima.
007700*    Os valores aqui tratados vem sempre do registro corrente
007710*    lido/montado acima.
007720 0635-TESTA-SLOT-DOCENTE.
007730*    Copia o valor corrente para a area de saida/calculo.
007740     MOVE 'N' TO WS-PREF-ACHADA.
007750*    Delega o tratamento ao paragrafo chamado em seguida.
007760     PERFORM 0637-TESTA-UMA-PREF-DOC THRU 0637-EXIT
007770             VARYING IX-TDP FROM 1 BY 1
007780             UNTIL IX-TDP > TBD-QTD-PREF(WS-IX-DOC-ACH)
007790             OR PREF-FOI-ACHADA.
007800*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
007810*    uso de bloco de fechamento explicito.
007820     IF PREF-FOI-ACHADA
007830        ADD 1 TO WS-SLOTS-SALA.
007840 0635-EXIT.
007850     EXIT.
007860
007870*    Rotina: teste de condicao, uma, preferencia de horario do
007880*    docente/monitor, docente.
007890*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
007900*    THRU.
007910*    Segue o padrao de paragrafo unico por assunto adotado no
007920*    restante do sistema.
007930*    Principais campos tratados: TBS-DISP-DIA, TBD-PREF-DIA,
007940*    WS-IX-DOC-ACH.
007950*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007960*    reteste de toda a cadeia.
007970*    Os nomes de campo seguem o prefixo de trabalho ja usado no
007980*    restante do programa.
007990 0637-TESTA-UMA-PREF-DOC.
008000*    Condicao decisiva para o resultado deste paragrafo.
008010     IF TBS-DISP-DIA(IX-TS,IX-TSD) =
008020        TBD-PREF-DIA(WS-IX-DOC-ACH,IX-TDP)
008030        AND TBS-DISP-HINI(IX-TS,IX-TSD) =
008040            TBD-PREF-HINI(WS-IX-DOC-ACH,IX-TDP)
008050        MOVE 'Y' TO WS-PREF-ACHADA.
008060 0637-EXIT.
008070     EXIT.
