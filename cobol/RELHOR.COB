000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. RELHOR-COB.
000120 AUTHOR. M SILVA.
000130 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000140 DATE-WRITTEN. 27/06/94.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000170*****************************************************************
000180*    SISTEMA - HORARIO                                         *
000190*    PROGRAMA       : RELHOR-COB                                *
000200*    FINALIDADE     : IMPRESSAO DO RELATORIO DE HORARIO, A      *
000210*                     PARTIR DO ARQUIVO ALOC.DAT MONTADO PELO   *
000220*                     AGENDA. QUEBRA POR DIA E POR HORARIO,     *
000230*                     DETALHE ORDENADO POR TIPO DE SESSAO E     *
000240*                     DISCIPLINA, ENCERRANDO COM O BLOCO DE     *
000250*                     ESTATISTICAS GERAIS DO HORARIO MONTADO.   *
000260*    4O PASSO DA CADEIA DO LOTE DE MONTAGEM DE HORARIO:         *
000270*          BLOCGER -> PRIORID -> AGENDA -> RELHOR -> VALIDA     *
000280*-----------------------------------------------------------------
000290*    VRS      DATA        PROGR.    DESCRICAO
000300*    1.0      27/06/94    M.SILVA   IMPLANTACAO ORIGINAL
000310*    1.1      22/01/99    F.ABREU   AJUSTE Y2K
000320*    1.2      19/02/99    F.ABREU   INCLUIDO DEPARTAMENTO/
000330*                                   TITULACAO DO DOCENTE E TIPO
000340*                                   DE LABORATORIO NA LINHA DE
000350*                                   CONTINUACAO - REQ. 0447/99
000360*    1.3      02/10/00    E.SOUZA   NENHUMA ALTERACAO DE LAYOUT
000370*                                   NESTE PASSO - ACOMPANHA A
000380*                                   REVISAO DA CARGA DE SALA/
000390*                                   DOCENTE NO PRIORID/AGENDA
000400*                                   (GRADE PADRAO DE SALA E
000410*                                   VALIDACAO DE TITULACAO) -
000420*                                   REQ. 0533/00
000430*****************************************************************
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510
000520     SELECT SALA     ASSIGN TO DISK
000530                     ORGANIZATION LINE SEQUENTIAL
000540                     FILE STATUS STAT-SALA.
000550
000560     SELECT DOCE     ASSIGN TO DISK
000570                     ORGANIZATION LINE SEQUENTIAL
000580                     FILE STATUS STAT-DOCE.
000590
000600     SELECT ALOC     ASSIGN TO DISK
000610                     ORGANIZATION LINE SEQUENTIAL
000620                     FILE STATUS STAT-ALOC.
000630
000640     SELECT RELATOR  ASSIGN TO DISK
000650                     ORGANIZATION LINE SEQUENTIAL
000660                     FILE STATUS STAT-REL.
000670
000680     SELECT SORTALO  ASSIGN TO DISK.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720
000730 FD  SALA
000740     LABEL RECORD STANDARD
000750     VALUE OF FILE-ID 'sala.dat'
000760     RECORD CONTAINS 90 CHARACTERS.
000770     COPY SALAREC.
000780
000790 FD  DOCE
000800     LABEL RECORD STANDARD
000810     VALUE OF FILE-ID 'doce.dat'
000820     RECORD CONTAINS 120 CHARACTERS.
000830     COPY DOCEREC.
000840
000850 FD  ALOC
000860     LABEL RECORD STANDARD
000870     VALUE OF FILE-ID 'aloc.dat'
000880     RECORD CONTAINS 120 CHARACTERS.
000890     COPY ALOCREC.
000900
000910 FD  RELATOR
000920     LABEL RECORD STANDARD
000930     VALUE OF FILE-ID 'relhor.dat'.
000940 01  LINHA-RELATORIO             PIC X(100).
000950
000960 SD  SORTALO
000970     VALUE OF FILE-ID 'aloc.dat'.
000980 01  REG-SORTALO                 PIC X(120).
000990
001000*    CAMPOS DO REGISTRO DE SAIDA DO AGENDA, RENOMEADOS PARA NAO
001010*    COLIDIR COM OS CAMPOS ALC- DO COPY ALOCREC JA USADOS NO FD
001020*    ALOC. USADOS COMO CHAVE DE ORDENACAO E PARA IMPRESSAO.
001030 01  SORTALO-CAMPOS REDEFINES REG-SORTALO.
001040     05  RSO-TIPO-REG            PIC X(01).
001050     05  RSO-ID                  PIC X(24).
001060     05  RSO-COD-DISC            PIC X(08).
001070     05  RSO-TIPO-SESSAO         PIC X(07).
001080     05  RSO-NUM-GRUPO           PIC 9(02).
001090     05  RSO-QTD-GRUPOS          PIC 9(02).
001100     05  RSO-TIPO-SALA           PIC X(04).
001110     05  RSO-COD-SALA            PIC 9(04).
001120     05  RSO-NOME-SALA           PIC X(10).
001130     05  RSO-CAP-SALA            PIC 9(04).
001140     05  RSO-COD-DOCENTE         PIC 9(04).
001150     05  RSO-NOME-DOCENTE        PIC X(20).
001160     05  RSO-DIA                 PIC 9(01).
001170     05  RSO-HINI                PIC 9(02).
001180     05  RSO-HFIM                PIC 9(02).
001190     05  RSO-QTD-ALUNOS          PIC 9(04).
001200     05  RSO-TURMA-NOME          PIC X(20).
001210     05  RSO-TURMA-NIVEL         PIC 9(01).
001220
001230 WORKING-STORAGE SECTION.
001240 01  STAT-SALA                   PIC X(02) VALUE SPACES.
001250 01  STAT-DOCE                   PIC X(02) VALUE SPACES.
001260 01  STAT-ALOC                   PIC X(02) VALUE SPACES.
001270 01  STAT-REL                    PIC X(02) VALUE SPACES.
001280
001290 01  WS-LIMITES.
001300     05  WS-MAX-SALAS        PIC 9(03) COMP VALUE 100.
001310     05  WS-MAX-DOCENTES     PIC 9(03) COMP VALUE 200.
001320     05  FILLER              PIC X(04) VALUE SPACES.
001330
001340*    TABELA ENXUTA DE SALAS - SO O NECESSARIO PARA A LINHA DE
001350*    CONTINUACAO (TIPO DE LABORATORIO).
001360 01  TAB-SALAS.
001370     05  WS-QTD-SALAS        PIC 9(03) COMP VALUE ZERO.
001380     05  TAB-SALA OCCURS 100 TIMES INDEXED BY IX-TS.
001390         10  TBS-TIPO            PIC X(04).
001400         10  TBS-CODIGO          PIC 9(04).
001410         10  TBS-LAB-TIPO        PIC X(10).
001420     05  FILLER              PIC X(04) VALUE SPACES.
001430
001440*    TABELA ENXUTA DE DOCENTES/MONITORES - DEPARTAMENTO E
001450*    TITULACAO PARA A LINHA DE CONTINUACAO.
001460 01  TAB-DOCENTES.
001470     05  WS-QTD-DOCENTES     PIC 9(03) COMP VALUE ZERO.
001480     05  TAB-DOCENTE OCCURS 200 TIMES INDEXED BY IX-TD.
001490         10  TBD-CODIGO          PIC 9(04).
001500         10  TBD-DEPARTAMENTO    PIC X(15).
001510         10  TBD-TITULACAO       PIC X(15).
001520     05  FILLER              PIC X(04) VALUE SPACES.
001530
001540 01  WS-CONTROLE-QUEBRA.
001550     05  WS-DIA-ANT          PIC 9(01) VALUE 9.
001560     05  WS-HORA-ANT         PIC 9(02) VALUE 99.
001570     05  WS-FIM-SORT         PIC X(01) VALUE 'N'.
001580         88  FIM-SORT            VALUE 'Y'.
001590     05  FILLER              PIC X(04) VALUE SPACES.
001600
001610 01  WS-TRAILER-LIDO.
001620     05  WS-TRL-SESSOES      PIC 9(05) VALUE ZERO.
001630     05  WS-TRL-DISC         PIC 9(04) VALUE ZERO.
001640     05  WS-TRL-SALAS        PIC 9(04) VALUE ZERO.
001650     05  WS-TRL-DOCENTES     PIC 9(04) VALUE ZERO.
001660     05  FILLER              PIC X(04) VALUE SPACES.
001670
001680 01  WS-ESTATISTICAS.
001690     05  WS-TOT-SESSOES      PIC 9(05) VALUE ZERO.
001700     05  WS-TOT-LECT         PIC 9(05) VALUE ZERO.
001710     05  WS-TOT-LAB          PIC 9(05) VALUE ZERO.
001720     05  FILLER              PIC X(04) VALUE SPACES.
001730
001740 01  WS-TEXTO-LINHA.
001750     05  WS-NOME-DIA         PIC X(12) VALUE SPACES.
001760     05  WS-HORA-12          PIC 9(02) VALUE ZERO.
001770     05  WS-AMPM             PIC X(02) VALUE SPACES.
001780     05  WS-HORA-FIM-12      PIC 9(02) VALUE ZERO.
001790     05  WS-AMPM-FIM         PIC X(02) VALUE SPACES.
001800     05  WS-SESSAO-TXT       PIC X(07) VALUE SPACES.
001810     05  WS-ACHOU-DOC        PIC X(01) VALUE 'N'.
001820         88  ACHOU-DOC-OK        VALUE 'Y'.
001830     05  WS-ACHOU-SALA       PIC X(01) VALUE 'N'.
001840         88  ACHOU-SALA-OK       VALUE 'Y'.
001850     05  WS-DEPTO-ACH        PIC X(15) VALUE SPACES.
001860     05  WS-TITUL-ACH        PIC X(15) VALUE SPACES.
001870     05  WS-LAB-TIPO-ACH     PIC X(10) VALUE SPACES.
001880     05  FILLER              PIC X(04) VALUE SPACES.
001890
001900*    TRACO SEPARADOR DE 80 COLUNAS ENTRE CADA DETALHE (RSO) DO
001910*    RELATORIO - MAIS CURTO QUE AS REGRAS DE 100 COLUNAS USADAS
001920*    NAS QUEBRAS DE DIA/TITULO, QUE USAM O PROPRIO
001930*    LINHA-RELATORIO COM MOVE ALL.
001940 77  WS-SEP-DETALHE          PIC X(80) VALUE SPACES.
001950
001960*    TRACO SEPARADOR DE 50 COLUNAS DO BLOCO DE ESTATISTICAS FINAL
001970*    (0560) - ESTE BLOCO E MAIS ESTREITO QUE O RESTO DO
001980*    RELATORIO, POR ISSO NAO PODE REAPROVEITAR A PROPRIA
001990*    LINHA-RELATORIO (100 COLUNAS) COMO FAZEM AS REGRAS DE DIA/
002000*    TITULO.
002010 77  WS-SEP-ESTATISTICAS     PIC X(50) VALUE SPACES.
002020
002030 PROCEDURE DIVISION.
002040
002050*    Rotina: ponto de entrada do programa.
002060*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
002070*    DIVISION.
002080*    Os nomes de campo seguem o prefixo de trabalho ja usado no
002090*    restante do programa.
002100*    Principais campos tratados: RSO-DIA, RSO-HINI, RSO-TIPO-SESSAO.
002110*    Segue o padrao de paragrafo unico por assunto adotado no
002120*    restante do sistema.
002130*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002140*    inicio ao fim sem tela.
002150*    Mantida sem alteracao de logica desde a implantacao original
002160*    deste modulo.
002170*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002180*    reteste de toda a cadeia.
002190*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002200*    reteste de toda a cadeia.
002210 0100-INICIO.
002220*    Delega o tratamento ao paragrafo chamado em seguida.
002230     PERFORM 0200-ABRE-E-CARREGA THRU 0200-EXIT.
002240*    Mantida sem alteracao de logica desde a implantacao original
002250*    deste modulo.
002260     SORT SORTALO
002270          ASCENDING KEY RSO-DIA
002280          ASCENDING KEY RSO-HINI
002290          ASCENDING KEY RSO-TIPO-SESSAO
002300          ASCENDING KEY RSO-COD-DISC
002310          INPUT  PROCEDURE 0400-SELECIONA-DETALHES THRU
002320                           0400-EXIT-SECT
002330          OUTPUT PROCEDURE 0500-IMPRIME THRU
002340                           0500-EXIT-SECT.
002350*    Mensagem de console - acompanhamento do operador do lote.
002360     DISPLAY 'RELHOR - SESSOES IMPRESSAS....: ' WS-TOT-SESSOES.
002370*    Encadeia para o proximo passo fixo da cadeia do lote.
002380     CHAIN 'VALIDA.EXE'.
002390
002400*    Rotina: abertura, e, carga em memoria.
002410*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
002420*    THRU.
002430*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002440*    inicio ao fim sem tela.
002450*    Principais campos tratados: STAT-SALA, STAT-DOCE.
002460*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002470*    inicio ao fim sem tela.
002480*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002490*    reteste de toda a cadeia.
002500*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
002510*    conforme o padrao do NPD.
002520*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002530*    reteste de toda a cadeia.
002540*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002550*    inicio ao fim sem tela.
002560 0200-ABRE-E-CARREGA.
002570*    Abre o arquivo no modo exigido por este passo da cadeia.
002580     OPEN INPUT SALA.
002590*    Condicao decisiva para o resultado deste paragrafo.
002600     IF STAT-SALA NOT = '00'
002610        DISPLAY 'RELHOR - SALA.DAT NAO ENCONTRADO - '
002620                STAT-SALA
002630        STOP RUN.
002640*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
002650     PERFORM 0210-LE-SALA THRU 0210-EXIT
002660             UNTIL STAT-SALA = '10'.
002670*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
002680     CLOSE SALA.
002690*    Abre o arquivo no modo exigido por este passo da cadeia.
002700     OPEN INPUT DOCE.
002710*    Condicao decisiva para o resultado deste paragrafo.
002720     IF STAT-DOCE NOT = '00'
002730        DISPLAY 'RELHOR - DOCE.DAT NAO ENCONTRADO - '
002740                STAT-DOCE
002750        STOP RUN.
002760*    Delega o tratamento ao paragrafo chamado em seguida.
002770     PERFORM 0220-LE-DOCE THRU 0220-EXIT
002780             UNTIL STAT-DOCE = '10'.
002790*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
002800     CLOSE DOCE.
002810 0200-EXIT.
002820     EXIT.
002830
002840*    Rotina: leitura, sala.
002850*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
002860*    Mantida sem alteracao de logica desde a implantacao original
002870*    deste modulo.
002880*    Principais campos tratados: STAT-SALA, TBS-TIPO, TBS-CODIGO.
002890*    Segue o padrao de paragrafo unico por assunto adotado no
002900*    restante do sistema.
002910*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
002920*    motivo da ultima revisao.
002930*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002940*    inicio ao fim sem tela.
002950*    Segue o padrao de paragrafo unico por assunto adotado no
002960*    restante do sistema.
002970*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002980*    reteste de toda a cadeia.
002990 0210-LE-SALA.
003000*    Le o proximo registro do arquivo de entrada.
003010     READ SALA
003020         AT END MOVE '10' TO STAT-SALA
003030         NOT AT END
003040            SET IX-TS UP BY 1
003050            MOVE SALA-TIPO      TO TBS-TIPO(IX-TS)
003060            MOVE SALA-CODIGO    TO TBS-CODIGO(IX-TS)
003070            MOVE SALA-LAB-TIPO  TO TBS-LAB-TIPO(IX-TS)
003080            ADD 1 TO WS-QTD-SALAS.
003090 0210-EXIT.
003100     EXIT.
003110
003120*    Rotina: leitura, docente/monitor.
003130*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
003140*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003150*    reteste de toda a cadeia.
003160*    Principais campos tratados: STAT-DOCE, TBD-CODIGO,
003170*    TBD-DEPARTAMENTO.
003180*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
003190*    conforme o padrao do NPD.
003200*    Os nomes de campo seguem o prefixo de trabalho ja usado no
003210*    restante do programa.
003220*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003230*    reteste de toda a cadeia.
003240*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003250*    reteste de toda a cadeia.
003260*    Mantida sem alteracao de logica desde a implantacao original
003270*    deste modulo.
003280 0220-LE-DOCE.
003290*    Le o proximo registro do arquivo de entrada.
003300     READ DOCE
003310         AT END MOVE '10' TO STAT-DOCE
003320         NOT AT END
003330            SET IX-TD UP BY 1
003340            MOVE DOCE-CODIGO        TO TBD-CODIGO(IX-TD)
003350            MOVE DOCE-DEPARTAMENTO  TO TBD-DEPARTAMENTO(IX-TD)
003360            MOVE DOCE-TITULACAO     TO TBD-TITULACAO(IX-TD)
003370            ADD 1 TO WS-QTD-DOCENTES.
003380 0220-EXIT.
003390     EXIT.
003400
003410*-----------------------------------------------------------------
003420*    INPUT PROCEDURE DO SORT - LE ALOC.DAT, GUARDA O TRAILER E
003430*    LIBERA OS REGISTROS DE DETALHE PARA A ORDENACAO.
003440*-----------------------------------------------------------------
003450 0400-SELECIONA-DETALHES SECTION.
003460*    Rotina: abertura, e, leitura.
003470*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
003480*    DIVISION.
003490*    Os valores aqui tratados vem sempre do registro corrente
003500*    lido/montado acima.
003510*    Principais campos tratados: STAT-ALOC.
003520*    Nenhuma entrada de operador e aceita aqui - o lote roda do
003530*    inicio ao fim sem tela.
003540*    Os nomes de campo seguem o prefixo de trabalho ja usado no
003550*    restante do programa.
003560*    Os valores aqui tratados vem sempre do registro corrente
003570*    lido/montado acima.
003580*    Os valores aqui tratados vem sempre do registro corrente
003590*    lido/montado acima.
003600*    Os nomes de campo seguem o prefixo de trabalho ja usado no
003610*    restante do programa.
003620 0405-ABRE-E-LE.
003630*    Abre o arquivo no modo exigido por este passo da cadeia.
003640     OPEN INPUT ALOC.
003650*    Testa a condicao de negocio abaixo antes de prosseguir.
003660     IF STAT-ALOC NOT = '00'
003670        DISPLAY 'RELHOR - ALOC.DAT NAO ENCONTRADO - '
003680                STAT-ALOC
003690        STOP RUN.
003700*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
003710     PERFORM 0410-LE-UM-REGISTRO THRU 0410-EXIT
003720             UNTIL STAT-ALOC = '10'.
003730*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
003740     CLOSE ALOC.
003750 0400-EXIT-SECT.
003760     EXIT.
003770
003780*    Rotina: leitura, um, registro.
003790*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
003800*    THRU.
003810*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
003820*    motivo da ultima revisao.
003830*    Principais campos tratados: STAT-ALOC, WS-TRL-SESSOES,
003840*    WS-TRL-DISC.
003850*    Os valores aqui tratados vem sempre do registro corrente
003860*    lido/montado acima.
003870*    Os nomes de campo seguem o prefixo de trabalho ja usado no
003880*    restante do programa.
003890*    Os valores aqui tratados vem sempre do registro corrente
003900*    lido/montado acima.
003910*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
003920*    motivo da ultima revisao.
003930 0410-LE-UM-REGISTRO.
003940*    Le o proximo registro do arquivo de entrada.
003950     READ ALOC
003960         AT END MOVE '10' TO STAT-ALOC
003970         NOT AT END
003980            IF ALC-E-TRAILER
003990               MOVE TRL-TOTAL-SESSOES     TO WS-TRL-SESSOES
004000               MOVE TRL-TOTAL-DISCIPLINAS TO WS-TRL-DISC
004010               MOVE TRL-TOTAL-SALAS       TO WS-TRL-SALAS
004020               MOVE TRL-TOTAL-DOCENTES    TO WS-TRL-DOCENTES
004030            ELSE
004040               MOVE REG-ALOCCAD TO REG-SORTALO
004050               RELEASE REG-SORTALO.
004060 0410-EXIT.
004070     EXIT.
004080
004090*-----------------------------------------------------------------
004100*    OUTPUT PROCEDURE DO SORT - IMPRESSAO DO RELATORIO COM
004110*    QUEBRA DE DIA E DE HORARIO, SEGUIDA DAS ESTATISTICAS.
004120*-----------------------------------------------------------------
004130 0500-IMPRIME SECTION.
004140*    Rotina: inicializa.
004150*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
004160*    DIVISION.
004170*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004180*    reteste de toda a cadeia.
004190*    Principais campos tratados: WS-TOT-SESSOES, WS-TOT-LECT,
004200*    WS-TOT-LAB.
004210*    Nenhuma entrada de operador e aceita aqui - o lote roda do
004220*    inicio ao fim sem tela.
004230*    Segue o padrao de paragrafo unico por assunto adotado no
004240*    restante do sistema.
004250*    Os nomes de campo seguem o prefixo de trabalho ja usado no
004260*    restante do programa.
004270*    Segue o padrao de paragrafo unico por assunto adotado no
004280*    restante do sistema.
004290 0505-INICIALIZA.
004300*    Abre o arquivo no modo exigido por este passo da cadeia.
004310     OPEN OUTPUT RELATOR.
004320*    Delega o tratamento ao paragrafo chamado em seguida.
004330     PERFORM 0506-IMPRIME-TITULO THRU 0506-EXIT.
004340*    Prepara o campo de trabalho para o passo seguinte.
004350     MOVE ZERO TO WS-TOT-SESSOES WS-TOT-LECT WS-TOT-LAB.
004360*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
004370     PERFORM 0510-PROCESSA-SORTADO THRU 0510-EXIT
004380             UNTIL FIM-SORT.
004390*    Delega o tratamento ao paragrafo chamado em seguida.
004400     PERFORM 0560-IMPRIME-ESTATISTICAS THRU 0560-EXIT.
004410*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
004420     CLOSE RELATOR.
004430 0500-EXIT-SECT.
004440     EXIT.
004450
004460*    Rotina: impressao, titulo do relatorio.
004470*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
004480*    programa da cadeia.
004490*    Os valores aqui tratados vem sempre do registro corrente
004500*    lido/montado acima.
004510*    Os valores aqui tratados vem sempre do registro corrente
004520*    lido/montado acima.
004530*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004540*    reteste de toda a cadeia.
004550*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004560*    reteste de toda a cadeia.
004570*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
004580*    motivo da ultima revisao.
004590*    Os valores aqui tratados vem sempre do registro corrente
004600*    lido/montado acima.
004610 0506-IMPRIME-TITULO.
004620*    Prepara o campo de trabalho para o passo seguinte.
004630     MOVE ALL '=' TO LINHA-RELATORIO.
004640*    Grava a linha/registro ja montado no passo anterior.
004650     WRITE LINHA-RELATORIO.
004660*    Copia o valor corrente para a area de saida/calculo.
004670     MOVE SPACES TO LINHA-RELATORIO.
004680*    Copia o valor corrente para a area de saida/calculo.
004690     MOVE 'UNIVERSITY SCHEDULE' TO LINHA-RELATORIO.
004700*    Efetiva a gravacao no arquivo de saida deste paragrafo.
004710     WRITE LINHA-RELATORIO.
004720*    Copia o valor corrente para a area de saida/calculo.
004730     MOVE ALL '=' TO LINHA-RELATORIO.
004740*    Efetiva a gravacao no arquivo de saida deste paragrafo.
004750     WRITE LINHA-RELATORIO.
004760 0506-EXIT.
004770     EXIT.
004780
004790*    Rotina: processamento, registro ja ordenado.
004800*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
004810*    THRU.
004820*    Os valores aqui tratados vem sempre do registro corrente
004830*    lido/montado acima.
004840*    Principais campos tratados: WS-FIM-SORT.
004850*    Os nomes de campo seguem o prefixo de trabalho ja usado no
004860*    restante do programa.
004870*    Segue o padrao de paragrafo unico por assunto adotado no
004880*    restante do sistema.
004890*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004900*    reteste de toda a cadeia.
004910*    Os valores aqui tratados vem sempre do registro corrente
004920*    lido/montado acima.
004930*    Mantida sem alteracao de logica desde a implantacao original
004940*    deste modulo.
004950 0510-PROCESSA-SORTADO.
004960*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
004970*    conforme o padrao do NPD.
004980     RETURN SORTALO
004990         AT END MOVE 'Y' TO WS-FIM-SORT
005000         NOT AT END
005010            PERFORM 0520-TESTA-QUEBRA-DIA THRU 0520-EXIT
005020            PERFORM 0530-TESTA-QUEBRA-HORA THRU 0530-EXIT
005030            PERFORM 0550-IMPRIME-DETALHE THRU 0550-EXIT.
005040 0510-EXIT.
005050     EXIT.
005060
005070*    Rotina: teste de condicao, quebra de controle, dia da semana.
005080*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
005090*    programa da cadeia.
005100*    Segue o padrao de paragrafo unico por assunto adotado no
005110*    restante do sistema.
005120*    Principais campos tratados: RSO-DIA, WS-DIA-ANT, WS-NOME-DIA.
005130*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
005140*    conforme o padrao do NPD.
005150*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005160*    inicio ao fim sem tela.
005170*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005180*    inicio ao fim sem tela.
005190*    Os valores aqui tratados vem sempre do registro corrente
005200*    lido/montado acima.
005210*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
005220*    reteste de toda a cadeia.
005230 0520-TESTA-QUEBRA-DIA.
005240*    Testa a condicao de negocio abaixo antes de prosseguir.
005250     IF RSO-DIA NOT = WS-DIA-ANT
005260        PERFORM 0522-MONTA-NOME-DIA THRU 0522-EXIT
005270        MOVE SPACES TO LINHA-RELATORIO
005280        WRITE LINHA-RELATORIO
005290        MOVE WS-NOME-DIA TO LINHA-RELATORIO
005300        WRITE LINHA-RELATORIO
005310        MOVE ALL '-' TO LINHA-RELATORIO
005320        WRITE LINHA-RELATORIO
005330        MOVE RSO-DIA TO WS-DIA-ANT
005340        MOVE 99 TO WS-HORA-ANT.
005350 0520-EXIT.
005360     EXIT.
005370
005380*    Rotina: montagem, nome, dia da semana.
005390*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
005400*    modulo.
005410*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005420*    inicio ao fim sem tela.
005430*    Principais campos tratados: RSO-DIA, WS-NOME-DIA.
005440*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
005450*    motivo da ultima revisao.
005460*    Segue o padrao de paragrafo unico por assunto adotado no
005470*    restante do sistema.
005480*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005490*    inicio ao fim sem tela.
005500*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
005510*    motivo da ultima revisao.
005520*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005530*    inicio ao fim sem tela.
005540 0522-MONTA-NOME-DIA.
005550*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
005560*    uso de bloco de fechamento explicito.
005570     IF RSO-DIA = 0
005580        MOVE 'SUNDAY'    TO WS-NOME-DIA
005590     ELSE
005600        IF RSO-DIA = 1
005610           MOVE 'MONDAY'    TO WS-NOME-DIA
005620        ELSE
005630           IF RSO-DIA = 2
005640              MOVE 'TUESDAY'   TO WS-NOME-DIA
005650           ELSE
005660              IF RSO-DIA = 3
005670                 MOVE 'WEDNESDAY' TO WS-NOME-DIA
005680              ELSE
005690                 MOVE 'THURSDAY'  TO WS-NOME-DIA.
005700 0522-EXIT.
005710     EXIT.
005720
005730*    Rotina: teste de condicao, quebra de controle, faixa de horario.
005740*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
005750*    modulo.
005760*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
005770*    conforme o padrao do NPD.
005780*    Principais campos tratados: RSO-HINI, WS-HORA-ANT, WS-HORA-12.
005790*    Segue o padrao de paragrafo unico por assunto adotado no
005800*    restante do sistema.
005810*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
005820*    reteste de toda a cadeia.
005830*    Segue o padrao de paragrafo unico por assunto adotado no
005840*    restante do sistema.
005850*    Segue o padrao de paragrafo unico por assunto adotado no
005860*    restante do sistema.
005870*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
005880*    conforme o padrao do NPD.
005890 0530-TESTA-QUEBRA-HORA.
005900*    Condicao decisiva para o resultado deste paragrafo.
005910     IF RSO-HINI NOT = WS-HORA-ANT
005920        PERFORM 0532-CONVERTE-12-HORAS THRU 0532-EXIT
005930        MOVE SPACES TO LINHA-RELATORIO
005940        STRING WS-HORA-12 ':00 ' WS-AMPM ' - '
005950               WS-HORA-FIM-12 ':00 ' WS-AMPM-FIM
005960               DELIMITED BY SIZE INTO LINHA-RELATORIO
005970        WRITE LINHA-RELATORIO
005980        MOVE RSO-HINI TO WS-HORA-ANT.
005990 0530-EXIT.
006000     EXIT.
006010
006020*    Rotina: converte, 12, horas.
006030*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
006040*    Mantida sem alteracao de logica desde a implantacao original
006050*    deste modulo.
006060*    Principais campos tratados: RSO-HINI, WS-HORA-12, WS-AMPM.
006070*    Os valores aqui tratados vem sempre do registro corrente
006080*    lido/montado acima.
006090*    Segue o padrao de paragrafo unico por assunto adotado no
006100*    restante do sistema.
006110*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
006120*    motivo da ultima revisao.
006130*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
006140*    motivo da ultima revisao.
006150*    Mantida sem alteracao de logica desde a implantacao original
006160*    deste modulo.
006170 0532-CONVERTE-12-HORAS.
006180*    Testa a condicao de negocio abaixo antes de prosseguir.
006190     IF RSO-HINI = 12
006200        MOVE 12 TO WS-HORA-12
006210        MOVE 'PM' TO WS-AMPM
006220     ELSE
006230        IF RSO-HINI > 12
006240           COMPUTE WS-HORA-12 = RSO-HINI - 12
006250           MOVE 'PM' TO WS-AMPM
006260        ELSE
006270           MOVE RSO-HINI TO WS-HORA-12
006280           MOVE 'AM' TO WS-AMPM.
006290*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
006300*    uso de bloco de fechamento explicito.
006310     IF RSO-HFIM = 12
006320        MOVE 12 TO WS-HORA-FIM-12
006330        MOVE 'PM' TO WS-AMPM-FIM
006340     ELSE
006350        IF RSO-HFIM > 12
006360           COMPUTE WS-HORA-FIM-12 = RSO-HFIM - 12
006370           MOVE 'PM' TO WS-AMPM-FIM
006380        ELSE
006390           MOVE RSO-HFIM TO WS-HORA-FIM-12
006400           MOVE 'AM' TO WS-AMPM-FIM.
006410 0532-EXIT.
006420     EXIT.
006430
006440*    DUAS LINHAS DE DETALHE POR ALOCACAO (PRINCIPAL E
006450*    CONTINUACAO) MAIS O SEPARADOR DE 80 COLUNAS.
006460*    Rotina: impressao, linha de detalhe do relatorio.
006470*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
006480*    programa da cadeia.
006490*    Os nomes de campo seguem o prefixo de trabalho ja usado no
006500*    restante do programa.
006510*    Principais campos tratados: RSO-TIPO-SESSAO, WS-SESSAO-TXT,
006520*    WS-TOT-LECT.
006530*    Segue o padrao de paragrafo unico por assunto adotado no
006540*    restante do sistema.
006550*    Mantida sem alteracao de logica desde a implantacao original
006560*    deste modulo.
006570*    Os valores aqui tratados vem sempre do registro corrente
006580*    lido/montado acima.
006590*    Nenhuma entrada de operador e aceita aqui - o lote roda do
006600*    inicio ao fim sem tela.
006610 0550-IMPRIME-DETALHE.
006620*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
006630*    uso de bloco de fechamento explicito.
006640     IF RSO-TIPO-SESSAO = 'LECTURE'
006650        MOVE 'Lecture' TO WS-SESSAO-TXT
006660        ADD 1 TO WS-TOT-LECT
006670     ELSE
006680        MOVE 'Lab'     TO WS-SESSAO-TXT
006690        ADD 1 TO WS-TOT-LAB.
006700*    Atualiza o contador/acumulador de controle deste lote.
006710     ADD 1 TO WS-TOT-SESSOES.
006720*    Copia o valor corrente para a area de saida/calculo.
006730     MOVE SPACES TO LINHA-RELATORIO.
006740*    Monta o texto de saida concatenando os campos indicados.
006750     STRING RSO-COD-DISC ' ' WS-SESSAO-TXT
006760            '  Group ' RSO-NUM-GRUPO '/' RSO-QTD-GRUPOS
006770            '  ' RSO-NOME-SALA ' (' RSO-CAP-SALA ')'
006780            '  ' RSO-NOME-DOCENTE
006790            DELIMITED BY SIZE INTO LINHA-RELATORIO.
006800*    Efetiva a gravacao no arquivo de saida deste paragrafo.
006810     WRITE LINHA-RELATORIO.
006820*    Delega o tratamento ao paragrafo chamado em seguida.
006830     PERFORM 0552-LOCALIZA-DOCENTE THRU 0552-EXIT.
006840*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
006850     PERFORM 0554-LOCALIZA-SALA THRU 0554-EXIT.
006860*    Prepara o campo de trabalho para o passo seguinte.
006870     MOVE SPACES TO LINHA-RELATORIO.
006880*    Testa a condicao de negocio abaixo antes de prosseguir.
006890     IF RSO-TIPO-SALA = 'LAB '
006900        STRING '   Dept: ' WS-DEPTO-ACH
006910               '  Degree: ' WS-TITUL-ACH
006920               '  Lab Type: ' WS-LAB-TIPO-ACH
006930               DELIMITED BY SIZE INTO LINHA-RELATORIO
006940     ELSE
006950        STRING '   Dept: ' WS-DEPTO-ACH
006960               '  Degree: ' WS-TITUL-ACH
006970               DELIMITED BY SIZE INTO LINHA-RELATORIO.
006980*    Grava a linha/registro ja montado no passo anterior.
006990     WRITE LINHA-RELATORIO.
007000*    Copia o valor corrente para a area de saida/calculo.
007010     MOVE ALL '-' TO WS-SEP-DETALHE.
007020*    Prepara o campo de trabalho para o passo seguinte.
007030     MOVE SPACES TO LINHA-RELATORIO.
007040*    Prepara o campo de trabalho para o passo seguinte.
007050     MOVE WS-SEP-DETALHE TO LINHA-RELATORIO.
007060*    Efetiva a gravacao no arquivo de saida deste paragrafo.
007070     WRITE LINHA-RELATORIO.
007080 0550-EXIT.
007090     EXIT.
007100
007110*    Rotina: localiza, docente.
007120*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
007130*    THRU.
007140*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007150*    reteste de toda a cadeia.
007160*    Principais campos tratados: WS-ACHOU-DOC, WS-DEPTO-ACH,
007170*    WS-TITUL-ACH.
007180*    Mantida sem alteracao de logica desde a implantacao original
007190*    deste modulo.
007200*    Segue o padrao de paragrafo unico por assunto adotado no
007210*    restante do sistema.
007220*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007230*    reteste de toda a cadeia.
007240*    Os nomes de campo seguem o prefixo de trabalho ja usado no
007250*    restante do programa.
007260 0552-LOCALIZA-DOCENTE.
007270*    Prepara o campo de trabalho para o passo seguinte.
007280     MOVE 'N' TO WS-ACHOU-DOC.
007290*    Prepara o campo de trabalho para o passo seguinte.
007300     MOVE SPACES TO WS-DEPTO-ACH WS-TITUL-ACH.
007310*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
007320     PERFORM 0553-TESTA-UM-DOCENTE THRU 0553-EXIT
007330             VARYING IX-TD FROM 1 BY 1
007340             UNTIL IX-TD > WS-QTD-DOCENTES
007350             OR ACHOU-DOC-OK.
007360 0552-EXIT.
007370     EXIT.
007380
007390*    Rotina: teste de condicao, um, docente.
007400*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
007410*    modulo.
007420*    Segue o padrao de paragrafo unico por assunto adotado no
007430*    restante do sistema.
007440*    Principais campos tratados: TBD-CODIGO, RSO-COD-DOCENTE,
007450*    WS-ACHOU-DOC.
007460*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
007470*    motivo da ultima revisao.
007480*    Os nomes de campo seguem o prefixo de trabalho ja usado no
007490*    restante do programa.
007500*    Os nomes de campo seguem o prefixo de trabalho ja usado no
007510*    restante do programa.
007520*    Os valores aqui tratados vem sempre do registro corrente
007530*    lido/montado acima.
007540 0553-TESTA-UM-DOCENTE.
007550*    Testa a condicao de negocio abaixo antes de prosseguir.
007560     IF TBD-CODIGO(IX-TD) = RSO-COD-DOCENTE
007570        MOVE 'Y' TO WS-ACHOU-DOC
007580        MOVE TBD-DEPARTAMENTO(IX-TD) TO WS-DEPTO-ACH
007590        MOVE TBD-TITULACAO(IX-TD)    TO WS-TITUL-ACH.
007600 0553-EXIT.
007610     EXIT.
007620
007630*    Rotina: localiza, sala.
007640*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
007650*    THRU.
007660*    Os valores aqui tratados vem sempre do registro corrente
007670*    lido/montado acima.
007680*    Principais campos tratados: WS-ACHOU-SALA, WS-LAB-TIPO-ACH,
007690*    WS-QTD-SALAS.
007700*    Os valores aqui tratados vem sempre do registro corrente
007710*    lido/montado acima.
007720*    Os valores aqui tratados vem sempre do registro corrente
007730*    lido/montado acima.
007740*    Os valores aqui tratados vem sempre do registro corrente
007750*    lido/montado acima.
007760*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
007770*    motivo da ultima revisao.
007780 0554-LOCALIZA-SALA.
007790*    Prepara o campo de trabalho para o passo seguinte.
007800     MOVE 'N' TO WS-ACHOU-SALA.
007810*    Prepara o campo de trabalho para o passo seguinte.
007820     MOVE SPACES TO WS-LAB-TIPO-ACH.
007830*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
007840     PERFORM 0555-TESTA-UMA-SALA THRU 0555-EXIT
007850             VARYING IX-TS FROM 1 BY 1
007860             UNTIL IX-TS > WS-QTD-SALAS
007870             OR ACHOU-SALA-OK.
007880 0554-EXIT.
007890     EXIT.
007900
007910*    Rotina: teste de condicao, uma, sala.
007920*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
007930*    programa da cadeia.
007940*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
007950*    motivo da ultima revisao.
007960*    Principais campos tratados: TBS-TIPO, RSO-TIPO-SALA, TBS-CODIGO.
007970*    Os valores aqui tratados vem sempre do registro corrente
007980*    lido/montado acima.
007990*    Segue o padrao de paragrafo unico por assunto adotado no
008000*    restante do sistema.
008010*    Mantida sem alteracao de logica desde a implantacao original
008020*    deste modulo.
008030*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
008040*    conforme o padrao do NPD.
008050*    Os nomes de campo seguem o prefixo de trabalho ja usado no
008060*    restante do programa.
008070 0555-TESTA-UMA-SALA.
008080*    Testa a condicao de negocio abaixo antes de prosseguir.
008090     IF TBS-TIPO(IX-TS) = RSO-TIPO-SALA
008100        AND TBS-CODIGO(IX-TS) = RSO-COD-SALA
008110        MOVE 'Y' TO WS-ACHOU-SALA
008120        MOVE TBS-LAB-TIPO(IX-TS) TO WS-LAB-TIPO-ACH.
008130 0555-EXIT.
008140     EXIT.
008150
008160*    BLOCO DE ESTATISTICAS - OS TOTAIS DE SALAS/DOCENTES/
008170*    DISCIPLINAS DISTINTOS VEM DO TRAILER GRAVADO PELO AGENDA.
008180*    O BLOCO DE ESTATISTICAS FINAL E EMOLDURADO POR UM TRACO DE
008190*    50 COLUNAS (WS-SEP-ESTATISTICAS), NUNCA PELOS 100 DA
008200*    LINHA-RELATORIO INTEIRA USADOS NAS QUEBRAS DE DIA/TITULO -
008210*    REQ. 0552/00.
008220*    Rotina: impressao, bloco final de estatisticas.
008230*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
008240*    THRU.
008250*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
008260*    motivo da ultima revisao.
008270*    Principais campos tratados: WS-SEP-ESTATISTICAS, WS-TOT-SESSOES,
008280*    WS-TOT-LECT.
008290*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
008300*    reteste de toda a cadeia.
008310*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
008320*    motivo da ultima revisao.
008330*    Os nomes de campo seguem o prefixo de trabalho ja usado no
008340*    restante do programa.
008350*    Segue o padrao de paragrafo unico por assunto adotado no
008360*    restante do sistema.
008370 0560-IMPRIME-ESTATISTICAS.
008380*    Copia o valor corrente para a area de saida/calculo.
008390     MOVE SPACES TO LINHA-RELATORIO.
008400*    Grava a linha/registro ja montado no passo anterior.
008410     WRITE LINHA-RELATORIO.
008420*    Copia o valor corrente para a area de saida/calculo.
008430     MOVE ALL '=' TO WS-SEP-ESTATISTICAS.
008440*    Prepara o campo de trabalho para o passo seguinte.
008450     MOVE SPACES TO LINHA-RELATORIO.
008460*    Prepara o campo de trabalho para o passo seguinte.
008470     MOVE WS-SEP-ESTATISTICAS TO LINHA-RELATORIO.
008480*    Grava a linha/registro ja montado no passo anterior.
008490     WRITE LINHA-RELATORIO.
008500*    Copia o valor corrente para a area de saida/calculo.
008510     MOVE 'SCHEDULE STATISTICS' TO LINHA-RELATORIO.
008520*    Grava a linha/registro ja montado no passo anterior.
008530     WRITE LINHA-RELATORIO.
008540*    Prepara o campo de trabalho para o passo seguinte.
008550     MOVE SPACES TO LINHA-RELATORIO.
008560*    Copia o valor corrente para a area de saida/calculo.
008570     MOVE WS-SEP-ESTATISTICAS TO LINHA-RELATORIO.
008580*    Efetiva a gravacao no arquivo de saida deste paragrafo.
008590     WRITE LINHA-RELATORIO.
008600*    Prepara o campo de trabalho para o passo seguinte.
008610     MOVE SPACES TO LINHA-RELATORIO.
008620*    Monta o texto de saida concatenando os campos indicados.
008630     STRING 'Total Sessions.......: ' WS-TOT-SESSOES
008640            DELIMITED BY SIZE INTO LINHA-RELATORIO.
008650*    Efetiva a gravacao no arquivo de saida deste paragrafo.
008660     WRITE LINHA-RELATORIO.
008670*    Copia o valor corrente para a area de saida/calculo.
008680     MOVE SPACES TO LINHA-RELATORIO.
008690*    Monta o texto de saida concatenando os campos indicados.
008700     STRING 'Total Lectures.......: ' WS-TOT-LECT
008710            DELIMITED BY SIZE INTO LINHA-RELATORIO.
008720*    Grava a linha/registro ja montado no passo anterior.
008730     WRITE LINHA-RELATORIO.
008740*    Copia o valor corrente para a area de saida/calculo.
008750     MOVE SPACES TO LINHA-RELATORIO.
008760*    Monta o texto de saida concatenando os campos indicados.
008770     STRING 'Total Labs...........: ' WS-TOT-LAB
008780            DELIMITED BY SIZE INTO LINHA-RELATORIO.
008790*    Efetiva a gravacao no arquivo de saida deste paragrafo.
008800     WRITE LINHA-RELATORIO.
008810*    Copia o valor corrente para a area de saida/calculo.
008820     MOVE SPACES TO LINHA-RELATORIO.
008830*    Monta o texto de saida concatenando os campos indicados.
008840     STRING 'Unique Rooms Used....: ' WS-TRL-SALAS
008850            DELIMITED BY SIZE INTO LINHA-RELATORIO.
008860*    Grava a linha/registro ja montado no passo anterior.
008870     WRITE LINHA-RELATORIO.
008880*    Prepara o campo de trabalho para o passo seguinte.
008890     MOVE SPACES TO LINHA-RELATORIO.
008900*    Monta o texto de saida concatenando os campos indicados.
008910     STRING 'Staff Members Involved: ' WS-TRL-DOCENTES
008920            DELIMITED BY SIZE INTO LINHA-RELATORIO.
008930*    Efetiva a gravacao no arquivo de saida deste paragrafo.
008940     WRITE LINHA-RELATORIO.
008950*    Prepara o campo de trabalho para o passo seguinte.
008960     MOVE SPACES TO LINHA-RELATORIO.
008970*    Monta o texto de saida concatenando os campos indicados.
008980     STRING 'Courses Scheduled....: ' WS-TRL-DISC
008990            DELIMITED BY SIZE INTO LINHA-RELATORIO.
009000*    Grava a linha/registro ja montado no passo anterior.
009010     WRITE LINHA-RELATORIO.
009020 0560-EXIT.
009030     EXIT.
