000100*****************************************************************
000110*  COPY SALAREC                                                 *
000120*  CADASTRO DE SALAS DE AULA E LABORATORIOS (HALLS E LABS)      *
000130*  LAYOUT DO REGISTRO DE ENTRADA SALA.DAT - LIDO POR PRIORID E  *
000140*  AGENDA PARA MONTAGEM DA GRADE DE HORARIOS DA FACULDADE.      *
000150*-----------------------------------------------------------------
000160*  VRS      DATA        PROGR.    DESCRICAO
000170*  1.0      08/03/86    J.KOIKE   LAYOUT ORIGINAL - SOMENTE SALAS
000180*  1.1      14/09/91    M.SILVA   INCLUIDO LABORATORIO E GRADE DE
000190*                                 DISPONIBILIDADE POR SALA
000200*  1.2      22/01/99    F.ABREU   AJUSTE Y2K - CAMPOS DE DATA NAO
000210*                                 SAO USADOS NESTE LAYOUT (N/A)
000220*****************************************************************
000230 01  REG-SALACAD.
000240     05  SALA-CHAVE.
000250         10  SALA-TIPO           PIC X(04).
000260             88  SALA-E-HALL     VALUE 'HALL'.
000270             88  SALA-E-LAB      VALUE 'LAB '.
000280         10  SALA-CODIGO         PIC 9(04).
000290     05  SALA-NOME               PIC X(10).
000300     05  SALA-CAPACIDADE         PIC 9(04).
000310     05  SALA-LAB-TIPO           PIC X(10).
000320         88  SALA-LAB-GERAL      VALUE 'GENERAL   '.
000330         88  SALA-LAB-ESPECIAL   VALUE 'SPECIALIST'.
000340     05  SALA-LAB-USO-GERAL      PIC X(01).
000350         88  SALA-LAB-USAVEL     VALUE 'Y'.
000360     05  SALA-QTD-DISPON         PIC 9(02).
000370     05  SALA-DISPONIBIL OCCURS 10 TIMES
000380                          INDEXED BY IX-SALA-DISP.
000390         10  SALA-DISP-DIA       PIC 9(01).
000400         10  SALA-DISP-HINI      PIC 9(02).
000410         10  SALA-DISP-HFIM      PIC 9(02).
000420     05  FILLER                  PIC X(05).
000430*
000440*    VISAO ALTERNATIVA DO REGISTRO PARA COMPARACAO RAPIDA DA
000450*    CHAVE (TIPO+CODIGO) SEM DECOMPOR OS DEMAIS CAMPOS - USO
000460*    GERAL NA CARGA (DETECCAO DE REGISTRO DUPLICADO NO PROPRIO
000470*    SALA.DAT); A REGRA DE RESERVA DUPLA DE SALA NO AGENDA
000480*    (SECAO 0700) TRABALHA EM CIMA DA TABELA TBS- EM MEMORIA E
000490*    NAO USA ESTA VISAO.
000500*
000510 01  SALA-CHAVE-R REDEFINES REG-SALACAD.
000520     05  SALA-CHAVE-CMP          PIC X(08).
000530     05  FILLER                  PIC X(82).
