000100*****************************************************************
000110*  COPY TURMREC                                                 *
000120*  CADASTRO DE TURMAS (STUDY PLANS) E DISCIPLINAS ALOCADAS      *
000130*  ARQUIVO TURMA.DAT - UM UNICO LAYOUT FISICO, 5 FORMATOS DE    *
000140*  REGISTRO DISTINGUIDOS PELO BYTE TURMA-TIPO-REG (TECNICA DE   *
000150*  REGISTRO MULTIPLO NOVA NESTE CADASTRO - OS DEMAIS CADASTROS  *
000160*  DO LOTE (SALA, DOCENTE) USAM UM FORMATO FIXO UNICO).         *
000170*  ORDEM NO ARQUIVO: 1-TURMA, (2-DISCIPLINA, 3-DOCENTE*N,       *
000180*  4-MONITOR*N, 5-SALA-PREF*N)*POR DISCIPLINA DA TURMA.         *
000190*-----------------------------------------------------------------
000200*  VRS      DATA        PROGR.    DESCRICAO
000210*  1.0      12/05/87    J.KOIKE   LAYOUT ORIGINAL (TURMA+DISCIPL)
000220*  1.1      03/11/93    M.SILVA   INCLUIDOS REGISTROS 3/4 PARA
000230*                                 DOCENTE E MONITOR POR GRUPO
000240*  1.2      19/02/99    F.ABREU   INCLUIDO REGISTRO 5 (SALA PREF.
000250*                                 DE LABORATORIO) - AJUSTE Y2K
000260*****************************************************************
000270 01  REG-TURMA.
000280     05  TURMA-TIPO-REG          PIC X(01).
000290         88  TURMA-REG-TURMA     VALUE '1'.
000300         88  TURMA-REG-DISC      VALUE '2'.
000310         88  TURMA-REG-DOCENTE   VALUE '3'.
000320         88  TURMA-REG-MONITOR   VALUE '4'.
000330         88  TURMA-REG-SALAPREF  VALUE '5'.
000340     05  TURMA-DADOS             PIC X(27).
000350*
000360*    REGISTRO TIPO 1 - CABECALHO DA TURMA (STUDY-PLAN)
000370*
000380 01  REG-TURMA-HEADER REDEFINES REG-TURMA.
000390     05  FILLER                  PIC X(01).
000400     05  TUR-NOME                PIC X(20).
000410     05  TUR-NIVEL               PIC 9(01).
000420     05  TUR-QTD-ALUNOS          PIC 9(04).
000430     05  TUR-QTD-DISCIPLINAS     PIC 9(02).
000440*
000450*    REGISTRO TIPO 2 - DISCIPLINA DA TURMA (COURSE-ASSIGNMENT)
000460*
000470 01  REG-TURMA-DISC REDEFINES REG-TURMA.
000480     05  FILLER                  PIC X(01).
000490     05  TDI-COD-DISC            PIC X(08).
000500     05  TDI-QTD-TURMAS-TEOR     PIC 9(02).
000510     05  TDI-QTD-TURMAS-PRAT     PIC 9(02).
000520     05  TDI-PRATICA-EM-LAB      PIC X(01).
000530         88  TDI-PRAT-USA-LAB    VALUE 'Y'.
000540         88  TDI-PRAT-USA-SALA   VALUE 'N'.
000550     05  TDI-QTD-DOCENTES        PIC 9(02).
000560     05  TDI-QTD-MONITORES       PIC 9(02).
000570     05  TDI-QTD-SALAS-PREF      PIC 9(02).
000580     05  FILLER                  PIC X(08).
000590*
000600*    REGISTRO TIPO 3 - DOCENTE DA DISCIPLINA (LECTURER ROW)
000610*    REGISTRO TIPO 4 - MONITOR DA DISCIPLINA (TA ROW) - MESMO
000620*    LAYOUT, DISTINGUIDO SOMENTE POR TURMA-TIPO-REG.
000630*
000640 01  REG-TURMA-STAFF REDEFINES REG-TURMA.
000650     05  FILLER                  PIC X(01).
000660     05  TST-COD-DOCENTE         PIC 9(04).
000670     05  TST-QTD-GRUPOS          PIC 9(02).
000680     05  FILLER                  PIC X(21).
000690*
000700*    REGISTRO TIPO 5 - SALA DE LABORATORIO PREFERIDA (PREF LAB)
000710*
000720 01  REG-TURMA-SALAPREF REDEFINES REG-TURMA.
000730     05  FILLER                  PIC X(01).
000740     05  TSP-COD-SALA            PIC 9(04).
000750     05  FILLER                  PIC X(23).
