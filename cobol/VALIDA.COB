000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. VALIDA-COB.
000120 AUTHOR. M SILVA.
000130 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000140 DATE-WRITTEN. 27/06/94.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000170*****************************************************************
000180*    SISTEMA - HORARIO                                         *
000190*    PROGRAMA       : VALIDA-COB                                *
000200*    FINALIDADE     : VALIDACAO FINAL DO HORARIO MONTADO PELO   *
000210*                     AGENDA (7 VERIFICACOES DE CONSISTENCIA,   *
000220*                     RELACIONADAS ABAIXO) E IMPRESSAO DO       *
000230*                     RELATORIO DE CONFLITOS, JUNTANDO OS       *
000240*                     PROPRIOS ACHADOS COM OS ERROS DE CARGA    *
000250*                     JA GRAVADOS PELO BLOCGER (E, SE FOR O     *
000260*                     CASO, PELO AGENDA QUANDO NAO CONSEGUIU    *
000270*                     ALOCAR NENHUM BLOCO).                     *
000280*                     VERIFICACOES: BLOCO NAO ALOCADO, TIPO DE  *
000290*                     SALA INCOMPATIVEL, CAPACIDADE DA SALA,    *
000300*                     DISPONIBILIDADE DA SALA NO HORARIO,       *
000310*                     SALA EM DUPLA OCUPACAO, DOCENTE EM DUPLA  *
000320*                     OCUPACAO, TURMA EM CONFLITO DE HORARIO    *
000330*                     (DISCIPLINAS DIFERENTES - GRUPOS DA MESMA *
000340*                     DISCIPLINA EM PARALELO SAO PERMITIDOS).   *
000350*    5O E ULTIMO PASSO DA CADEIA DO LOTE DE MONTAGEM DE         *
000360*    HORARIO: BLOCGER -> PRIORID -> AGENDA -> RELHOR -> VALIDA  *
000370*-----------------------------------------------------------------
000380*    VRS      DATA        PROGR.    DESCRICAO
000390*    1.0      27/06/94    M.SILVA   IMPLANTACAO ORIGINAL
000400*    1.1      22/01/99    F.ABREU   AJUSTE Y2K
000410*    1.2      19/02/99    F.ABREU   LAYOUT VALIREC DEFINITIVO E
000420*                                   AS 7 VERIFICACOES DE
000430*                                   CONSISTENCIA - REQ. 0448/99
000440*    1.3      20/07/00    E.SOUZA   TRATAMENTO DE ALOC.DAT
000450*                                   INEXISTENTE (QUANDO BLOCGER
000460*                                   OU AGENDA JA ABORTOU A
000470*                                   CADEIA) - REQ. 0489/00
000480*****************************************************************
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560
000570     SELECT SALA     ASSIGN TO DISK
000580                     ORGANIZATION LINE SEQUENTIAL
000590                     FILE STATUS STAT-SALA.
000600
000610     SELECT BLOCO    ASSIGN TO DISK
000620                     ORGANIZATION LINE SEQUENTIAL
000630                     FILE STATUS STAT-BLOCO.
000640
000650     SELECT ALOC     ASSIGN TO DISK
000660                     ORGANIZATION LINE SEQUENTIAL
000670                     FILE STATUS STAT-ALOC.
000680
000690     SELECT VALIDA   ASSIGN TO DISK
000700                     ORGANIZATION LINE SEQUENTIAL
000710                     FILE STATUS STAT-VALI.
000720
000730     SELECT RELATOR  ASSIGN TO DISK
000740                     ORGANIZATION LINE SEQUENTIAL
000750                     FILE STATUS STAT-REL.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800 FD  SALA
000810     LABEL RECORD STANDARD
000820     VALUE OF FILE-ID 'sala.dat'
000830     RECORD CONTAINS 90 CHARACTERS.
000840     COPY SALAREC.
000850
000860 FD  BLOCO
000870     LABEL RECORD STANDARD
000880     VALUE OF FILE-ID 'bloco.dat'
000890     RECORD CONTAINS 110 CHARACTERS.
000900     COPY BLOCREC.
000910
000920 FD  ALOC
000930     LABEL RECORD STANDARD
000940     VALUE OF FILE-ID 'aloc.dat'
000950     RECORD CONTAINS 120 CHARACTERS.
000960     COPY ALOCREC.
000970
000980 FD  VALIDA
000990     LABEL RECORD STANDARD
001000     VALUE OF FILE-ID 'valida.dat'
001010     RECORD CONTAINS 120 CHARACTERS.
001020     COPY VALIREC.
001030
001040 FD  RELATOR
001050     LABEL RECORD STANDARD
001060     VALUE OF FILE-ID 'valida.rel'.
001070 01  LINHA-RELATORIO             PIC X(100).
001080
001090 WORKING-STORAGE SECTION.
001100*    STATUS DE ARQUIVO DE SALA/BLOCO - NIVEL 77, ITENS ISOLADOS
001110*    SEM GRUPO NEM REDEFINICAO.
001120 77  STAT-SALA                   PIC X(02) VALUE SPACES.
001130 77  STAT-BLOCO                  PIC X(02) VALUE SPACES.
001140 01  STAT-ALOC                   PIC X(02) VALUE SPACES.
001150 01  STAT-VALI                   PIC X(02) VALUE SPACES.
001160 01  STAT-REL                    PIC X(02) VALUE SPACES.
001170
001180 01  WS-FLAGS.
001190     05  WS-TEM-ALOC         PIC X(01) VALUE 'N'.
001200         88  TEM-ALOC-DAT        VALUE 'Y'.
001210     05  FILLER              PIC X(04) VALUE SPACES.
001220
001230*    TABELA DE SALAS - CAPACIDADE E DISPONIBILIDADE, PARA A
001240*    REVALIDACAO INDEPENDENTE DO HORARIO DA SALA (REGRA 4).
001250 01  TAB-SALAS.
001260     05  WS-QTD-SALAS        PIC 9(03) COMP VALUE ZERO.
001270     05  TAB-SALA OCCURS 100 TIMES INDEXED BY IX-TS.
001280         10  TBS-TIPO            PIC X(04).
001290         10  TBS-CODIGO          PIC 9(04).
001300         10  TBS-QTD-DISPON      PIC 9(02).
001310         10  TBS-DISPON OCCURS 25 TIMES INDEXED BY IX-TSD.
001320             15  TBS-DISP-DIA        PIC 9(01).
001330             15  TBS-DISP-HINI       PIC 9(02).
001340             15  TBS-DISP-HFIM       PIC 9(02).
001350     05  FILLER              PIC X(04) VALUE SPACES.
001360
001370*    GRADE PADRAO DE DISPONIBILIDADE DE SALA - USADA NA CARGA
001380*    QUANDO O CADASTRO DA SALA NAO TROUXE NENHUMA LINHA DE
001390*    DISPONIBILIDADE (SALA-QTD-DISPON = ZERO). DOMINGO A QUINTA
001400*    DAS 9 AS 17H EM BLOCOS DE 2H, EXCETO SEGUNDA QUE SO ABRE AS
001410*    9, 15 E 17H (HORARIO DE ORACAO DO MEIO-DIA) - REQ. 0533/00.
001420 01  WS-GRADE-PADRAO.
001430     05  WS-DIA-GRADE        PIC 9(01) COMP VALUE ZERO.
001440     05  WS-HORA-GRADE       PIC 9(02) COMP VALUE ZERO.
001450     05  WS-IX-GRADE         PIC 9(02) COMP VALUE ZERO.
001460     05  FILLER              PIC X(04) VALUE SPACES.
001470
001480*    TABELA DE BLOCOS GERADOS - PARA DETECTAR BLOCO NAO ALOCADO
001490*    (REGRA 1) E O TIPO DE SALA EXIGIDO (REGRA 2).
001500 01  TAB-BLOCOS.
001510     05  WS-QTD-BLOCOS       PIC 9(03) COMP VALUE ZERO.
001520     05  TAB-BLOCO OCCURS 200 TIMES INDEXED BY IX-TB.
001530         10  TBB-ID              PIC X(24).
001540         10  TBB-TIPO-SALA-REQ   PIC X(04).
001550     05  FILLER              PIC X(04) VALUE SPACES.
001560
001570*    TABELA DAS ALOCACOES EFETIVADAS PELO AGENDA - BASE DAS
001580*    VERIFICACOES 2 A 7.
001590 01  TAB-ALOCACOES.
001600     05  WS-QTD-ALOC         PIC 9(03) COMP VALUE ZERO.
001610     05  TAB-ALOCACAO OCCURS 200 TIMES INDEXED BY IX-TA.
001620         10  TBA-ID              PIC X(24).
001630         10  TBA-COD-DISC        PIC X(08).
001640         10  TBA-TIPO-SALA       PIC X(04).
001650         10  TBA-COD-SALA        PIC 9(04).
001660         10  TBA-CAP-SALA        PIC 9(04).
001670         10  TBA-COD-DOCENTE     PIC 9(04).
001680         10  TBA-DIA             PIC 9(01).
001690         10  TBA-HINI            PIC 9(02).
001700         10  TBA-HFIM            PIC 9(02).
001710         10  TBA-QTD-ALUNOS      PIC 9(04).
001720         10  TBA-TURMA-NOME      PIC X(20).
001730     05  FILLER              PIC X(04) VALUE SPACES.
001740
001750*    TABELA DE MENSAGENS LIDAS DE VALIDA.DAT NA IMPRESSAO FINAL
001760*    DO RELATORIO (ERROS DE CARGA DO BLOCGER/AGENDA MAIS OS
001770*    CONFLITOS GRAVADOS POR ESTE PROGRAMA).
001780 01  TAB-MENSAGENS.
001790     05  WS-QTD-MSG          PIC 9(03) COMP VALUE ZERO.
001800     05  TAB-MSG OCCURS 100 TIMES INDEXED BY IX-TM.
001810         10  TBM-NIVEL           PIC X(07).
001820         10  TBM-TIPO            PIC X(30).
001830         10  TBM-TEXTO           PIC X(80).
001840     05  FILLER              PIC X(04) VALUE SPACES.
001850
001860*    TIPOS DISTINTOS ENCONTRADOS EM TAB-MENSAGENS, NA ORDEM EM
001870*    QUE APARECERAM - BASE DAS SECOES DO RELATORIO DE CONFLITOS.
001880 01  TAB-TIPOS-DISTINTOS.
001890     05  WS-QTD-TIPOS        PIC 9(02) COMP VALUE ZERO.
001900     05  TAB-TIPO OCCURS 20 TIMES INDEXED BY IX-TT.
001910         10  TBT-TIPO            PIC X(30).
001920         10  TBT-QTD             PIC 9(03) COMP.
001930     05  FILLER              PIC X(04) VALUE SPACES.
001940
001950 01  WS-SUBSCRITOS.
001960     05  WS-J-ACH            PIC 9(03) COMP VALUE ZERO.
001970     05  WS-I-PAR            PIC 9(03) COMP VALUE ZERO.
001980     05  WS-J-PAR            PIC 9(03) COMP VALUE ZERO.
001990     05  WS-ITEM-RELAT       PIC 9(03) COMP VALUE ZERO.
002000     05  FILLER              PIC X(04) VALUE SPACES.
002010
002020 01  WS-VERIF-AUX.
002030     05  WS-ACHOU-BLOCO      PIC X(01) VALUE 'N'.
002040         88  ACHOU-BLOCO-OK      VALUE 'Y'.
002050     05  WS-ACHOU-ALOC       PIC X(01) VALUE 'N'.
002060         88  ACHOU-ALOC-OK       VALUE 'Y'.
002070     05  WS-ACHOU-SALA       PIC X(01) VALUE 'N'.
002080         88  ACHOU-SALA-OK       VALUE 'Y'.
002090     05  WS-ACHOU-DISPON     PIC X(01) VALUE 'N'.
002100         88  ACHOU-DISPON-OK     VALUE 'Y'.
002110     05  WS-HOUVE-SOBREPOS   PIC X(01) VALUE 'N'.
002120         88  HOUVE-SOBREPOS      VALUE 'Y'.
002130     05  WS-ITEM-NOVO        PIC X(01) VALUE 'N'.
002140         88  ITEM-E-NOVO         VALUE 'Y'.
002150     05  FILLER              PIC X(04) VALUE SPACES.
002160
002170 01  WS-TEXTO-AUX            PIC X(80) VALUE SPACES.
002180 01  WS-NUM-CONVERTIDO       PIC 9(03) VALUE ZERO.
002190
002200 PROCEDURE DIVISION.
002210
002220*    Rotina: ponto de entrada do programa.
002230*    Paragrafo de topo, disparado pelo proprio fluxo do PROCEDURE
002240*    DIVISION.
002250*    Os nomes de campo seguem o prefixo de trabalho ja usado no
002260*    restante do programa.
002270*    Principais campos tratados: WS-QTD-MSG.
002280*    Segue o padrao de paragrafo unico por assunto adotado no
002290*    restante do sistema.
002300*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002310*    inicio ao fim sem tela.
002320*    Mantida sem alteracao de logica desde a implantacao original
002330*    deste modulo.
002340*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002350*    reteste de toda a cadeia.
002360 0100-INICIO.
002370*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
002380     PERFORM 0200-CARREGA-BLOCO-SALA THRU 0200-EXIT.
002390*    Delega o tratamento ao paragrafo chamado em seguida.
002400     PERFORM 0300-ABRE-ALOC THRU 0300-EXIT.
002410*    Condicao decisiva para o resultado deste paragrafo.
002420     IF TEM-ALOC-DAT
002430        PERFORM 0400-VERIFICA-HORARIO THRU 0400-EXIT.
002440*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
002450     PERFORM 0700-CARREGA-MENSAGENS THRU 0700-EXIT.
002460*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
002470     PERFORM 0800-IMPRIME-RESUMO THRU 0800-EXIT.
002480*    Mensagem de console - acompanhamento do operador do lote.
002490     DISPLAY 'VALIDA - MENSAGENS NO RELATORIO.: ' WS-QTD-MSG.
002500*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002510*    reteste de toda a cadeia.
002520     STOP RUN.
002530
002540*-----------------------------------------------------------------
002550*    CARGA DE BLOCO.DAT E SALA.DAT - BASE DAS REGRAS 1, 2 E 4.
002560*-----------------------------------------------------------------
002570*    Rotina: carga em memoria, bloco, sala.
002580*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
002590*    modulo.
002600*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002610*    inicio ao fim sem tela.
002620*    Principais campos tratados: STAT-BLOCO, STAT-SALA.
002630*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002640*    reteste de toda a cadeia.
002650*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
002660*    conforme o padrao do NPD.
002670*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
002680*    reteste de toda a cadeia.
002690*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002700*    inicio ao fim sem tela.
002710 0200-CARREGA-BLOCO-SALA.
002720*    Abre o arquivo no modo exigido por este passo da cadeia.
002730     OPEN INPUT BLOCO.
002740*    Condicao decisiva para o resultado deste paragrafo.
002750     IF STAT-BLOCO NOT = '00'
002760        DISPLAY 'VALIDA - BLOCO.DAT NAO ENCONTRADO - '
002770                STAT-BLOCO
002780     ELSE
002790        PERFORM 0210-LE-BLOCO THRU 0210-EXIT
002800                UNTIL STAT-BLOCO = '10'
002810        CLOSE BLOCO.
002820*    Abre o arquivo no modo exigido por este passo da cadeia.
002830     OPEN INPUT SALA.
002840*    Testa a condicao de negocio abaixo antes de prosseguir.
002850     IF STAT-SALA NOT = '00'
002860        DISPLAY 'VALIDA - SALA.DAT NAO ENCONTRADO - '
002870                STAT-SALA
002880     ELSE
002890        PERFORM 0220-LE-SALA THRU 0220-EXIT
002900                UNTIL STAT-SALA = '10'
002910        CLOSE SALA.
002920 0200-EXIT.
002930     EXIT.
002940
002950*    Rotina: leitura, bloco.
002960*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
002970*    THRU.
002980*    Nenhuma entrada de operador e aceita aqui - o lote roda do
002990*    inicio ao fim sem tela.
003000*    Principais campos tratados: STAT-BLOCO, WS-QTD-BLOCOS.
003010*    Mantida sem alteracao de logica desde a implantacao original
003020*    deste modulo.
003030*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
003040*    conforme o padrao do NPD.
003050*    Mantida sem alteracao de logica desde a implantacao original
003060*    deste modulo.
003070*    Segue o padrao de paragrafo unico por assunto adotado no
003080*    restante do sistema.
003090 0210-LE-BLOCO.
003100*    Le o proximo registro do arquivo de entrada.
003110     READ BLOCO
003120         AT END MOVE '10' TO STAT-BLOCO
003130         NOT AT END
003140            SET IX-TB UP BY 1
003150            MOVE BLC-ID             TO TBB-ID(IX-TB)
003160            MOVE BLC-TIPO-SALA-REQ  TO TBB-TIPO-SALA-REQ(IX-TB)
003170            ADD 1 TO WS-QTD-BLOCOS.
003180 0210-EXIT.
003190     EXIT.
003200
003210*    Rotina: leitura, sala.
003220*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
003230*    modulo.
003240*    Segue o padrao de paragrafo unico por assunto adotado no
003250*    restante do sistema.
003260*    Principais campos tratados: STAT-SALA, TBS-TIPO, TBS-CODIGO.
003270*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003280*    reteste de toda a cadeia.
003290*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
003300*    motivo da ultima revisao.
003310*    Segue o padrao de paragrafo unico por assunto adotado no
003320*    restante do sistema.
003330*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003340*    reteste de toda a cadeia.
003350 0220-LE-SALA.
003360*    Le o proximo registro do arquivo de entrada.
003370     READ SALA
003380         AT END MOVE '10' TO STAT-SALA
003390         NOT AT END
003400            SET IX-TS UP BY 1
003410            MOVE SALA-TIPO       TO TBS-TIPO(IX-TS)
003420            MOVE SALA-CODIGO     TO TBS-CODIGO(IX-TS)
003430            ADD 1 TO WS-QTD-SALAS
003440            IF SALA-QTD-DISPON = ZERO
003450               PERFORM 0226-GERA-GRADE-PADRAO THRU 0226-EXIT
003460            ELSE
003470               MOVE SALA-QTD-DISPON TO TBS-QTD-DISPON(IX-TS)
003480               PERFORM 0225-COPIA-DISPON THRU 0225-EXIT
003490                       VARYING IX-SALA-DISP FROM 1 BY 1
003500                       UNTIL IX-SALA-DISP > SALA-QTD-DISPON.
003510 0220-EXIT.
003520     EXIT.
003530
003540*    Rotina: copia de dados para a tabela em memoria,
003550*    disponibilidade.
003560*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
003570*    programa da cadeia.
003580*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003590*    reteste de toda a cadeia.
003600*    Principais campos tratados: TBS-DISP-DIA, TBS-DISP-HINI,
003610*    TBS-DISP-HFIM.
003620*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
003630*    reteste de toda a cadeia.
003640*    Mantida sem alteracao de logica desde a implantacao original
003650*    deste modulo.
003660*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
003670*    conforme o padrao do NPD.
003680 0225-COPIA-DISPON.
003690*    Copia o valor corrente para a area de saida/calculo.
003700     MOVE SALA-DISP-DIA(IX-SALA-DISP)
003710                       TO TBS-DISP-DIA(IX-TS, IX-SALA-DISP).
003720*    Copia o valor corrente para a area de saida/calculo.
003730     MOVE SALA-DISP-HINI(IX-SALA-DISP)
003740                       TO TBS-DISP-HINI(IX-TS, IX-SALA-DISP).
003750*    Copia o valor corrente para a area de saida/calculo.
003760     MOVE SALA-DISP-HFIM(IX-SALA-DISP)
003770                       TO TBS-DISP-HFIM(IX-TS, IX-SALA-DISP).
003780 0225-EXIT.
003790     EXIT.
003800
003810*    GRADE PADRAO DE DISPONIBILIDADE (VIDE COMENTARIO DE
003820*    WS-GRADE-PADRAO NA WORKING-STORAGE) PARA A SALA IX-TS QUE
003830*    NAO TROUXE NENHUMA LINHA DE DISPONIBILIDADE NO CADASTRO.
003840*    Rotina: geracao, grade de disponibilidade, padrao (default).
003850*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
003860*    modulo.
003870*    Os valores aqui tratados vem sempre do registro corrente
003880*    lido/montado acima.
003890*    Principais campos tratados: WS-IX-GRADE, WS-DIA-GRADE,
003900*    TBS-QTD-DISPON.
003910*    Os nomes de campo seguem o prefixo de trabalho ja usado no
003920*    restante do programa.
003930*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
003940*    motivo da ultima revisao.
003950*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
003960*    conforme o padrao do NPD.
003970*    Segue o padrao de paragrafo unico por assunto adotado no
003980*    restante do sistema.
003990 0226-GERA-GRADE-PADRAO.
004000*    Prepara o campo de trabalho para o passo seguinte.
004010     MOVE ZERO TO WS-IX-GRADE.
004020*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
004030     PERFORM 0227-EMPILHA-DIA THRU 0227-EXIT
004040             VARYING WS-DIA-GRADE FROM 0 BY 1
004050             UNTIL WS-DIA-GRADE > 4.
004060*    Copia o valor corrente para a area de saida/calculo.
004070     MOVE WS-IX-GRADE TO TBS-QTD-DISPON(IX-TS).
004080 0226-EXIT.
004090     EXIT.
004100
004110*    Rotina: empilhamento de um item na tabela, dia da semana.
004120*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
004130*    modulo.
004140*    Os nomes de campo seguem o prefixo de trabalho ja usado no
004150*    restante do programa.
004160*    Principais campos tratados: WS-HORA-GRADE, WS-DIA-GRADE.
004170*    Os valores aqui tratados vem sempre do registro corrente
004180*    lido/montado acima.
004190*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
004200*    motivo da ultima revisao.
004210*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004220*    reteste de toda a cadeia.
004230*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004240*    reteste de toda a cadeia.
004250 0227-EMPILHA-DIA.
004260*    Copia o valor corrente para a area de saida/calculo.
004270     MOVE 9 TO WS-HORA-GRADE.
004280*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
004290     PERFORM 0228-GRAVA-SLOT-GRADE THRU 0228-EXIT.
004300*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
004310*    uso de bloco de fechamento explicito.
004320     IF WS-DIA-GRADE = 1
004330        MOVE 15 TO WS-HORA-GRADE
004340        PERFORM 0228-GRAVA-SLOT-GRADE THRU 0228-EXIT
004350        MOVE 17 TO WS-HORA-GRADE
004360        PERFORM 0228-GRAVA-SLOT-GRADE THRU 0228-EXIT
004370     ELSE
004380        MOVE 11 TO WS-HORA-GRADE
004390        PERFORM 0228-GRAVA-SLOT-GRADE THRU 0228-EXIT
004400        MOVE 13 TO WS-HORA-GRADE
004410        PERFORM 0228-GRAVA-SLOT-GRADE THRU 0228-EXIT
004420        MOVE 15 TO WS-HORA-GRADE
004430        PERFORM 0228-GRAVA-SLOT-GRADE THRU 0228-EXIT
004440        MOVE 17 TO WS-HORA-GRADE
004450        PERFORM 0228-GRAVA-SLOT-GRADE THRU 0228-EXIT.
004460 0227-EXIT.
004470     EXIT.
004480
004490*    Rotina: gravacao, posicao de horario, grade de disponibilidade.
004500*    Rotina de apoio, invocada 7 vez(es) ao longo do fluxo principal.
004510*    Os valores aqui tratados vem sempre do registro corrente
004520*    lido/montado acima.
004530*    Principais campos tratados: WS-IX-GRADE, WS-DIA-GRADE,
004540*    TBS-DISP-DIA.
004550*    Nenhuma entrada de operador e aceita aqui - o lote roda do
004560*    inicio ao fim sem tela.
004570*    Mantida sem alteracao de logica desde a implantacao original
004580*    deste modulo.
004590*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004600*    reteste de toda a cadeia.
004610*    Os nomes de campo seguem o prefixo de trabalho ja usado no
004620*    restante do programa.
004630 0228-GRAVA-SLOT-GRADE.
004640*    Atualiza o contador/acumulador de controle deste lote.
004650     ADD 1 TO WS-IX-GRADE.
004660*    Copia o valor corrente para a area de saida/calculo.
004670     MOVE WS-DIA-GRADE  TO TBS-DISP-DIA(IX-TS,WS-IX-GRADE).
004680*    Copia o valor corrente para a area de saida/calculo.
004690     MOVE WS-HORA-GRADE TO TBS-DISP-HINI(IX-TS,WS-IX-GRADE).
004700*    Calculo de negocio - ver campos envolvidos na propria instrucao.
004710     COMPUTE TBS-DISP-HFIM(IX-TS,WS-IX-GRADE) =
004720             WS-HORA-GRADE + 2.
004730 0228-EXIT.
004740     EXIT.
004750
004760*-----------------------------------------------------------------
004770*    TENTA ABRIR ALOC.DAT - SE O AGENDA NAO CHEGOU A GRAVAR O
004780*    ARQUIVO (CADEIA JA ABORTADA PELO BLOCGER OU PELO PROPRIO
004790*    AGENDA) NAO HA HORARIO PARA REVALIDAR.
004800*-----------------------------------------------------------------
004810*    Rotina: abertura, aloc.
004820*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
004830*    THRU.
004840*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004850*    reteste de toda a cadeia.
004860*    Principais campos tratados: STAT-ALOC, WS-TEM-ALOC.
004870*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
004880*    motivo da ultima revisao.
004890*    Os valores aqui tratados vem sempre do registro corrente
004900*    lido/montado acima.
004910*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
004920*    reteste de toda a cadeia.
004930*    Mantida sem alteracao de logica desde a implantacao original
004940*    deste modulo.
004950 0300-ABRE-ALOC.
004960*    Abre o arquivo no modo exigido por este passo da cadeia.
004970     OPEN INPUT ALOC.
004980*    Condicao decisiva para o resultado deste paragrafo.
004990     IF STAT-ALOC = '00'
005000        MOVE 'Y' TO WS-TEM-ALOC
005010        PERFORM 0310-LE-ALOC THRU 0310-EXIT
005020                UNTIL STAT-ALOC = '10'
005030        CLOSE ALOC
005040     ELSE
005050        DISPLAY 'VALIDA - ALOC.DAT NAO ENCONTRADO - '
005060                STAT-ALOC
005070        DISPLAY 'VALIDA - HORARIO NAO FOI MONTADO, SOMENTE '
005080                'OS ERROS DE CARGA SERAO IMPRESSOS.'.
005090 0300-EXIT.
005100     EXIT.
005110
005120*    Rotina: leitura, aloc.
005130*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
005140*    modulo.
005150*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
005160*    motivo da ultima revisao.
005170*    Principais campos tratados: STAT-ALOC, WS-QTD-ALOC.
005180*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005190*    inicio ao fim sem tela.
005200*    Os nomes de campo seguem o prefixo de trabalho ja usado no
005210*    restante do programa.
005220*    Mantida sem alteracao de logica desde a implantacao original
005230*    deste modulo.
005240*    Os valores aqui tratados vem sempre do registro corrente
005250*    lido/montado acima.
005260 0310-LE-ALOC.
005270*    Le o proximo registro do arquivo de entrada.
005280     READ ALOC
005290         AT END MOVE '10' TO STAT-ALOC
005300         NOT AT END
005310            IF ALC-E-DETALHE
005320               SET IX-TA UP BY 1
005330               MOVE ALC-ID          TO TBA-ID(IX-TA)
005340               MOVE ALC-COD-DISC    TO TBA-COD-DISC(IX-TA)
005350               MOVE ALC-TIPO-SALA   TO TBA-TIPO-SALA(IX-TA)
005360               MOVE ALC-COD-SALA    TO TBA-COD-SALA(IX-TA)
005370               MOVE ALC-CAP-SALA    TO TBA-CAP-SALA(IX-TA)
005380               MOVE ALC-COD-DOCENTE TO TBA-COD-DOCENTE(IX-TA)
005390               MOVE ALC-DIA         TO TBA-DIA(IX-TA)
005400               MOVE ALC-HORA-INI    TO TBA-HINI(IX-TA)
005410               MOVE ALC-HORA-FIM    TO TBA-HFIM(IX-TA)
005420               MOVE ALC-QTD-ALUNOS  TO TBA-QTD-ALUNOS(IX-TA)
005430               MOVE ALC-TURMA-NOME  TO TBA-TURMA-NOME(IX-TA)
005440               ADD 1 TO WS-QTD-ALOC.
005450 0310-EXIT.
005460     EXIT.
005470
005480*-----------------------------------------------------------------
005490*    AS 7 VERIFICACOES DE CONSISTENCIA DO HORARIO MONTADO.
005500*    GRAVA UM REGISTRO EM VALIDA.DAT (MODO EXTEND) PARA CADA
005510*    OCORRENCIA.
005520*-----------------------------------------------------------------
005530*    Rotina: verificacao, horario.
005540*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
005550*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
005560*    reteste de toda a cadeia.
005570*    Principais campos tratados: WS-QTD-BLOCOS, WS-QTD-ALOC,
005580*    WS-I-PAR.
005590*    Os valores aqui tratados vem sempre do registro corrente
005600*    lido/montado acima.
005610*    Mantida sem alteracao de logica desde a implantacao original
005620*    deste modulo.
005630*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
005640*    conforme o padrao do NPD.
005650*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
005660*    motivo da ultima revisao.
005670 0400-VERIFICA-HORARIO.
005680*    Abre o arquivo no modo exigido por este passo da cadeia.
005690     OPEN EXTEND VALIDA.
005700*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
005710     PERFORM 0410-REGRA-BLOCO-NAO-ALOCADO THRU 0410-EXIT
005720             VARYING IX-TB FROM 1 BY 1
005730             UNTIL IX-TB > WS-QTD-BLOCOS.
005740*    Delega o tratamento ao paragrafo chamado em seguida.
005750     PERFORM 0420-REGRA-POR-ALOCACAO THRU 0420-EXIT
005760             VARYING IX-TA FROM 1 BY 1
005770             UNTIL IX-TA > WS-QTD-ALOC.
005780*    Delega o tratamento ao paragrafo chamado em seguida.
005790     PERFORM 0460-REGRA-PAR-A-PAR THRU 0460-EXIT
005800             VARYING WS-I-PAR FROM 1 BY 1
005810             UNTIL WS-I-PAR >= WS-QTD-ALOC.
005820*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
005830     CLOSE VALIDA.
005840 0400-EXIT.
005850     EXIT.
005860
005870*    REGRA 1 - BLOCO GERADO PELO BLOCGER QUE NAO CONSTA EM
005880*    NENHUMA ALOCACAO DO AGENDA.
005890*    Rotina: regra, bloco, nao, alocado.
005900*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
005910*    THRU.
005920*    Segue o padrao de paragrafo unico por assunto adotado no
005930*    restante do sistema.
005940*    Principais campos tratados: WS-ACHOU-ALOC, WS-QTD-ALOC,
005950*    VAL-NIVEL.
005960*    Os valores aqui tratados vem sempre do registro corrente
005970*    lido/montado acima.
005980*    Nenhuma entrada de operador e aceita aqui - o lote roda do
005990*    inicio ao fim sem tela.
006000*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
006010*    motivo da ultima revisao.
006020*    Segue o padrao de paragrafo unico por assunto adotado no
006030*    restante do sistema.
006040 0410-REGRA-BLOCO-NAO-ALOCADO.
006050*    Copia o valor corrente para a area de saida/calculo.
006060     MOVE 'N' TO WS-ACHOU-ALOC.
006070*    Delega o tratamento ao paragrafo chamado em seguida.
006080     PERFORM 0412-TESTA-ALOCADO THRU 0412-EXIT
006090             VARYING IX-TA FROM 1 BY 1
006100             UNTIL IX-TA > WS-QTD-ALOC
006110             OR ACHOU-ALOC-OK.
006120*    Condicao decisiva para o resultado deste paragrafo.
006130     IF NOT ACHOU-ALOC-OK
006140        MOVE 'ERROR  ' TO VAL-NIVEL
006150        MOVE 'UNASSIGNED_BLOCK' TO VAL-TIPO
006160        STRING 'BLOCO ' TBB-ID(IX-TB)
006170               ' NAO FOI ALOCADO EM NENHUMA TENTATIVA'
006180               DELIMITED BY SIZE INTO VAL-TEXTO
006190        WRITE REG-VALIDACAD.
006200 0410-EXIT.
006210     EXIT.
006220
006230*    Rotina: teste de condicao, alocado.
006240*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
006250*    modulo.
006260*    Os nomes de campo seguem o prefixo de trabalho ja usado no
006270*    restante do programa.
006280*    Principais campos tratados: WS-ACHOU-ALOC.
006290*    Nenhuma entrada de operador e aceita aqui - o lote roda do
006300*    inicio ao fim sem tela.
006310*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
006320*    conforme o padrao do NPD.
006330*    Segue o padrao de paragrafo unico por assunto adotado no
006340*    restante do sistema.
006350*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
006360*    reteste de toda a cadeia.
006370 0412-TESTA-ALOCADO.
006380*    Testa a condicao de negocio abaixo antes de prosseguir.
006390     IF TBA-ID(IX-TA) = TBB-ID(IX-TB)
006400        MOVE 'Y' TO WS-ACHOU-ALOC.
006410 0412-EXIT.
006420     EXIT.
006430
006440*    REGRAS 2, 3 E 4 - UMA POR ALOCACAO EFETIVADA.
006450*    Rotina: regra, por, alocacao do bloco na grade.
006460*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
006470*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
006480*    conforme o padrao do NPD.
006490*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
006500*    conforme o padrao do NPD.
006510*    Mantida sem alteracao de logica desde a implantacao original
006520*    deste modulo.
006530*    Os valores aqui tratados vem sempre do registro corrente
006540*    lido/montado acima.
006550*    Segue o padrao de paragrafo unico por assunto adotado no
006560*    restante do sistema.
006570*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
006580*    motivo da ultima revisao.
006590 0420-REGRA-POR-ALOCACAO.
006600*    Delega o tratamento ao paragrafo chamado em seguida.
006610     PERFORM 0430-REGRA-TIPO-SALA THRU 0430-EXIT.
006620*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
006630     PERFORM 0440-REGRA-CAPACIDADE THRU 0440-EXIT.
006640*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
006650     PERFORM 0450-REGRA-DISPONIBILIDADE THRU 0450-EXIT.
006660 0420-EXIT.
006670     EXIT.
006680
006690*    REGRA 2 - TIPO DE SALA USADO DIFERENTE DO TIPO EXIGIDO
006700*    PELO BLOCO ORIGINAL (HALL/LAB).
006710*    Rotina: regra, tipo de ocorrencia, sala.
006720*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
006730*    modulo.
006740*    Os nomes de campo seguem o prefixo de trabalho ja usado no
006750*    restante do programa.
006760*    Principais campos tratados: WS-ACHOU-BLOCO, WS-QTD-BLOCOS,
006770*    VAL-NIVEL.
006780*    Os nomes de campo seguem o prefixo de trabalho ja usado no
006790*    restante do programa.
006800*    Segue o padrao de paragrafo unico por assunto adotado no
006810*    restante do sistema.
006820*    Mantida sem alteracao de logica desde a implantacao original
006830*    deste modulo.
006840*    Os valores aqui tratados vem sempre do registro corrente
006850*    lido/montado acima.
006860 0430-REGRA-TIPO-SALA.
006870*    Copia o valor corrente para a area de saida/calculo.
006880     MOVE 'N' TO WS-ACHOU-BLOCO.
006890*    Delega o tratamento ao paragrafo chamado em seguida.
006900     PERFORM 0432-TESTA-BLOCO THRU 0432-EXIT
006910             VARYING IX-TB FROM 1 BY 1
006920             UNTIL IX-TB > WS-QTD-BLOCOS
006930             OR ACHOU-BLOCO-OK.
006940*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
006950*    uso de bloco de fechamento explicito.
006960     IF ACHOU-BLOCO-OK
006970        AND TBB-TIPO-SALA-REQ(IX-TB) NOT = TBA-TIPO-SALA(IX-TA)
006980        MOVE 'ERROR  ' TO VAL-NIVEL
006990        MOVE 'ROOM_TYPE_MISMATCH' TO VAL-TIPO
007000        STRING 'BLOCO ' TBA-ID(IX-TA)
007010               ' EXIGE SALA TIPO ' TBB-TIPO-SALA-REQ(IX-TB)
007020               ' E FOI ALOCADO EM ' TBA-TIPO-SALA(IX-TA)
007030               DELIMITED BY SIZE INTO VAL-TEXTO
007040        WRITE REG-VALIDACAD.
007050 0430-EXIT.
007060     EXIT.
007070
007080*    Rotina: teste de condicao, bloco.
007090*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
007100*    modulo.
007110*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007120*    reteste de toda a cadeia.
007130*    Principais campos tratados: WS-ACHOU-BLOCO.
007140*    Os valores aqui tratados vem sempre do registro corrente
007150*    lido/montado acima.
007160*    Nenhuma entrada de operador e aceita aqui - o lote roda do
007170*    inicio ao fim sem tela.
007180*    Mantida sem alteracao de logica desde a implantacao original
007190*    deste modulo.
007200*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
007210*    conforme o padrao do NPD.
007220 0432-TESTA-BLOCO.
007230*    Testa a condicao de negocio abaixo antes de prosseguir.
007240     IF TBB-ID(IX-TB) = TBA-ID(IX-TA)
007250        MOVE 'Y' TO WS-ACHOU-BLOCO.
007260 0432-EXIT.
007270     EXIT.
007280
007290*    REGRA 3 - CAPACIDADE DA SALA MENOR QUE A QUANTIDADE DE
007300*    ALUNOS DA TURMA (ALERTA, NAO IMPEDE O USO DO HORARIO).
007310*    Rotina: regra, capacidade da sala.
007320*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
007330*    Os valores aqui tratados vem sempre do registro corrente
007340*    lido/montado acima.
007350*    Principais campos tratados: VAL-NIVEL, VAL-TIPO, VAL-TEXTO.
007360*    Segue o padrao de paragrafo unico por assunto adotado no
007370*    restante do sistema.
007380*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007390*    reteste de toda a cadeia.
007400*    Os nomes de campo seguem o prefixo de trabalho ja usado no
007410*    restante do programa.
007420*    Mantida sem alteracao de logica desde a implantacao original
007430*    deste modulo.
007440*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007450*    reteste de toda a cadeia.
007460 0440-REGRA-CAPACIDADE.
007470*    Testa a condicao de negocio abaixo antes de prosseguir.
007480     IF TBA-CAP-SALA(IX-TA) < TBA-QTD-ALUNOS(IX-TA)
007490        MOVE 'WARNING' TO VAL-NIVEL
007500        MOVE 'CAPACITY_VIOLATION' TO VAL-TIPO
007510        STRING 'BLOCO ' TBA-ID(IX-TA)
007520               ' TEM ' TBA-QTD-ALUNOS(IX-TA)
007530               ' ALUNOS EM SALA DE CAPACIDADE '
007540               TBA-CAP-SALA(IX-TA)
007550               DELIMITED BY SIZE INTO VAL-TEXTO
007560        WRITE REG-VALIDACAD.
007570 0440-EXIT.
007580     EXIT.
007590
007600*    REGRA 4 - O DIA/HORARIO DA ALOCACAO NAO CABE DENTRO DE
007610*    NENHUMA FAIXA DE DISPONIBILIDADE CADASTRADA PARA A SALA.
007620*    Rotina: regra, disponibilidade de horario.
007630*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
007640*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007650*    reteste de toda a cadeia.
007660*    Principais campos tratados: WS-ACHOU-SALA, WS-QTD-SALAS,
007670*    VAL-NIVEL.
007680*    Os nomes de campo seguem o prefixo de trabalho ja usado no
007690*    restante do programa.
007700*    Mantida sem alteracao de logica desde a implantacao original
007710*    deste modulo.
007720*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
007730*    reteste de toda a cadeia.
007740*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
007750*    conforme o padrao do NPD.
007760 0450-REGRA-DISPONIBILIDADE.
007770*    Copia o valor corrente para a area de saida/calculo.
007780     MOVE 'N' TO WS-ACHOU-SALA.
007790*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
007800     PERFORM 0452-TESTA-SALA THRU 0452-EXIT
007810             VARYING IX-TS FROM 1 BY 1
007820             UNTIL IX-TS > WS-QTD-SALAS
007830             OR ACHOU-SALA-OK.
007840*    Condicao decisiva para o resultado deste paragrafo.
007850     IF NOT ACHOU-SALA-OK
007860        OR NOT ACHOU-DISPON-OK
007870        MOVE 'ERROR  ' TO VAL-NIVEL
007880        MOVE 'ROOM_AVAILABILITY_CONFLICT' TO VAL-TIPO
007890        STRING 'BLOCO ' TBA-ID(IX-TA)
007900               ' FORA DA DISPONIBILIDADE CADASTRADA DA SALA'
007910               DELIMITED BY SIZE INTO VAL-TEXTO
007920        WRITE REG-VALIDACAD.
007930 0450-EXIT.
007940     EXIT.
007950
007960*    Rotina: teste de condicao, sala.
007970*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
007980*    programa da cadeia.
007990*    Os nomes de campo seguem o prefixo de trabalho ja usado no
008000*    restante do programa.
008010*    Principais campos tratados: TBS-TIPO, TBS-CODIGO, WS-ACHOU-SALA.
008020*    Os nomes de campo seguem o prefixo de trabalho ja usado no
008030*    restante do programa.
008040*    Os valores aqui tratados vem sempre do registro corrente
008050*    lido/montado acima.
008060*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
008070*    reteste de toda a cadeia.
008080*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
008090*    reteste de toda a cadeia.
008100 0452-TESTA-SALA.
008110*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
008120*    uso de bloco de fechamento explicito.
008130     IF TBS-TIPO(IX-TS) = TBA-TIPO-SALA(IX-TA)
008140        AND TBS-CODIGO(IX-TS) = TBA-COD-SALA(IX-TA)
008150        MOVE 'Y' TO WS-ACHOU-SALA
008160        MOVE 'N' TO WS-ACHOU-DISPON
008170        PERFORM 0454-TESTA-UMA-DISPON THRU 0454-EXIT
008180                VARYING IX-TSD FROM 1 BY 1
008190                UNTIL IX-TSD > TBS-QTD-DISPON(IX-TS)
008200                OR ACHOU-DISPON-OK.
008210 0452-EXIT.
008220     EXIT.
008230
008240*    Rotina: teste de condicao, uma, disponibilidade.
008250*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
008260*    modulo.
008270*    Os valores aqui tratados vem sempre do registro corrente
008280*    lido/montado acima.
008290*    Principais campos tratados: TBS-DISP-DIA, TBS-DISP-HINI,
008300*    TBS-DISP-HFIM.
008310*    Os valores aqui tratados vem sempre do registro corrente
008320*    lido/montado acima.
008330*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
008340*    motivo da ultima revisao.
008350*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
008360*    reteste de toda a cadeia.
008370*    Segue o padrao de paragrafo unico por assunto adotado no
008380*    restante do sistema.
008390 0454-TESTA-UMA-DISPON.
008400*    Testa a condicao de negocio abaixo antes de prosseguir.
008410     IF TBS-DISP-DIA(IX-TS, IX-TSD) = TBA-DIA(IX-TA)
008420        AND TBS-DISP-HINI(IX-TS, IX-TSD) <= TBA-HINI(IX-TA)
008430        AND TBS-DISP-HFIM(IX-TS, IX-TSD) >= TBA-HFIM(IX-TA)
008440        MOVE 'Y' TO WS-ACHOU-DISPON.
008450 0454-EXIT.
008460     EXIT.
008470
008480*    REGRAS 5, 6 E 7 - COMPARACAO PAR A PAR ENTRE TODAS AS
008490*    ALOCACOES (SALA EM DUPLA OCUPACAO, DOCENTE EM DUPLA
008500*    OCUPACAO, TURMA EM CONFLITO DE HORARIO).
008510*    Rotina: regra, par, a, par.
008520*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
008530*    programa da cadeia.
008540*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
008550*    motivo da ultima revisao.
008560*    Principais campos tratados: WS-J-PAR, WS-I-PAR, WS-QTD-ALOC.
008570*    Os valores aqui tratados vem sempre do registro corrente
008580*    lido/montado acima.
008590*    Segue o padrao de paragrafo unico por assunto adotado no
008600*    restante do sistema.
008610*    Mantida sem alteracao de logica desde a implantacao original
008620*    deste modulo.
008630*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
008640*    conforme o padrao do NPD.
008650 0460-REGRA-PAR-A-PAR.
008660*    Delega o tratamento ao paragrafo chamado em seguida.
008670     PERFORM 0465-COMPARA-COM-OUTRA THRU 0465-EXIT
008680             VARYING WS-J-PAR FROM WS-I-PAR BY 1
008690             UNTIL WS-J-PAR > WS-QTD-ALOC.
008700 0460-EXIT.
008710     EXIT.
008720
008730*    Rotina: compara, com, outra.
008740*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
008750*    Mantida sem alteracao de logica desde a implantacao original
008760*    deste modulo.
008770*    Principais campos tratados: WS-I-PAR, WS-J-PAR, VAL-NIVEL.
008780*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
008790*    motivo da ultima revisao.
008800*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
008810*    reteste de toda a cadeia.
008820*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
008830*    motivo da ultima revisao.
008840*    Os nomes de campo seguem o prefixo de trabalho ja usado no
008850*    restante do programa.
008860*    Segue o padrao de paragrafo unico por assunto adotado no
008870*    restante do sistema.
008880 0465-COMPARA-COM-OUTRA.
008890*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
008900*    uso de bloco de fechamento explicito.
008910     IF TBA-DIA(WS-I-PAR) NOT = TBA-DIA(WS-J-PAR)
008920        GO TO 0465-EXIT.
008930*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
008940     PERFORM 0468-TESTA-SOBREPOSICAO THRU 0468-EXIT.
008950*    Condicao decisiva para o resultado deste paragrafo.
008960     IF NOT HOUVE-SOBREPOS
008970        GO TO 0465-EXIT.
008980*    Condicao decisiva para o resultado deste paragrafo.
008990     IF TBA-TIPO-SALA(WS-I-PAR) = TBA-TIPO-SALA(WS-J-PAR)
009000        AND TBA-COD-SALA(WS-I-PAR) = TBA-COD-SALA(WS-J-PAR)
009010        MOVE 'ERROR  ' TO VAL-NIVEL
009020        MOVE 'ROOM_CONFLICT' TO VAL-TIPO
009030        STRING 'SALA OCUPADA POR ' TBA-ID(WS-I-PAR)
009040               ' E POR ' TBA-ID(WS-J-PAR)
009050               ' NO MESMO HORARIO'
009060               DELIMITED BY SIZE INTO VAL-TEXTO
009070        WRITE REG-VALIDACAD.
009080*    Condicao decisiva para o resultado deste paragrafo.
009090     IF TBA-COD-DOCENTE(WS-I-PAR) = TBA-COD-DOCENTE(WS-J-PAR)
009100        MOVE 'ERROR  ' TO VAL-NIVEL
009110        MOVE 'STAFF_CONFLICT' TO VAL-TIPO
009120        STRING 'DOCENTE OCUPADO POR ' TBA-ID(WS-I-PAR)
009130               ' E POR ' TBA-ID(WS-J-PAR)
009140               ' NO MESMO HORARIO'
009150               DELIMITED BY SIZE INTO VAL-TEXTO
009160        WRITE REG-VALIDACAD.
009170*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
009180*    uso de bloco de fechamento explicito.
009190     IF TBA-TURMA-NOME(WS-I-PAR) = TBA-TURMA-NOME(WS-J-PAR)
009200        AND TBA-COD-DISC(WS-I-PAR) NOT = TBA-COD-DISC(WS-J-PAR)
009210        MOVE 'ERROR  ' TO VAL-NIVEL
009220        MOVE 'STUDENT_CONFLICT' TO VAL-TIPO
009230        STRING 'TURMA ' TBA-TURMA-NOME(WS-I-PAR)
009240               ' TEM ' TBA-ID(WS-I-PAR)
009250               ' E ' TBA-ID(WS-J-PAR)
009260               ' NO MESMO HORARIO'
009270               DELIMITED BY SIZE INTO VAL-TEXTO
009280        WRITE REG-VALIDACAD.
009290 0465-EXIT.
009300     EXIT.
009310
009320*    TESTA SOBREPOSICAO DE HORARIO ENTRE OS DOIS ELEMENTOS
009330*    APONTADOS POR WS-I-PAR E WS-J-PAR (MESMO DIA JA CONFIRMADO
009340*    PELO CHAMADOR). NAO COMPARA UM ELEMENTO COM ELE MESMO.
009350*    Rotina: teste de condicao, sobreposicao.
009360*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
009370*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
009380*    conforme o padrao do NPD.
009390*    Principais campos tratados: WS-HOUVE-SOBREPOS, WS-I-PAR,
009400*    WS-J-PAR.
009410*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
009420*    conforme o padrao do NPD.
009430*    Nenhuma entrada de operador e aceita aqui - o lote roda do
009440*    inicio ao fim sem tela.
009450*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
009460*    conforme o padrao do NPD.
009470*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
009480*    conforme o padrao do NPD.
009490 0468-TESTA-SOBREPOSICAO.
009500*    Copia o valor corrente para a area de saida/calculo.
009510     MOVE 'N' TO WS-HOUVE-SOBREPOS.
009520*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
009530*    uso de bloco de fechamento explicito.
009540     IF WS-I-PAR = WS-J-PAR
009550        GO TO 0468-EXIT.
009560*    Condicao decisiva para o resultado deste paragrafo.
009570     IF TBA-HINI(WS-I-PAR) < TBA-HFIM(WS-J-PAR)
009580        AND TBA-HINI(WS-J-PAR) < TBA-HFIM(WS-I-PAR)
009590        MOVE 'Y' TO WS-HOUVE-SOBREPOS.
009600 0468-EXIT.
009610     EXIT.
009620
009630*-----------------------------------------------------------------
009640*    CARGA DE TODAS AS MENSAGENS DE VALIDA.DAT (ERROS DE CARGA
009650*    DO BLOCGER/AGENDA MAIS OS CONFLITOS GRAVADOS ACIMA) PARA A
009660*    IMPRESSAO FINAL DO RELATORIO.
009670*-----------------------------------------------------------------
009680*    Rotina: carga em memoria, mensagens de validacao ja gravadas.
009690*    Chamada 1 vez(es) dentro deste programa, sempre via PERFORM ...
009700*    THRU.
009710*    Mantida sem alteracao de logica desde a implantacao original
009720*    deste modulo.
009730*    Principais campos tratados: STAT-VALI, WS-QTD-MSG.
009740*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
009750*    motivo da ultima revisao.
009760*    Os valores aqui tratados vem sempre do registro corrente
009770*    lido/montado acima.
009780*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
009790*    motivo da ultima revisao.
009800*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
009810*    conforme o padrao do NPD.
009820 0700-CARREGA-MENSAGENS.
009830*    Abre o arquivo no modo exigido por este passo da cadeia.
009840     OPEN INPUT VALIDA.
009850*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
009860*    uso de bloco de fechamento explicito.
009870     IF STAT-VALI NOT = '00'
009880        DISPLAY 'VALIDA - VALIDA.DAT NAO ENCONTRADO - '
009890                STAT-VALI
009900     ELSE
009910        PERFORM 0710-LE-MENSAGEM THRU 0710-EXIT
009920                UNTIL STAT-VALI = '10'
009930        CLOSE VALIDA.
009940*    Delega o tratamento ao paragrafo chamado em seguida.
009950     PERFORM 0720-MONTA-TIPOS-DISTINTOS THRU 0720-EXIT
009960             VARYING IX-TM FROM 1 BY 1
009970             UNTIL IX-TM > WS-QTD-MSG.
009980 0700-EXIT.
009990     EXIT.
010000
010010*    Rotina: leitura, mensagem.
010020*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
010030*    programa da cadeia.
010040*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
010050*    reteste de toda a cadeia.
010060*    Principais campos tratados: STAT-VALI, VAL-NIVEL, VAL-TIPO.
010070*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
010080*    conforme o padrao do NPD.
010090*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
010100*    reteste de toda a cadeia.
010110*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
010120*    conforme o padrao do NPD.
010130*    Os valores aqui tratados vem sempre do registro corrente
010140*    lido/montado acima.
010150 0710-LE-MENSAGEM.
010160*    Le o proximo registro do arquivo de entrada.
010170     READ VALIDA
010180         AT END MOVE '10' TO STAT-VALI
010190         NOT AT END
010200            SET IX-TM UP BY 1
010210            MOVE VAL-NIVEL TO TBM-NIVEL(IX-TM)
010220            MOVE VAL-TIPO  TO TBM-TIPO(IX-TM)
010230            MOVE VAL-TEXTO TO TBM-TEXTO(IX-TM)
010240            ADD 1 TO WS-QTD-MSG.
010250 0710-EXIT.
010260     EXIT.
010270
010280*    Rotina: montagem, tipos, distintos.
010290*    Usada 1 vez(es) neste fonte; nao e chamada por nenhum outro
010300*    programa da cadeia.
010310*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
010320*    conforme o padrao do NPD.
010330*    Principais campos tratados: WS-ITEM-NOVO, WS-QTD-TIPOS.
010340*    Os valores aqui tratados vem sempre do registro corrente
010350*    lido/montado acima.
010360*    Mantida sem alteracao de logica desde a implantacao original
010370*    deste modulo.
010380*    Os valores aqui tratados vem sempre do registro corrente
010390*    lido/montado acima.
010400*    Os nomes de campo seguem o prefixo de trabalho ja usado no
010410*    restante do programa.
010420 0720-MONTA-TIPOS-DISTINTOS.
010430*    Prepara o campo de trabalho para o passo seguinte.
010440     MOVE 'N' TO WS-ITEM-NOVO.
010450*    Aciona a sub-rotina correspondente via PERFORM ... THRU.
010460     PERFORM 0722-JA-EXISTE-TIPO THRU 0722-EXIT
010470             VARYING IX-TT FROM 1 BY 1
010480             UNTIL IX-TT > WS-QTD-TIPOS.
010490*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
010500*    uso de bloco de fechamento explicito.
010510     IF NOT ITEM-E-NOVO
010520        SET IX-TT UP BY 1
010530        MOVE TBM-TIPO(IX-TM) TO TBT-TIPO(IX-TT)
010540        MOVE 1 TO TBT-QTD(IX-TT)
010550        ADD 1 TO WS-QTD-TIPOS
010560        MOVE 'N' TO WS-ITEM-NOVO.
010570 0720-EXIT.
010580     EXIT.
010590
010600*    Rotina: ja, existe, tipo de ocorrencia.
010610*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
010620*    Os valores aqui tratados vem sempre do registro corrente
010630*    lido/montado acima.
010640*    Principais campos tratados: WS-ITEM-NOVO.
010650*    Segue o padrao de paragrafo unico por assunto adotado no
010660*    restante do sistema.
010670*    Nenhuma entrada de operador e aceita aqui - o lote roda do
010680*    inicio ao fim sem tela.
010690*    Os nomes de campo seguem o prefixo de trabalho ja usado no
010700*    restante do programa.
010710*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
010720*    reteste de toda a cadeia.
010730*    Nenhuma entrada de operador e aceita aqui - o lote roda do
010740*    inicio ao fim sem tela.
010750 0722-JA-EXISTE-TIPO.
010760*    Desvio condicional - ramo ELSE tratado logo em seguida, sem
010770*    uso de bloco de fechamento explicito.
010780     IF TBT-TIPO(IX-TT) = TBM-TIPO(IX-TM)
010790        MOVE 'Y' TO WS-ITEM-NOVO
010800        ADD 1 TO TBT-QTD(IX-TT).
010810 0722-EXIT.
010820     EXIT.
010830
010840*-----------------------------------------------------------------
010850*    RELATORIO DE CONFLITOS - UMA SECAO POR TIPO ENCONTRADO,
010860*    COM CONTAGEM E DESCRICOES NUMERADAS; SE NAO HOUVER NENHUMA
010870*    MENSAGEM, IMPRIME APENAS A LINHA "NO CONFLICTS FOUND".
010880*-----------------------------------------------------------------
010890*    Rotina: impressao, resumo.
010900*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
010910*    modulo.
010920*    Paragrafo sensivel do lote - qualquer alteracao aqui exige
010930*    reteste de toda a cadeia.
010940*    Principais campos tratados: WS-QTD-MSG, WS-QTD-TIPOS.
010950*    Segue o padrao de paragrafo unico por assunto adotado no
010960*    restante do sistema.
010970*    Segue o padrao de paragrafo unico por assunto adotado no
010980*    restante do sistema.
010990*    Segue o padrao de paragrafo unico por assunto adotado no
011000*    restante do sistema.
011010*    Mantida sem alteracao de logica desde a implantacao original
011020*    deste modulo.
011030 0800-IMPRIME-RESUMO.
011040*    Abre o arquivo no modo exigido por este passo da cadeia.
011050     OPEN OUTPUT RELATOR.
011060*    Copia o valor corrente para a area de saida/calculo.
011070     MOVE ALL '=' TO LINHA-RELATORIO.
011080*    Grava a linha/registro ja montado no passo anterior.
011090     WRITE LINHA-RELATORIO.
011100*    Copia o valor corrente para a area de saida/calculo.
011110     MOVE SPACES TO LINHA-RELATORIO.
011120*    Copia o valor corrente para a area de saida/calculo.
011130     MOVE 'SCHEDULE VALIDATION REPORT' TO LINHA-RELATORIO.
011140*    Grava a linha/registro ja montado no passo anterior.
011150     WRITE LINHA-RELATORIO.
011160*    Prepara o campo de trabalho para o passo seguinte.
011170     MOVE ALL '=' TO LINHA-RELATORIO.
011180*    Grava a linha/registro ja montado no passo anterior.
011190     WRITE LINHA-RELATORIO.
011200*    Testa a condicao de negocio abaixo antes de prosseguir.
011210     IF WS-QTD-MSG = ZERO
011220        MOVE SPACES TO LINHA-RELATORIO
011230        WRITE LINHA-RELATORIO
011240        MOVE 'No conflicts found' TO LINHA-RELATORIO
011250        WRITE LINHA-RELATORIO
011260     ELSE
011270        MOVE SPACES TO LINHA-RELATORIO
011280        STRING 'Total conflicts: ' WS-QTD-MSG
011290               DELIMITED BY SIZE INTO LINHA-RELATORIO
011300        WRITE LINHA-RELATORIO
011310        PERFORM 0810-IMPRIME-SECAO-TIPO THRU 0810-EXIT
011320                VARYING IX-TT FROM 1 BY 1
011330                UNTIL IX-TT > WS-QTD-TIPOS.
011340*    Fecha o(s) arquivo(s) antes de encerrar o paragrafo.
011350     CLOSE RELATOR.
011360 0800-EXIT.
011370     EXIT.
011380
011390*    Rotina: impressao, secao do relatorio, tipo de ocorrencia.
011400*    Rotina de apoio, invocada 1 vez(es) ao longo do fluxo principal.
011410*    Nenhuma entrada de operador e aceita aqui - o lote roda do
011420*    inicio ao fim sem tela.
011430*    Principais campos tratados: WS-ITEM-RELAT, WS-QTD-MSG.
011440*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
011450*    conforme o padrao do NPD.
011460*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
011470*    conforme o padrao do NPD.
011480*    Mantida sem alteracao de logica desde a implantacao original
011490*    deste modulo.
011500*    Ver HISTORICO DE ALTERACOES no cabecalho do programa para o
011510*    motivo da ultima revisao.
011520*    Estrutura em PERFORM ... THRU ... EXIT, sem desvio GO TO,
011530*    conforme o padrao do NPD.
011540 0810-IMPRIME-SECAO-TIPO.
011550*    Copia o valor corrente para a area de saida/calculo.
011560     MOVE SPACES TO LINHA-RELATORIO.
011570*    Grava a linha/registro ja montado no passo anterior.
011580     WRITE LINHA-RELATORIO.
011590*    Copia o valor corrente para a area de saida/calculo.
011600     MOVE SPACES TO LINHA-RELATORIO.
011610*    Monta o texto de saida concatenando os campos indicados.
011620     STRING TBT-TIPO(IX-TT) ' (' TBT-QTD(IX-TT) ')'
011630            DELIMITED BY SIZE INTO LINHA-RELATORIO.
011640*    Efetiva a gravacao no arquivo de saida deste paragrafo.
011650     WRITE LINHA-RELATORIO.
011660*    Prepara o campo de trabalho para o passo seguinte.
011670     MOVE ALL '-' TO LINHA-RELATORIO.
011680*    Grava a linha/registro ja montado no passo anterior.
011690     WRITE LINHA-RELATORIO.
011700*    Copia o valor corrente para a area de saida/calculo.
011710     MOVE ZERO TO WS-ITEM-RELAT.
011720*    Delega o tratamento ao paragrafo chamado em seguida.
011730     PERFORM 0820-IMPRIME-SE-DO-TIPO THRU 0820-EXIT
011740             VARYING IX-TM FROM 1 BY 1
011750             UNTIL IX-TM > WS-QTD-MSG.
011760 0810-EXIT.
011770     EXIT.
011780
011790*    Rotina: impressao, se, do, tipo de ocorrencia.
011800*    Este paragrafo e acionado 1 vez(es) na cadeia de PERFORM deste
011810*    modulo.
011820*    Segue o padrao de paragrafo unico por assunto adotado no
011830*    restante do sistema.
011840*    Principais campos tratados: WS-ITEM-RELAT.
011850*    Segue o padrao de paragrafo unico por assunto adotado no
011860*    restante do sistema.
011870*    Mantida sem alteracao de logica desde a implantacao original
011880*    deste modulo.
011890*    Os valores aqui tratados vem sempre do registro corrente
011900*    lido/montado acima.
011910*    Segue o padrao de paragrafo unico por assunto adotado no
011920*    restante do sistema.
011930 0820-IMPRIME-SE-DO-TIPO.
011940*    Condicao decisiva para o resultado deste paragrafo.
011950     IF TBM-TIPO(IX-TM) = TBT-TIPO(IX-TT)
011960        ADD 1 TO WS-ITEM-RELAT
011970        MOVE SPACES TO LINHA-RELATORIO
011980        STRING WS-ITEM-RELAT '. ' TBM-TEXTO(IX-TM)
011990               DELIMITED BY SIZE INTO LINHA-RELATORIO
012000        WRITE LINHA-RELATORIO.
012010 0820-EXIT.
012020     EXIT.
