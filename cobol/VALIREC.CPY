000100*****************************************************************
000110*  COPY VALIREC                                                 *
000120*  MENSAGEM DE VALIDACAO/CONFLITO - ARQUIVO VALIDA.DAT. GRAVADO *
000130*  PELO BLOCGER (ERROS DE CARGA) E PELO VALIDA (CONFLITOS DO    *
000140*  HORARIO FINAL); LIDO PELO VALIDA PARA O RELATORIO FINAL.     *
000150*-----------------------------------------------------------------
000160*  VRS      DATA        PROGR.    DESCRICAO
000170*  1.0      19/02/99    F.ABREU   LAYOUT ORIGINAL - AJUSTE Y2K
000180*****************************************************************
000190 01  REG-VALIDACAD.
000200     05  VAL-NIVEL               PIC X(07).
000210         88  VAL-E-ERRO          VALUE 'ERROR  '.
000220         88  VAL-E-ALERTA        VALUE 'WARNING'.
000230         88  VAL-E-INFO          VALUE 'INFO   '.
000240     05  VAL-TIPO                PIC X(30).
000250     05  VAL-TEXTO               PIC X(80).
000260     05  FILLER                  PIC X(03).
